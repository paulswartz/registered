000100*----------------------------------------------------------------*
000200* RTGPPASEL -- FILE-CONTROL FOR THE MERGED PPAT FILE.            *
000300*----------------------------------------------------------------*
000400* 1999-04-22  KMH  RATE-511   INITIAL SELECT FOR PPAT FILE.
000500     SELECT PPATFILE ASSIGN TO RTPPAI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
