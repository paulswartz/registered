000100*----------------------------------------------------------------*
000200* RTGPAT  -- RATING PATTERN RECORD (TAG PAT)                     *
000300*   ROUTE/DIRECTION/VARIANT IDENTITY OF A TIMING PATTERN.        *
000400*   POPULATED BY AN UNSTRING OF THE SEMICOLON-DELIMITED PAT      *
000500*   LINE AFTER THE LEADING TAG IS STRIPPED.                      *
000600*----------------------------------------------------------------*
000700* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR PAT TAG.
000800* 2003-02-18  RJD  RATE-902   ADD PAT-SIGN-CODE-ABSENT SWITCH.
000900 01  WS-PAT-REC.
001000     05  PAT-ROUTE-ID              PIC X(05).
001100     05  PAT-PATTERN-ID            PIC X(09).
001200     05  PAT-DIRECTION-NAME        PIC X(10).
001300     05  FILLER                    PIC X(02).
001400     05  PAT-SIGN-CODE-X           PIC X(08).
001500     05  PAT-SIGN-CODE             PIC 9(08).
001600     05  PAT-SIGN-CODE-SW          PIC X(01).
001700         88  PAT-SIGN-ABSENT                VALUE "Y".
001800         88  PAT-SIGN-PRESENT               VALUE "N".
001900     05  FILLER                    PIC X(01).
002000     05  PAT-VARIANT               PIC X(08).
002100     05  PAT-VARIANT-NAME          PIC X(40).
002200     05  FILLER                    PIC X(10).
