000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGCALR.
000300 AUTHOR. K M HARTWELL.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 02/06/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    BUILDS THE RATING CALENDAR MATRIX - ONE ROW PER SERVICE
001100*    DATE, ONE COLUMN PER GARAGE, CELL IS THE SERVICE KEY THAT
001200*    GARAGE RUNS THAT DATE.  READS THE MERGED CAL FILE PRODUCED
001300*    BY RTGMERGE; USED BY THE SIGNUP DESK TO SPOT-CHECK A
001400*    RATING BEFORE IT GOES TO THE PRINTER.
001500*----------------------------------------------------------------*
001600*  MODIFICATION HISTORY:
001700*
001800*  DATE        WHO  REQUEST    DESCRIPTION
001900*  ----------  ---  ---------  ------------------------------
002000*  02/06/1990  KMH  RATE-010   INITIAL VERSION.
002100*  09/18/1991  RJD  RATE-150   LAST RECORD FOR A (DATE, GARAGE)
002200*                              PAIR NOW WINS INSTEAD OF FIRST -
002300*                              MATCHES HOW THE OLD DESK REPORT
002400*                              BEHAVED WHEN A GARAGE WAS FIXED
002500*                              UP LATE IN THE SIGNUP.
002600*  04/02/1994  LQP  RATE-290   RAISE GARAGE TABLE TO 40 ENTRIES.
002700*  10/10/1996  LQP  RATE-402   RAISE DATE TABLE TO 400 ENTRIES -
002800*                              A FULL SEASON PLUS EXTRA BOARDS.
002900*  09/09/1998  DWB  RATE-455   Y2K - DATE SORT KEY NOW CARRIES A
003000*                              FULL FOUR-DIGIT YEAR THROUGHOUT;
003100*                              DROPPED THE OLD TWO-DIGIT COMPARE.
003200*  07/19/2001  RJD  RATE-780   CSV HEADER ROW ADDED SO THE DESK
003300*                              CAN PULL THE OUTPUT INTO A
003400*                              SPREADSHEET DIRECTLY.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-RS6000.
003900 OBJECT-COMPUTER. IBM-RS6000.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
004300     CLASS RTG-NUMERIC IS "0" THRU "9"
004400     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     COPY RTGCALSEL.
004800     SELECT MATOUT ASSIGN TO RTCALO
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FL-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CALFILE LABEL RECORD STANDARD DATA RECORD CAL-REC.
005500 01  CAL-REC                      PIC X(400).
005600
005700 FD  MATOUT LABEL RECORD OMITTED DATA RECORD MAT-REC.
005800 01  MAT-REC                      PIC X(600).
005900
006000 WORKING-STORAGE SECTION.
006100 01  FILLER                  PIC X(24) VALUE
006200         "** PROGRAM RTGCALR **".
006300
006400 COPY RTGCAL.
006500
006600 77  WS-EOF-CAL                   PIC X(01) VALUE "N".
006700 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
006800 77  WS-TAG                       PIC X(04).
006900
007000 01  FL-STATUS                    PIC X(02).
007100     88  FL-OK                             VALUE "00".
007200     88  FL-EOF                            VALUE "10".
007300
007400 01  WS-TALLY-SUBSCRIPTS.
007500     05  WS-GARAGE-CNT             PIC 9(03) COMP.
007600     05  WS-DATE-CNT               PIC 9(04) COMP.
007700     05  WS-GX                     PIC 9(03) COMP.
007800     05  WS-DX                     PIC 9(04) COMP.
007900     05  WS-SAVE-GX                PIC 9(03) COMP.
008000     05  WS-SAVE-DX                PIC 9(04) COMP.
008100     05  WS-PTR                    PIC 9(04) COMP.
008200
008300 01  WS-GARAGE-TABLE.
008400     05  WS-GAR-ENTRY OCCURS 40 TIMES
008500                      INDEXED BY WS-GAR-IX
008600                      ASCENDING KEY IS WS-GAR-CODE.
008700         10  WS-GAR-CODE           PIC X(05).
008800
008900 01  WS-DATE-TABLE.
009000     05  WS-DAT-ENTRY OCCURS 400 TIMES
009100                      INDEXED BY WS-DAT-IX.
009200         10  WS-DAT-NUM            PIC 9(08).
009300 01  WS-DATE-TABLE-ALT REDEFINES WS-DATE-TABLE.
009400     05  WS-DAT-ENTRY-ALT OCCURS 400 TIMES.
009500         10  WS-DAT-DD             PIC 9(02).
009600         10  WS-DAT-MM             PIC 9(02).
009700         10  WS-DAT-YYYY           PIC 9(04).
009800
009900*    TRUE-CALENDAR-ORDER SORT KEY (YYYYMMDD) - THE RAW DDMMYYYY
010000*    FIELD SORTS BY DAY-OF-MONTH FIRST AND IS *NOT* IN CALENDAR
010100*    ORDER ACROSS A MONTH OR YEAR BOUNDARY.
010200 01  WS-DATE-SORTKEY-TABLE.
010300     05  WS-DAT-SORTKEY OCCURS 400 TIMES PIC 9(08) COMP.
010400
010500 01  WS-MATRIX-TABLE.
010600     05  WS-MAT-ROW OCCURS 400 TIMES.
010700         10  WS-MAT-CELL OCCURS 40 TIMES
010800                          PIC X(03).
010900
011000 01  WS-LINE.
011100     05  WS-LINE-TEXT              PIC X(600).
011200 01  WS-LINE-ALT REDEFINES WS-LINE
011300                               PIC X(600).
011400
011500 01  WS-YYYY-MM-DD.
011600     05  WS-YMD-YYYY               PIC 9(04).
011700     05  FILLER                    PIC X(01) VALUE "-".
011800     05  WS-YMD-MM                 PIC 9(02).
011900     05  FILLER                    PIC X(01) VALUE "-".
012000     05  WS-YMD-DD                 PIC 9(02).
012100
012200 01  WS-HOLD-AREAS.
012300     05  WS-GAR-CODE-HOLD          PIC X(05).
012400     05  WS-CELL-HOLD              PIC X(03).
012500     05  WS-DAT-NUM-HOLD           PIC 9(08).
012600     05  WS-SORTKEY-HOLD           PIC 9(08) COMP.
012700     05  WS-ROW-HOLD               PIC X(120).
012800
012900 PROCEDURE DIVISION.
013000*----------------------------------------------------------------*
013100 MAIN-MODULE.
013200*----------------------------------------------------------------*
013300     PERFORM A000-INITIALIZE THRU A999-INITIALIZE-EX.
013400     PERFORM B000-LOAD-CAL THRU B999-LOAD-CAL-EX.
013500     PERFORM C000-EMIT-MATRIX THRU C999-EMIT-MATRIX-EX.
013600     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
013700     STOP RUN.
013800*----------------------------------------------------------------*
013900 A000-INITIALIZE.
014000*----------------------------------------------------------------*
014100     OPEN INPUT CALFILE.
014200     OPEN OUTPUT MATOUT.
014300     MOVE ZERO TO WS-GARAGE-CNT.
014400     MOVE ZERO TO WS-DATE-CNT.
014500 A999-INITIALIZE-EX.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 B000-LOAD-CAL.
014900*----------------------------------------------------------------*
015000     PERFORM B100-READ-CAL THRU B199-READ-CAL-EX
015100         UNTIL WS-EOF-CAL = "Y".
015200     CLOSE CALFILE.
015300 B999-LOAD-CAL-EX.
015400     EXIT.
015500*----------------------------------------------------------------*
015600 B100-READ-CAL.
015700*----------------------------------------------------------------*
015800     READ CALFILE AT END
015900         MOVE "Y" TO WS-EOF-CAL
016000         GO TO B199-READ-CAL-EX.
016100     UNSTRING CAL-REC DELIMITED BY ";"
016200         INTO WS-TAG CAL-DATE-NUM CAL-GARAGE CAL-SERVICE-KEY
016300              CAL-DAY-TYPE.
016400     IF WS-TAG NOT = "DAT"
016500         GO TO B199-READ-CAL-EX.
016600     IF CAL-DATE-NUM = ZERO
016700         GO TO B199-READ-CAL-EX.
016800     PERFORM B200-FIND-OR-ADD-GARAGE THRU B299-FIND-GARAGE-EX.
016900     PERFORM B300-FIND-OR-ADD-DATE THRU B399-FIND-DATE-EX.
017000     MOVE CAL-SERVICE-KEY
017100             TO WS-MAT-CELL(WS-SAVE-DX, WS-SAVE-GX).
017200 B199-READ-CAL-EX.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 B200-FIND-OR-ADD-GARAGE.
017600*----------------------------------------------------------------*
017700     SET WS-GX TO 1.
017800 B210-SCAN-GARAGE.
017900     IF WS-GX > WS-GARAGE-CNT
018000         ADD 1 TO WS-GARAGE-CNT
018100         MOVE CAL-GARAGE TO WS-GAR-CODE(WS-GARAGE-CNT)
018200         MOVE WS-GARAGE-CNT TO WS-SAVE-GX
018300         GO TO B299-FIND-GARAGE-EX.
018400     IF WS-GAR-CODE(WS-GX) = CAL-GARAGE
018500         MOVE WS-GX TO WS-SAVE-GX
018600         GO TO B299-FIND-GARAGE-EX.
018700     ADD 1 TO WS-GX.
018800     GO TO B210-SCAN-GARAGE.
018900 B299-FIND-GARAGE-EX.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 B300-FIND-OR-ADD-DATE.
019300*----------------------------------------------------------------*
019400     SET WS-DX TO 1.
019500 B310-SCAN-DATE.
019600     IF WS-DX > WS-DATE-CNT
019700         ADD 1 TO WS-DATE-CNT
019800         MOVE CAL-DATE-NUM TO WS-DAT-NUM(WS-DATE-CNT)
019900         COMPUTE WS-DAT-SORTKEY(WS-DATE-CNT) =
020000                 CAL-DATE-YYYY * 10000
020100                 + CAL-DATE-MM * 100
020200                 + CAL-DATE-DD
020300         MOVE WS-DATE-CNT TO WS-SAVE-DX
020400         GO TO B399-FIND-DATE-EX.
020500     IF WS-DAT-NUM(WS-DX) = CAL-DATE-NUM
020600         MOVE WS-DX TO WS-SAVE-DX
020700         GO TO B399-FIND-DATE-EX.
020800     ADD 1 TO WS-DX.
020900     GO TO B310-SCAN-DATE.
021000 B399-FIND-DATE-EX.
021100     EXIT.
021200*----------------------------------------------------------------*
021300 C000-EMIT-MATRIX.
021400*----------------------------------------------------------------*
021500     PERFORM D000-SORT-GARAGES THRU D999-SORT-GARAGES-EX.
021600     PERFORM D100-SORT-DATES THRU D199-SORT-DATES-EX.
021700     PERFORM C100-EMIT-HEADER THRU C199-EMIT-HEADER-EX.
021800     PERFORM C200-EMIT-ONE-ROW THRU C299-EMIT-ONE-ROW-EX
021900         VARYING WS-DX FROM 1 BY 1
022000         UNTIL WS-DX > WS-DATE-CNT.
022100     CLOSE MATOUT.
022200 C999-EMIT-MATRIX-EX.
022300     EXIT.
022400*----------------------------------------------------------------*
022500 C100-EMIT-HEADER.
022600*----------------------------------------------------------------*
022700     MOVE SPACES TO WS-LINE-TEXT.
022800     MOVE 1 TO WS-PTR.
022900     STRING "date" DELIMITED BY SIZE
023000         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
023100     PERFORM C150-APPEND-GARAGE-NAMES THRU C159-APPEND-GARAGE-EX
023200         VARYING WS-GX FROM 1 BY 1
023300         UNTIL WS-GX > WS-GARAGE-CNT.
023400     WRITE MAT-REC FROM WS-LINE-TEXT.
023500     GO TO C199-EMIT-HEADER-EX.
023600 C150-APPEND-GARAGE-NAMES.
023700     STRING "," DELIMITED BY SIZE
023800            WS-GAR-CODE(WS-GX) DELIMITED BY SPACE
023900         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
024000 C159-APPEND-GARAGE-EX.
024100     EXIT.
024200 C199-EMIT-HEADER-EX.
024300     EXIT.
024400*----------------------------------------------------------------*
024500 C200-EMIT-ONE-ROW.
024600*----------------------------------------------------------------*
024700     MOVE WS-DAT-DD(WS-DX)   TO WS-YMD-DD.
024800     MOVE WS-DAT-MM(WS-DX)   TO WS-YMD-MM.
024900     MOVE WS-DAT-YYYY(WS-DX) TO WS-YMD-YYYY.
025000     MOVE SPACES TO WS-LINE-TEXT.
025100     MOVE 1 TO WS-PTR.
025200     STRING WS-YYYY-MM-DD DELIMITED BY SIZE
025300         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
025400     PERFORM C250-APPEND-ONE-CELL THRU C259-APPEND-CELL-EX
025500         VARYING WS-GX FROM 1 BY 1
025600         UNTIL WS-GX > WS-GARAGE-CNT.
025700     WRITE MAT-REC FROM WS-LINE-TEXT.
025800     GO TO C299-EMIT-ONE-ROW-EX.
025900 C250-APPEND-ONE-CELL.
026000     STRING "," DELIMITED BY SIZE
026100            WS-MAT-CELL(WS-DX, WS-GX) DELIMITED BY SPACE
026200         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
026300 C259-APPEND-CELL-EX.
026400     EXIT.
026500 C299-EMIT-ONE-ROW-EX.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 D000-SORT-GARAGES.
026900*----------------------------------------------------------------*
027000*    A STRAIGHT BUBBLE SORT - THE GARAGE TABLE IS NEVER MORE
027100*    THAN A FEW DOZEN ENTRIES LONG SO THIS IS PLENTY FAST.
027200*----------------------------------------------------------------*
027300     PERFORM D010-BUBBLE-GARAGE-PASS THRU D019-BUBBLE-GARAGE-EX
027400         VARYING WS-GX FROM 1 BY 1
027500         UNTIL WS-GX >= WS-GARAGE-CNT.
027600     GO TO D999-SORT-GARAGES-EX.
027700 D010-BUBBLE-GARAGE-PASS.
027800     SET WS-SAVE-GX TO 1.
027900 D020-GARAGE-INNER.
028000     IF WS-SAVE-GX > WS-GARAGE-CNT - WS-GX
028100         GO TO D019-BUBBLE-GARAGE-EX.
028200     IF WS-GAR-CODE(WS-SAVE-GX) > WS-GAR-CODE(WS-SAVE-GX + 1)
028300         PERFORM D030-SWAP-GARAGES THRU D039-SWAP-GARAGES-EX.
028400     ADD 1 TO WS-SAVE-GX.
028500     GO TO D020-GARAGE-INNER.
028600 D019-BUBBLE-GARAGE-EX.
028700     EXIT.
028800 D030-SWAP-GARAGES.
028900     MOVE WS-GAR-CODE(WS-SAVE-GX) TO WS-GAR-CODE-HOLD.
029000     MOVE WS-GAR-CODE(WS-SAVE-GX + 1) TO WS-GAR-CODE(WS-SAVE-GX).
029100     MOVE WS-GAR-CODE-HOLD TO WS-GAR-CODE(WS-SAVE-GX + 1).
029200     PERFORM D040-SWAP-MATRIX-COLS THRU D049-SWAP-COLS-EX.
029300 D039-SWAP-GARAGES-EX.
029400     EXIT.
029500 D040-SWAP-MATRIX-COLS.
029600     PERFORM D045-SWAP-ONE-CELL THRU D046-SWAP-ONE-CELL-EX
029700         VARYING WS-DX FROM 1 BY 1
029800         UNTIL WS-DX > WS-DATE-CNT.
029900     GO TO D049-SWAP-COLS-EX.
030000 D045-SWAP-ONE-CELL.
030100     MOVE WS-MAT-CELL(WS-DX, WS-SAVE-GX)     TO WS-CELL-HOLD.
030200     MOVE WS-MAT-CELL(WS-DX, WS-SAVE-GX + 1)
030300         TO WS-MAT-CELL(WS-DX, WS-SAVE-GX).
030400     MOVE WS-CELL-HOLD TO WS-MAT-CELL(WS-DX, WS-SAVE-GX + 1).
030500 D046-SWAP-ONE-CELL-EX.
030600     EXIT.
030700 D049-SWAP-COLS-EX.
030800     EXIT.
030900 D999-SORT-GARAGES-EX.
031000     EXIT.
031100*----------------------------------------------------------------*
031200 D100-SORT-DATES.
031300*----------------------------------------------------------------*
031400     PERFORM D110-BUBBLE-DATE-PASS THRU D119-BUBBLE-DATE-PASS-EX
031500         VARYING WS-GX FROM 1 BY 1
031600         UNTIL WS-GX >= WS-DATE-CNT.
031700     GO TO D199-SORT-DATES-EX.
031800 D110-BUBBLE-DATE-PASS.
031900     SET WS-SAVE-DX TO 1.
032000 D120-DATE-INNER.
032100     IF WS-SAVE-DX > WS-DATE-CNT - WS-GX
032200         GO TO D119-BUBBLE-DATE-PASS-EX.
032300     IF WS-DAT-SORTKEY(WS-SAVE-DX) > WS-DAT-SORTKEY(WS-SAVE-DX + 1)
032400         PERFORM D130-SWAP-DATES THRU D139-SWAP-DATES-EX.
032500     ADD 1 TO WS-SAVE-DX.
032600     GO TO D120-DATE-INNER.
032700 D119-BUBBLE-DATE-PASS-EX.
032800     EXIT.
032900 D130-SWAP-DATES.
033000     MOVE WS-DAT-NUM(WS-SAVE-DX) TO WS-DAT-NUM-HOLD.
033100     MOVE WS-DAT-NUM(WS-SAVE-DX + 1) TO WS-DAT-NUM(WS-SAVE-DX).
033200     MOVE WS-DAT-NUM-HOLD TO WS-DAT-NUM(WS-SAVE-DX + 1).
033300     MOVE WS-DAT-SORTKEY(WS-SAVE-DX) TO WS-SORTKEY-HOLD.
033400     MOVE WS-DAT-SORTKEY(WS-SAVE-DX + 1) TO WS-DAT-SORTKEY(WS-SAVE-DX).
033500     MOVE WS-SORTKEY-HOLD TO WS-DAT-SORTKEY(WS-SAVE-DX + 1).
033600     MOVE WS-MAT-ROW(WS-SAVE-DX) TO WS-ROW-HOLD.
033700     MOVE WS-MAT-ROW(WS-SAVE-DX + 1) TO WS-MAT-ROW(WS-SAVE-DX).
033800     MOVE WS-ROW-HOLD TO WS-MAT-ROW(WS-SAVE-DX + 1).
033900 D139-SWAP-DATES-EX.
034000     EXIT.
034100 D199-SORT-DATES-EX.
034200     EXIT.
034300*----------------------------------------------------------------*
034400 Z000-END-PROGRAM.
034500*----------------------------------------------------------------*
034600     IF WS-ABEND-SW = "Y"
034700         DISPLAY "RTGCALR - ABNORMAL TERMINATION"
034800         MOVE 16 TO RETURN-CODE
034900     ELSE
035000         MOVE 0 TO RETURN-CODE.
035100 Z999-END-PROGRAM-EX.
035200     EXIT.
