000100*----------------------------------------------------------------*
000200* RTGTPS  -- PATTERN STOP RECORD (TAG TPS)                       *
000300*   FOLLOWS ITS OWNING PAT LINE IN THE PAT FILE; INHERITS THE    *
000400*   ROUTE/DIRECTION OF THE LAST PAT LINE READ (SEE B-PARAGRAPHS  *
000500*   OF RTGVAL AND RTGSTCMP).                                     *
000600*----------------------------------------------------------------*
000700* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR TPS TAG.
000800* 2006-06-30  LQP  RATE-1188  ADD TPS-REVENUE-STOP 88-LEVEL.
000900 01  WS-TPS-REC.
001000     05  TPS-STOP-ID               PIC X(08).
001100     05  TPS-TIMEPOINT-ID          PIC X(06).
001200     05  TPS-SIGN-CODE-X           PIC X(08).
001300     05  TPS-SIGN-CODE             PIC 9(08).
001400     05  TPS-SIGN-CODE-SW          PIC X(01).
001500         88  TPS-SIGN-ABSENT                VALUE "Y".
001600         88  TPS-SIGN-PRESENT               VALUE "N".
001700     05  TPS-REVENUE-TYPE          PIC X(01).
001800         88  TPS-REVENUE-STOP                VALUE "1".
001900     05  FILLER                    PIC X(01).
002000     05  FILLER                    PIC X(10).
