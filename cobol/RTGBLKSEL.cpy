000100*----------------------------------------------------------------*
000200* RTGBLKSEL -- FILE-CONTROL FOR THE MERGED BLK FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR BLK FILE.
000500     SELECT BLKFILE ASSIGN TO RTBLKI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
