000100*----------------------------------------------------------------*
000200* RTGNDESEL -- FILE-CONTROL FOR THE "CURRENT RATING" NDE FILE.   *
000300*   SEE RTGNDE2SEL FOR THE "NEXT RATING" COPY USED BY RTGSTCMP.  *
000400*----------------------------------------------------------------*
000500* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR NDE FILE.
000600     SELECT NDEFILE ASSIGN TO RTNDEI
000700     ORGANIZATION IS LINE SEQUENTIAL
000800     FILE STATUS IS FL-STATUS.
