000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGVAL.
000300 AUTHOR. R J DUCHARME.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 02/14/1992.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    THE SIGNUP DESK'S CROSS-FILE CHECKER.  LOADS EVERY MERGED
001100*    RATING FILE INTO WORKING STORAGE AND RUNS THE FOURTEEN
001200*    STANDING VALIDATION RULES AGAINST THEM, WRITING ONE LINE
001300*    PER VIOLATION TO THE VALIDATION LOG.  A NONZERO RETURN CODE
001400*    TELLS THE JCL TO HOLD THE RATING OUT OF PRODUCTION.
001500*----------------------------------------------------------------*
001600*  MODIFICATION HISTORY:
001700*
001800*  DATE        WHO  REQUEST    DESCRIPTION
001900*  ----------  ---  ---------  ------------------------------
002000*  02/14/1992  RJD  RATE-060   INITIAL VERSION - RULES 1 THRU 8,
002100*                              COVERING PATTERN/TIMEPOINT AND
002200*                              BLOCK/TRIP INTEGRITY.
002300*  10/05/1992  RJD  RATE-093   RULES 9 THRU 12 ADDED (STOP
002400*                              TIMEPOINT CONFLICTS, ROUTE/PATTERN
002500*                              AND ROUTE/DIRECTION COVERAGE).
002600*  06/11/1993  LQP  RATE-161   RULES 13 AND 14 ADDED (CREW/BLOCK
002700*                              CROSS-CHECK AND THE OVERLAPPING
002800*                              RUN-ID CHECK FOR CALENDAR
002900*                              EXCEPTION DAYS).
003000*  03/02/1994  LQP  RATE-205   DUPLICATE ERROR SUPPRESSION ADDED
003100*                              SO A FLAKY PATTERN DOESN'T FLOOD
003200*                              THE LOG WITH THE SAME LINE TWICE.
003300*  09/09/1998  DWB  RATE-455   Y2K - NO DATE MATH IN THIS PROGRAM
003400*                              BEYOND A STRAIGHT NUMERIC COMPARE;
003500*                              REVIEWED AND LEFT AS IS.
003600*  11/19/2002  RJD  RATE-850   00WAD/00RAD/0746_ PATTERN-ID
003700*                              EXCLUSIONS ADDED TO RULE 1 - THESE
003800*                              ROAD-SUPERVISOR TEST PATTERNS ARE
003900*                              KNOWN DUPLICATES BY DESIGN.
004000*  04/23/2007  DWB  RATE-1240  RULE 4/5 NOW SKIP RAD/WAD ROUTES
004100*                              AND ANY KEY RULE 3 ALREADY FLAGGED,
004200*                              MATCHING THE UPDATED SIGNOFF
004300*                              CHECKLIST.
004400*  06/20/2011  TKL  RATE-2055  RULE 7 RAD/WAD EXEMPTION WAS ONLY
004500*                              TESTING THE FIRST THREE BYTES OF
004600*                              THE BLOCK ID.  SIGNOFF CHECKLIST
004700*                              SAYS THE LETTERS CAN FALL ANYWHERE
004800*                              IN THE NINE BYTES - C071 NOW SCANS
004900*                              EVERY STARTING POSITION.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-RS6000.
005400 OBJECT-COMPUTER. IBM-RS6000.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
005800     CLASS RTG-NUMERIC IS "0" THRU "9"
005900     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     COPY RTGCALSEL.
006300     COPY RTGPATSEL.
006400     COPY RTGPPASEL.
006500     COPY RTGNDESEL.
006600     COPY RTGRTESEL.
006700     COPY RTGTRPSEL.
006800     COPY RTGBLKSEL.
006900     COPY RTGCRWSEL.
007000     SELECT VALLOG ASSIGN TO RTVALO
007100     ORGANIZATION IS LINE SEQUENTIAL
007200     FILE STATUS IS FL-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CALFILE LABEL RECORD STANDARD DATA RECORD CAL-REC.
007700 01  CAL-REC                      PIC X(400).
007800 FD  PATFILE LABEL RECORD STANDARD DATA RECORD PAT-REC.
007900 01  PAT-REC                      PIC X(400).
008000 FD  PPATFILE LABEL RECORD STANDARD DATA RECORD PPA-REC.
008100 01  PPA-REC                      PIC X(400).
008200 FD  NDEFILE LABEL RECORD STANDARD DATA RECORD NDE-REC.
008300 01  NDE-REC                      PIC X(400).
008400 FD  RTEFILE LABEL RECORD STANDARD DATA RECORD RTE-REC.
008500 01  RTE-REC                      PIC X(400).
008600 FD  TRPFILE LABEL RECORD STANDARD DATA RECORD TRP-REC.
008700 01  TRP-REC                      PIC X(400).
008800 FD  BLKFILE LABEL RECORD STANDARD DATA RECORD BLK-REC.
008900 01  BLK-REC                      PIC X(400).
009000 FD  CRWFILE LABEL RECORD STANDARD DATA RECORD CRW-REC.
009100 01  CRW-REC                      PIC X(400).
009200
009300 FD  VALLOG LABEL RECORD OMITTED DATA RECORD VAL-REC.
009400 01  VAL-REC.
009500     05  VAL-TEXT                 PIC X(182).
009600     05  FILLER                   PIC X(008).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILLER                  PIC X(24) VALUE
010000         "** PROGRAM RTGVAL **".
010100
010200 COPY RTGCAL.
010300 COPY RTGPAT.
010400 COPY RTGTPS.
010500 COPY RTGPPAT.
010600 COPY RTGNDE.
010700 COPY RTGRTE.
010800 COPY RTGTRP.
010900 COPY RTGBLK.
011000 COPY RTGCRW.
011100 COPY RTGERR.
011200
011300 77  WS-EOF-SW                    PIC X(01) VALUE "N".
011400 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
011500 77  WS-TAG                       PIC X(04).
011600 77  WS-ANY-ERROR-SW              PIC X(01) VALUE "N".
011700
011800 01  FL-STATUS                    PIC X(02).
011900     88  FL-OK                             VALUE "00".
012000     88  FL-EOF                            VALUE "10".
012100
012200*    GENERIC LOOP/SUBSCRIPT FIELDS, REUSED ACROSS THE RULE
012300*    PARAGRAPHS - EACH NESTING DEPTH GETS ITS OWN FIELD SO
012400*    INNER AND OUTER PERFORMS NEVER TRAMPLE ONE ANOTHER.
012500 01  WS-GENERIC-SUBSCRIPTS.
012600     05  WS-IX1                    PIC 9(04) COMP.
012700     05  WS-IX2                    PIC 9(04) COMP.
012800     05  WS-IX3                    PIC 9(04) COMP.
012900     05  WS-IX4                    PIC 9(04) COMP.
013000     05  WS-FOUND-IX               PIC 9(04) COMP.
013100 01  WS-FOUND-FLAG                 PIC X(01).
013200 01  WS-PTR                       PIC 9(04) COMP.
013300
013400*----------------------------------------------------------------*
013500*    PAT/TPS TABLE - ONE ENTRY PER PAT LINE, WITH ITS TPS
013600*    CHILDREN CARRIED AS A NESTED TABLE.
013700*----------------------------------------------------------------*
013800 01  WS-PAT-TABLE.
013900     05  WS-PAT-ENTRY OCCURS 500 TIMES.
014000         10  WS-PAT-ID             PIC X(09).
014100         10  WS-PAT-ROUTE          PIC X(05).
014200         10  WS-PAT-DIR            PIC X(10).
014300         10  WS-PAT-TPS-CNT        PIC 9(02) COMP.
014400         10  WS-PAT-TPS-SUB OCCURS 40 TIMES.
014500             15  WS-PTS-STOPID     PIC X(08).
014600             15  WS-PTS-TIMEPT     PIC X(06).
014700             15  WS-PTS-REVTYPE    PIC X(01).
014800 01  WS-PAT-CNT                   PIC 9(04) COMP.
014900
015000*----------------------------------------------------------------*
015100*    TIMEPOINT PATTERN (PPAT) TABLE.
015200*----------------------------------------------------------------*
015300 01  WS-PPAT-TABLE.
015400     05  WS-PPA-ENTRY OCCURS 200 TIMES.
015500         10  WS-PPA-ID             PIC X(10).
015600         10  WS-PPA-ROUTE          PIC X(05).
015700         10  WS-PPA-DIR            PIC X(10).
015800         10  WS-PPA-TP-CNT         PIC 9(02) COMP.
015900         10  WS-PPA-TP OCCURS 50 TIMES
016000                         PIC X(06).
016100 01  WS-PPAT-CNT                  PIC 9(04) COMP.
016200
016300*----------------------------------------------------------------*
016400*    STOP / NODE TABLE.
016500*----------------------------------------------------------------*
016600 01  WS-NDE-TABLE.
016700     05  WS-NDE-ENTRY OCCURS 2000 TIMES.
016800         10  WS-NDE-ID             PIC X(08).
016900         10  WS-NDE-NAME           PIC X(40).
017000         10  WS-NDE-EAST           PIC 9(07).
017100         10  WS-NDE-NORTH          PIC 9(07).
017200         10  WS-NDE-TP             PIC X(06).
017300 01  WS-NDE-CNT                   PIC 9(04) COMP.
017400
017500*----------------------------------------------------------------*
017600*    ROUTE TABLE.
017700*----------------------------------------------------------------*
017800 01  WS-RTE-TABLE.
017900     05  WS-RTE-ENTRY OCCURS 200 TIMES.
018000         10  WS-RTE-ID             PIC X(05).
018100 01  WS-RTE-CNT                   PIC 9(04) COMP.
018200
018300*----------------------------------------------------------------*
018400*    TRIP TABLE.
018500*----------------------------------------------------------------*
018600 01  WS-TRP-TABLE.
018700     05  WS-TRP-ENTRY OCCURS 3000 TIMES.
018800         10  WS-TRP-ID             PIC X(08).
018900         10  WS-TRP-PATID          PIC X(09).
019000         10  WS-TRP-REVTYPE        PIC 9(01).
019100 01  WS-TRP-CNT                   PIC 9(04) COMP.
019200
019300*----------------------------------------------------------------*
019400*    BLOCK HEADER TABLE, TIN TRIPS CARRIED AS A NESTED TABLE.
019500*----------------------------------------------------------------*
019600 01  WS-BLK-TABLE.
019700     05  WS-BLK-ENTRY OCCURS 2000 TIMES.
019800         10  WS-BLK-ID             PIC X(09).
019900         10  WS-BLK-PIECE          PIC X(08).
020000         10  WS-BLK-SVC            PIC X(03).
020100         10  WS-BLK-SGAR           PIC X(05).
020200         10  WS-BLK-EGAR           PIC X(05).
020300         10  WS-BLK-TIN-CNT        PIC 9(02) COMP.
020400         10  WS-BLK-TIN-SUB OCCURS 40 TIMES
020500                          PIC X(08).
020600 01  WS-BLK-CNT                   PIC 9(04) COMP.
020700
020800*----------------------------------------------------------------*
020900*    CREW PIECE TABLE.
021000*----------------------------------------------------------------*
021100 01  WS-CRW-TABLE.
021200     05  WS-CRW-ENTRY OCCURS 3000 TIMES.
021300         10  WS-CRW-RUN            PIC X(08).
021400         10  WS-CRW-PIECE          PIC X(08).
021500         10  WS-CRW-SVC            PIC X(03).
021600 01  WS-CRW-CNT                   PIC 9(04) COMP.
021700
021800*----------------------------------------------------------------*
021900*    PER-DATE DISTINCT SERVICE-KEY SET, BUILT FROM THE CAL FILE,
022000*    AND THE DISTINCT SETS (SIZE 2+) DERIVED FROM IT FOR RULE 14.
022100*----------------------------------------------------------------*
022200 01  WS-CD-TABLE.
022300     05  WS-CD-ENTRY OCCURS 400 TIMES.
022400         10  WS-CD-DATENUM         PIC 9(08).
022500         10  WS-CD-KEYCNT          PIC 9(02) COMP.
022600         10  WS-CD-KEY OCCURS 40 TIMES
022700                      PIC X(03).
022800         10  WS-CD-SIG             PIC X(120).
022900 01  WS-CD-CNT                    PIC 9(04) COMP.
023000 01  WS-CD-SIGNATURE               PIC X(120).
023100
023200 01  WS-SET-TABLE.
023300     05  WS-SET-ENTRY OCCURS 400 TIMES.
023400         10  WS-SET-SIG            PIC X(120).
023500         10  WS-SET-KEYCNT         PIC 9(02) COMP.
023600         10  WS-SET-KEY OCCURS 40 TIMES
023700                       PIC X(03).
023800 01  WS-SET-CNT                   PIC 9(04) COMP.
023900 01  WS-SET-SIG-HOLD              PIC X(120).
024000 01  WS-SET-KEY-HOLD              PIC X(03).
024100
024200*----------------------------------------------------------------*
024300*    RULE-1 GROUPING TABLE (FIRST 5 OF PATTERN-ID, DIRECTION).
024400*----------------------------------------------------------------*
024500 01  WS-GRP1-TABLE.
024600     05  WS-GRP1-ENTRY OCCURS 500 TIMES.
024700         10  WS-GRP1-PFX           PIC X(05).
024800         10  WS-GRP1-DIR           PIC X(10).
024900         10  WS-GRP1-IDCNT         PIC 9(02) COMP.
025000         10  WS-GRP1-ID OCCURS 40 TIMES
025100                       PIC X(09).
025200 01  WS-GRP1-CNT                  PIC 9(04) COMP.
025300
025400*----------------------------------------------------------------*
025500*    RULE-9 PER-STOP DISTINCT TIMEPOINT-ID TABLE.
025600*----------------------------------------------------------------*
025700 01  WS-STP9-TABLE.
025800     05  WS-STP9-ENTRY OCCURS 2000 TIMES.
025900         10  WS-STP9-STOPID        PIC X(08).
026000         10  WS-STP9-TPCNT         PIC 9(02) COMP.
026100         10  WS-STP9-TP OCCURS 10 TIMES
026200                       PIC X(06).
026300 01  WS-STP9-CNT                  PIC 9(04) COMP.
026400
026500*----------------------------------------------------------------*
026600*    RULE-12 PER-ROUTE DISTINCT DIRECTION TABLE.
026700*----------------------------------------------------------------*
026800 01  WS-R12-TABLE.
026900     05  WS-R12-ENTRY OCCURS 200 TIMES.
027000         10  WS-R12-ROUTE          PIC X(05).
027100         10  WS-R12-DIRCNT         PIC 9(02) COMP.
027200         10  WS-R12-DIR OCCURS 10 TIMES
027300                       PIC X(10).
027400 01  WS-R12-CNT                   PIC 9(04) COMP.
027500
027600*----------------------------------------------------------------*
027700*    ERROR TABLE - DEDUPED ON FILE-TYPE + CODE + KEY + DESC
027800*    BEFORE BEING APPENDED, AND PRINTED AT THE END.
027900*----------------------------------------------------------------*
028000 01  WS-ERR-TABLE.
028100     05  WS-ERR-ENTRY OCCURS 2000 TIMES.
028200         10  WS-ERR-FT             PIC X(04).
028300         10  WS-ERR-CD             PIC X(40).
028400         10  WS-ERR-KY             PIC X(30).
028500         10  WS-ERR-DS             PIC X(80).
028600 01  WS-ERR-CNT                   PIC 9(04) COMP.
028700
028800*    STAGING AREA FOR THE ERROR ABOUT TO BE PASSED TO D000-ADD-
028900*    ERROR - LOADED BY EACH RULE PARAGRAPH BEFORE THE PERFORM.
029000 01  WS-ERR-HOLD-AREA.
029100     05  WS-ERR-FT-HOLD            PIC X(04).
029200     05  WS-ERR-CD-HOLD            PIC X(40).
029300     05  WS-ERR-KY-HOLD            PIC X(30).
029400     05  WS-ERR-DS-HOLD            PIC X(80).
029500
029600*    STAGING AREA FOR A STOP-ID/TIMEPOINT-ID PAIR ABOUT TO BE
029700*    MERGED INTO WS-STP9-TABLE BY D100-ADD-STP9 (RULE 9).
029800 01  WS-R9-HOLD-AREA.
029900     05  WS-R9-STOPID-HOLD         PIC X(08).
030000     05  WS-R9-TP-HOLD             PIC X(06).
030100
030200*----------------------------------------------------------------*
030300*    SHARED same_list_order SCRATCH AREA (U8 UTILITY).
030400*----------------------------------------------------------------*
030500 01  WS-SLO-EXPECTED.
030600     05  WS-SLO-EXP OCCURS 50 TIMES PIC X(06).
030700 01  WS-SLO-EXP-CNT                PIC 9(02) COMP.
030800 01  WS-SLO-ACTUAL.
030900     05  WS-SLO-ACT OCCURS 60 TIMES PIC X(06).
031000 01  WS-SLO-ACT-CNT                PIC 9(02) COMP.
031100 01  WS-SLO-RESULT                 PIC X(01).
031200 01  WS-SLO-EI                     PIC 9(02) COMP.
031300 01  WS-SLO-AI                     PIC 9(02) COMP.
031400
031500 01  WS-LINE.
031600     05  WS-LINE-TEXT               PIC X(182).
031700 01  WS-LINE-ALT REDEFINES WS-LINE
031800                              PIC X(182).
031900
032000*    RULE-14 WORK FIELDS.
032100 01  WS-R14-KEYA                   PIC X(03).
032200 01  WS-R14-KEYB                   PIC X(03).
032300 01  WS-R14-RUN-HOLD               PIC X(08).
032400
032500 PROCEDURE DIVISION.
032600*----------------------------------------------------------------*
032700 MAIN-MODULE.
032800*----------------------------------------------------------------*
032900     PERFORM A000-INITIALIZE THRU A999-INITIALIZE-EX.
033000     PERFORM B000-LOAD-ALL THRU B999-LOAD-ALL-EX.
033100     PERFORM C010-RULE-01 THRU C019-RULE-01-EX.
033200     PERFORM C020-RULE-02 THRU C029-RULE-02-EX.
033300     PERFORM C030-RULE-03 THRU C039-RULE-03-EX.
033400     PERFORM C040-RULE-04 THRU C049-RULE-04-EX.
033500     PERFORM C050-RULE-05 THRU C059-RULE-05-EX.
033600     PERFORM C060-RULE-06 THRU C069-RULE-06-EX.
033700     PERFORM C070-RULE-07 THRU C079-RULE-07-EX.
033800     PERFORM C080-RULE-08 THRU C089-RULE-08-EX.
033900     PERFORM C090-RULE-09 THRU C099-RULE-09-EX.
034000     PERFORM C100-RULE-10 THRU C109-RULE-10-EX.
034100     PERFORM C110-RULE-11 THRU C119-RULE-11-EX.
034200     PERFORM C120-RULE-12 THRU C129-RULE-12-EX.
034300     PERFORM C130-RULE-13 THRU C139-RULE-13-EX.
034400     PERFORM C140-RULE-14 THRU C149-RULE-14-EX.
034500     PERFORM E000-PRINT-LOG THRU E999-PRINT-LOG-EX.
034600     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
034700     STOP RUN.
034800*----------------------------------------------------------------*
034900 A000-INITIALIZE.
035000*----------------------------------------------------------------*
035100     OPEN INPUT CALFILE PATFILE PPATFILE NDEFILE RTEFILE
035200                TRPFILE BLKFILE CRWFILE.
035300     MOVE ZERO TO WS-PAT-CNT WS-PPAT-CNT WS-NDE-CNT WS-RTE-CNT.
035400     MOVE ZERO TO WS-TRP-CNT WS-BLK-CNT WS-CRW-CNT WS-CD-CNT.
035500     MOVE ZERO TO WS-ERR-CNT.
035600 A999-INITIALIZE-EX.
035700     EXIT.
035800*----------------------------------------------------------------*
035900 B000-LOAD-ALL.
036000*----------------------------------------------------------------*
036100     PERFORM B100-LOAD-CAL  THRU B199-LOAD-CAL-EX.
036200     PERFORM B200-LOAD-PAT  THRU B299-LOAD-PAT-EX.
036300     PERFORM B300-LOAD-PPAT THRU B399-LOAD-PPAT-EX.
036400     PERFORM B400-LOAD-NDE  THRU B499-LOAD-NDE-EX.
036500     PERFORM B500-LOAD-RTE  THRU B599-LOAD-RTE-EX.
036600     PERFORM B600-LOAD-TRP  THRU B699-LOAD-TRP-EX.
036700     PERFORM B700-LOAD-BLK  THRU B799-LOAD-BLK-EX.
036800     PERFORM B800-LOAD-CRW  THRU B899-LOAD-CRW-EX.
036900 B999-LOAD-ALL-EX.
037000     EXIT.
037100*----------------------------------------------------------------*
037200 B100-LOAD-CAL.
037300*----------------------------------------------------------------*
037400     MOVE "N" TO WS-EOF-SW.
037500     PERFORM B110-READ-CAL THRU B119-READ-CAL-EX
037600         UNTIL WS-EOF-SW = "Y".
037700     CLOSE CALFILE.
037800 B199-LOAD-CAL-EX.
037900     EXIT.
038000 B110-READ-CAL.
038100     READ CALFILE AT END
038200         MOVE "Y" TO WS-EOF-SW
038300         GO TO B119-READ-CAL-EX.
038400     UNSTRING CAL-REC DELIMITED BY ";"
038500         INTO WS-TAG CAL-DATE-NUM CAL-GARAGE CAL-SERVICE-KEY
038600              CAL-DAY-TYPE.
038700     IF WS-TAG NOT = "DAT"
038800         GO TO B119-READ-CAL-EX.
038900     IF CAL-SERVICE-KEY = SPACES
039000         GO TO B119-READ-CAL-EX.
039100     PERFORM B120-FIND-OR-ADD-CD THRU B129-FIND-OR-ADD-CD-EX.
039200     PERFORM B130-ADD-CD-KEY THRU B139-ADD-CD-KEY-EX.
039300 B119-READ-CAL-EX.
039400     EXIT.
039500 B120-FIND-OR-ADD-CD.
039600     SET WS-IX1 TO 1.
039700 B121-SCAN-CD.
039800     IF WS-IX1 > WS-CD-CNT
039900         ADD 1 TO WS-CD-CNT
040000         SET WS-IX1 TO WS-CD-CNT
040100         MOVE CAL-DATE-NUM TO WS-CD-DATENUM(WS-IX1)
040200         MOVE 0 TO WS-CD-KEYCNT(WS-IX1)
040300         GO TO B129-FIND-OR-ADD-CD-EX.
040400     IF WS-CD-DATENUM(WS-IX1) = CAL-DATE-NUM
040500         GO TO B129-FIND-OR-ADD-CD-EX.
040600     ADD 1 TO WS-IX1.
040700     GO TO B121-SCAN-CD.
040800 B129-FIND-OR-ADD-CD-EX.
040900     EXIT.
041000 B130-ADD-CD-KEY.
041100     SET WS-IX2 TO 1.
041200 B131-SCAN-CD-KEY.
041300     IF WS-IX2 > WS-CD-KEYCNT(WS-IX1)
041400         ADD 1 TO WS-CD-KEYCNT(WS-IX1)
041500         SET WS-IX2 TO WS-CD-KEYCNT(WS-IX1)
041600         MOVE CAL-SERVICE-KEY TO WS-CD-KEY(WS-IX1, WS-IX2)
041700         GO TO B139-ADD-CD-KEY-EX.
041800     IF WS-CD-KEY(WS-IX1, WS-IX2) = CAL-SERVICE-KEY
041900         GO TO B139-ADD-CD-KEY-EX.
042000     ADD 1 TO WS-IX2.
042100     GO TO B131-SCAN-CD-KEY.
042200 B139-ADD-CD-KEY-EX.
042300     EXIT.
042400*----------------------------------------------------------------*
042500 B200-LOAD-PAT.
042600*----------------------------------------------------------------*
042700*    A PAT LINE OPENS A NEW TABLE ENTRY; EVERY TPS LINE THAT
042800*    FOLLOWS BELONGS TO THE MOST RECENTLY READ PAT, UNTIL THE
042900*    NEXT PAT LINE.
043000*----------------------------------------------------------------*
043100     MOVE "N" TO WS-EOF-SW.
043200     PERFORM B210-READ-PAT THRU B219-READ-PAT-EX
043300         UNTIL WS-EOF-SW = "Y".
043400     CLOSE PATFILE.
043500 B299-LOAD-PAT-EX.
043600     EXIT.
043700 B210-READ-PAT.
043800     READ PATFILE AT END
043900         MOVE "Y" TO WS-EOF-SW
044000         GO TO B219-READ-PAT-EX.
044100     UNSTRING PAT-REC DELIMITED BY ";" INTO WS-TAG.
044200     IF WS-TAG = "PAT"
044300         PERFORM B220-ADD-PAT THRU B229-ADD-PAT-EX
044400         GO TO B219-READ-PAT-EX.
044500     IF WS-TAG = "TPS"
044600         PERFORM B230-ADD-TPS THRU B239-ADD-TPS-EX.
044700 B219-READ-PAT-EX.
044800     EXIT.
044900 B220-ADD-PAT.
045000     UNSTRING PAT-REC DELIMITED BY ";"
045100         INTO WS-TAG PAT-ROUTE-ID PAT-PATTERN-ID
045200              PAT-DIRECTION-NAME.
045300     ADD 1 TO WS-PAT-CNT.
045400     MOVE PAT-PATTERN-ID     TO WS-PAT-ID(WS-PAT-CNT).
045500     MOVE PAT-ROUTE-ID       TO WS-PAT-ROUTE(WS-PAT-CNT).
045600     MOVE PAT-DIRECTION-NAME TO WS-PAT-DIR(WS-PAT-CNT).
045700     MOVE 0 TO WS-PAT-TPS-CNT(WS-PAT-CNT).
045800 B229-ADD-PAT-EX.
045900     EXIT.
046000 B230-ADD-TPS.
046100     IF WS-PAT-CNT = 0
046200         GO TO B239-ADD-TPS-EX.
046300     UNSTRING PAT-REC DELIMITED BY ";"
046400         INTO WS-TAG TPS-STOP-ID TPS-TIMEPOINT-ID
046500              TPS-SIGN-CODE-X TPS-REVENUE-TYPE.
046600     IF WS-PAT-TPS-CNT(WS-PAT-CNT) >= 40
046700         GO TO B239-ADD-TPS-EX.
046800     ADD 1 TO WS-PAT-TPS-CNT(WS-PAT-CNT).
046900     MOVE TPS-STOP-ID      TO WS-PTS-STOPID(WS-PAT-CNT,
047000                               WS-PAT-TPS-CNT(WS-PAT-CNT)).
047100     MOVE TPS-TIMEPOINT-ID TO WS-PTS-TIMEPT(WS-PAT-CNT,
047200                               WS-PAT-TPS-CNT(WS-PAT-CNT)).
047300     MOVE TPS-REVENUE-TYPE TO WS-PTS-REVTYPE(WS-PAT-CNT,
047400                               WS-PAT-TPS-CNT(WS-PAT-CNT)).
047500 B239-ADD-TPS-EX.
047600     EXIT.
047700*----------------------------------------------------------------*
047800 B300-LOAD-PPAT.
047900*----------------------------------------------------------------*
048000     MOVE "N" TO WS-EOF-SW.
048100     PERFORM B310-READ-PPAT THRU B319-READ-PPAT-EX
048200         UNTIL WS-EOF-SW = "Y".
048300     CLOSE PPATFILE.
048400 B399-LOAD-PPAT-EX.
048500     EXIT.
048600 B310-READ-PPAT.
048700     READ PPATFILE AT END
048800         MOVE "Y" TO WS-EOF-SW
048900         GO TO B319-READ-PPAT-EX.
049000     UNSTRING PPA-REC DELIMITED BY ";" INTO WS-TAG.
049100     IF WS-TAG NOT = "PPAT"
049200         GO TO B319-READ-PPAT-EX.
049300     MOVE SPACES TO PPAT-TIMEPOINT-TBL.
049400     UNSTRING PPA-REC DELIMITED BY ";"
049500         INTO WS-TAG PPAT-ROUTE-ID PPAT-DIRECTION-NAME
049600              PPAT-TP-PATTERN-ID
049700              PPAT-TIMEPOINT(1)  PPAT-TIMEPOINT(2)
049800              PPAT-TIMEPOINT(3)  PPAT-TIMEPOINT(4)
049900              PPAT-TIMEPOINT(5)  PPAT-TIMEPOINT(6)
050000              PPAT-TIMEPOINT(7)  PPAT-TIMEPOINT(8)
050100              PPAT-TIMEPOINT(9)  PPAT-TIMEPOINT(10)
050200              PPAT-TIMEPOINT(11) PPAT-TIMEPOINT(12)
050300              PPAT-TIMEPOINT(13) PPAT-TIMEPOINT(14)
050400              PPAT-TIMEPOINT(15) PPAT-TIMEPOINT(16)
050500              PPAT-TIMEPOINT(17) PPAT-TIMEPOINT(18)
050600              PPAT-TIMEPOINT(19) PPAT-TIMEPOINT(20)
050700              PPAT-TIMEPOINT(21) PPAT-TIMEPOINT(22)
050800              PPAT-TIMEPOINT(23) PPAT-TIMEPOINT(24)
050900              PPAT-TIMEPOINT(25) PPAT-TIMEPOINT(26)
051000              PPAT-TIMEPOINT(27) PPAT-TIMEPOINT(28)
051100              PPAT-TIMEPOINT(29) PPAT-TIMEPOINT(30)
051200              PPAT-TIMEPOINT(31) PPAT-TIMEPOINT(32)
051300              PPAT-TIMEPOINT(33) PPAT-TIMEPOINT(34)
051400              PPAT-TIMEPOINT(35) PPAT-TIMEPOINT(36)
051500              PPAT-TIMEPOINT(37) PPAT-TIMEPOINT(38)
051600              PPAT-TIMEPOINT(39) PPAT-TIMEPOINT(40)
051700              PPAT-TIMEPOINT(41) PPAT-TIMEPOINT(42)
051800              PPAT-TIMEPOINT(43) PPAT-TIMEPOINT(44)
051900              PPAT-TIMEPOINT(45) PPAT-TIMEPOINT(46)
052000              PPAT-TIMEPOINT(47) PPAT-TIMEPOINT(48)
052100              PPAT-TIMEPOINT(49) PPAT-TIMEPOINT(50).
052200     ADD 1 TO WS-PPAT-CNT.
052300     MOVE PPAT-TP-PATTERN-ID  TO WS-PPA-ID(WS-PPAT-CNT).
052400     MOVE PPAT-ROUTE-ID       TO WS-PPA-ROUTE(WS-PPAT-CNT).
052500     MOVE PPAT-DIRECTION-NAME TO WS-PPA-DIR(WS-PPAT-CNT).
052600     MOVE 0 TO WS-PPA-TP-CNT(WS-PPAT-CNT).
052700     PERFORM B320-ADD-EFFECTIVE-TP
052800         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 50.
052900 B319-READ-PPAT-EX.
053000     EXIT.
053100 B320-ADD-EFFECTIVE-TP.
053200     IF PPAT-TIMEPOINT(WS-IX1) = SPACES
053300         GO TO B329-ADD-EFFECTIVE-TP-EX.
053400     ADD 1 TO WS-PPA-TP-CNT(WS-PPAT-CNT).
053500     MOVE PPAT-TIMEPOINT(WS-IX1)
053600             TO WS-PPA-TP(WS-PPAT-CNT, WS-PPA-TP-CNT(WS-PPAT-CNT)).
053700 B329-ADD-EFFECTIVE-TP-EX.
053800     EXIT.
053900*----------------------------------------------------------------*
054000 B400-LOAD-NDE.
054100*----------------------------------------------------------------*
054200     MOVE "N" TO WS-EOF-SW.
054300     PERFORM B410-READ-NDE THRU B419-READ-NDE-EX
054400         UNTIL WS-EOF-SW = "Y".
054500     CLOSE NDEFILE.
054600 B499-LOAD-NDE-EX.
054700     EXIT.
054800 B410-READ-NDE.
054900     READ NDEFILE AT END
055000         MOVE "Y" TO WS-EOF-SW
055100         GO TO B419-READ-NDE-EX.
055200     UNSTRING NDE-REC DELIMITED BY ";" INTO WS-TAG.
055300     IF WS-TAG NOT = "NDE"
055400         GO TO B419-READ-NDE-EX.
055500     UNSTRING NDE-REC DELIMITED BY ";"
055600         INTO WS-TAG NDE-STOP-ID NDE-STOP-NAME
055700              NDE-EASTING-FT NDE-NORTHING-FT NDE-TIMEPOINT-ID.
055800     ADD 1 TO WS-NDE-CNT.
055900     MOVE NDE-STOP-ID      TO WS-NDE-ID(WS-NDE-CNT).
056000     MOVE NDE-STOP-NAME    TO WS-NDE-NAME(WS-NDE-CNT).
056100     MOVE NDE-EASTING-FT   TO WS-NDE-EAST(WS-NDE-CNT).
056200     MOVE NDE-NORTHING-FT  TO WS-NDE-NORTH(WS-NDE-CNT).
056300     MOVE NDE-TIMEPOINT-ID TO WS-NDE-TP(WS-NDE-CNT).
056400 B419-READ-NDE-EX.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 B500-LOAD-RTE.
056800*----------------------------------------------------------------*
056900     MOVE "N" TO WS-EOF-SW.
057000     PERFORM B510-READ-RTE THRU B519-READ-RTE-EX
057100         UNTIL WS-EOF-SW = "Y".
057200     CLOSE RTEFILE.
057300 B599-LOAD-RTE-EX.
057400     EXIT.
057500 B510-READ-RTE.
057600     READ RTEFILE AT END
057700         MOVE "Y" TO WS-EOF-SW
057800         GO TO B519-READ-RTE-EX.
057900     UNSTRING RTE-REC DELIMITED BY ";" INTO WS-TAG.
058000     IF WS-TAG NOT = "RTE"
058100         GO TO B519-READ-RTE-EX.
058200     UNSTRING RTE-REC DELIMITED BY ";"
058300         INTO WS-TAG RTE-ROUTE-ID RTE-ROUTE-NAME.
058400     ADD 1 TO WS-RTE-CNT.
058500     MOVE RTE-ROUTE-ID TO WS-RTE-ID(WS-RTE-CNT).
058600 B519-READ-RTE-EX.
058700     EXIT.
058800*----------------------------------------------------------------*
058900 B600-LOAD-TRP.
059000*----------------------------------------------------------------*
059100     MOVE "N" TO WS-EOF-SW.
059200     PERFORM B610-READ-TRP THRU B619-READ-TRP-EX
059300         UNTIL WS-EOF-SW = "Y".
059400     CLOSE TRPFILE.
059500 B699-LOAD-TRP-EX.
059600     EXIT.
059700 B610-READ-TRP.
059800     READ TRPFILE AT END
059900         MOVE "Y" TO WS-EOF-SW
060000         GO TO B619-READ-TRP-EX.
060100     UNSTRING TRP-REC DELIMITED BY ";" INTO WS-TAG.
060200     IF WS-TAG NOT = "TRP"
060300         GO TO B619-READ-TRP-EX.
060400     UNSTRING TRP-REC DELIMITED BY ";"
060500         INTO WS-TAG TRP-TRIP-ID TRP-PATTERN-ID TRP-REVENUE-TYPE.
060600     ADD 1 TO WS-TRP-CNT.
060700     MOVE TRP-TRIP-ID      TO WS-TRP-ID(WS-TRP-CNT).
060800     MOVE TRP-PATTERN-ID   TO WS-TRP-PATID(WS-TRP-CNT).
060900     MOVE TRP-REVENUE-TYPE TO WS-TRP-REVTYPE(WS-TRP-CNT).
061000 B619-READ-TRP-EX.
061100     EXIT.
061200*----------------------------------------------------------------*
061300 B700-LOAD-BLK.
061400*----------------------------------------------------------------*
061500     MOVE "N" TO WS-EOF-SW.
061600     PERFORM B710-READ-BLK THRU B719-READ-BLK-EX
061700         UNTIL WS-EOF-SW = "Y".
061800     CLOSE BLKFILE.
061900 B799-LOAD-BLK-EX.
062000     EXIT.
062100 B710-READ-BLK.
062200     READ BLKFILE AT END
062300         MOVE "Y" TO WS-EOF-SW
062400         GO TO B719-READ-BLK-EX.
062500     UNSTRING BLK-REC DELIMITED BY ";" INTO WS-TAG.
062600     IF WS-TAG = "BLK"
062700         PERFORM B720-ADD-BLK THRU B729-ADD-BLK-EX
062800         GO TO B719-READ-BLK-EX.
062900     IF WS-TAG = "TIN"
063000         PERFORM B730-ADD-TIN THRU B739-ADD-TIN-EX.
063100 B719-READ-BLK-EX.
063200     EXIT.
063300 B720-ADD-BLK.
063400     UNSTRING BLK-REC DELIMITED BY ";"
063500         INTO WS-TAG BLK-BLOCK-ID BLK-PIECE-ID BLK-SERVICE-KEY
063600              BLK-START-GARAGE BLK-START-TIME-NUM
063700              BLK-END-GARAGE BLK-END-TIME-NUM.
063800     ADD 1 TO WS-BLK-CNT.
063900     MOVE BLK-BLOCK-ID     TO WS-BLK-ID(WS-BLK-CNT).
064000     MOVE BLK-PIECE-ID     TO WS-BLK-PIECE(WS-BLK-CNT).
064100     MOVE BLK-SERVICE-KEY  TO WS-BLK-SVC(WS-BLK-CNT).
064200     MOVE BLK-START-GARAGE TO WS-BLK-SGAR(WS-BLK-CNT).
064300     MOVE BLK-END-GARAGE   TO WS-BLK-EGAR(WS-BLK-CNT).
064400     MOVE 0 TO WS-BLK-TIN-CNT(WS-BLK-CNT).
064500 B729-ADD-BLK-EX.
064600     EXIT.
064700 B730-ADD-TIN.
064800     IF WS-BLK-CNT = 0
064900         GO TO B739-ADD-TIN-EX.
065000     UNSTRING BLK-REC DELIMITED BY ";" INTO WS-TAG TIN-TRIP-ID.
065100     IF WS-BLK-TIN-CNT(WS-BLK-CNT) >= 40
065200         GO TO B739-ADD-TIN-EX.
065300     ADD 1 TO WS-BLK-TIN-CNT(WS-BLK-CNT).
065400     MOVE TIN-TRIP-ID TO WS-BLK-TIN-SUB(WS-BLK-CNT,
065500                          WS-BLK-TIN-CNT(WS-BLK-CNT)).
065600 B739-ADD-TIN-EX.
065700     EXIT.
065800*----------------------------------------------------------------*
065900 B800-LOAD-CRW.
066000*----------------------------------------------------------------*
066100     MOVE "N" TO WS-EOF-SW.
066200     PERFORM B810-READ-CRW THRU B819-READ-CRW-EX
066300         UNTIL WS-EOF-SW = "Y".
066400     CLOSE CRWFILE.
066500 B899-LOAD-CRW-EX.
066600     EXIT.
066700 B810-READ-CRW.
066800     READ CRWFILE AT END
066900         MOVE "Y" TO WS-EOF-SW
067000         GO TO B819-READ-CRW-EX.
067100     UNSTRING CRW-REC DELIMITED BY ";" INTO WS-TAG.
067200     IF WS-TAG NOT = "PCE"
067300         GO TO B819-READ-CRW-EX.
067400     UNSTRING CRW-REC DELIMITED BY ";"
067500         INTO WS-TAG PCE-RUN-ID PCE-PIECE-ID PCE-SERVICE-KEY.
067600     ADD 1 TO WS-CRW-CNT.
067700     MOVE PCE-RUN-ID      TO WS-CRW-RUN(WS-CRW-CNT).
067800     MOVE PCE-PIECE-ID    TO WS-CRW-PIECE(WS-CRW-CNT).
067900     MOVE PCE-SERVICE-KEY TO WS-CRW-SVC(WS-CRW-CNT).
068000 B819-READ-CRW-EX.
068100     EXIT.
068200*----------------------------------------------------------------*
068300 C010-RULE-01.
068400*----------------------------------------------------------------*
068500*    NON_UNIQUE_PATTERN.
068600*----------------------------------------------------------------*
068700     MOVE 0 TO WS-GRP1-CNT.
068800     PERFORM C011-GROUP-ONE-PAT
068900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
069000     PERFORM C015-CHECK-ONE-GROUP
069100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-GRP1-CNT.
069200 C019-RULE-01-EX.
069300     EXIT.
069400 C011-GROUP-ONE-PAT.
069500     IF WS-PAT-DIR(WS-IX1) = SPACES
069600         GO TO C014-GROUP-ONE-PAT-EX.
069700     IF WS-PAT-ID(WS-IX1)(1:5) = "00wad" AND
069800             WS-PAT-DIR(WS-IX1) = "Inbound  "
069900         GO TO C014-GROUP-ONE-PAT-EX.
070000     IF WS-PAT-ID(WS-IX1)(1:5) = "00rad" AND
070100             WS-PAT-DIR(WS-IX1) = "Inbound  "
070200         GO TO C014-GROUP-ONE-PAT-EX.
070300     IF WS-PAT-ID(WS-IX1)(1:5) = "00wad" AND
070400             WS-PAT-DIR(WS-IX1) = "Outbound "
070500         GO TO C014-GROUP-ONE-PAT-EX.
070600     IF WS-PAT-ID(WS-IX1)(1:5) = "00rad" AND
070700             WS-PAT-DIR(WS-IX1) = "Outbound "
070800         GO TO C014-GROUP-ONE-PAT-EX.
070900     IF WS-PAT-ID(WS-IX1)(1:5) = "0746_" AND
071000             WS-PAT-DIR(WS-IX1) = "Inbound  "
071100         GO TO C014-GROUP-ONE-PAT-EX.
071200     IF WS-PAT-ID(WS-IX1)(1:5) = "0746_" AND
071300             WS-PAT-DIR(WS-IX1) = "Outbound "
071400         GO TO C014-GROUP-ONE-PAT-EX.
071500     SET WS-IX2 TO 1.
071600 C012-SCAN-GRP1.
071700     IF WS-IX2 > WS-GRP1-CNT
071800         ADD 1 TO WS-GRP1-CNT
071900         SET WS-IX2 TO WS-GRP1-CNT
072000         MOVE WS-PAT-ID(WS-IX1)(1:5) TO WS-GRP1-PFX(WS-IX2)
072100         MOVE WS-PAT-DIR(WS-IX1)     TO WS-GRP1-DIR(WS-IX2)
072200         MOVE 0 TO WS-GRP1-IDCNT(WS-IX2)
072300         GO TO C013-ADD-GRP1-ID.
072400     IF WS-GRP1-PFX(WS-IX2) = WS-PAT-ID(WS-IX1)(1:5) AND
072500             WS-GRP1-DIR(WS-IX2) = WS-PAT-DIR(WS-IX1)
072600         GO TO C013-ADD-GRP1-ID.
072700     ADD 1 TO WS-IX2.
072800     GO TO C012-SCAN-GRP1.
072900 C013-ADD-GRP1-ID.
073000     SET WS-IX3 TO 1.
073100 C0131-SCAN-GRP1-ID.
073200     IF WS-IX3 > WS-GRP1-IDCNT(WS-IX2)
073300         IF WS-GRP1-IDCNT(WS-IX2) < 40
073400             ADD 1 TO WS-GRP1-IDCNT(WS-IX2)
073500             MOVE WS-PAT-ID(WS-IX1)
073600                     TO WS-GRP1-ID(WS-IX2, WS-GRP1-IDCNT(WS-IX2))
073700         END-IF
073800         GO TO C014-GROUP-ONE-PAT-EX.
073900     IF WS-GRP1-ID(WS-IX2, WS-IX3) = WS-PAT-ID(WS-IX1)
074000         GO TO C014-GROUP-ONE-PAT-EX.
074100     ADD 1 TO WS-IX3.
074200     GO TO C0131-SCAN-GRP1-ID.
074300 C014-GROUP-ONE-PAT-EX.
074400     EXIT.
074500 C015-CHECK-ONE-GROUP.
074600     IF WS-GRP1-IDCNT(WS-IX1) < 2
074700         GO TO C016-CHECK-ONE-GROUP-EX.
074800     MOVE SPACES TO WS-ERR-KY-HOLD.
074900     STRING WS-GRP1-PFX(WS-IX1) DELIMITED BY SPACE
075000            " " DELIMITED BY SIZE
075100            WS-GRP1-DIR(WS-IX1) DELIMITED BY SPACE
075200         INTO WS-ERR-KY-HOLD.
075300     MOVE "pat " TO WS-ERR-FT-HOLD.
075400     MOVE "non_unique_pattern" TO WS-ERR-CD-HOLD.
075500     MOVE "MORE THAN ONE PATTERN ID SHARES THIS KEY"
075600             TO WS-ERR-DS-HOLD.
075700     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
075800 C016-CHECK-ONE-GROUP-EX.
075900     EXIT.
076000*----------------------------------------------------------------*
076100 C020-RULE-02.
076200*----------------------------------------------------------------*
076300*    NON_UNIQUE_TIMEPOINT_PATTERN.
076400*----------------------------------------------------------------*
076500     PERFORM C021-CHECK-ONE-PPAT
076600         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PPAT-CNT.
076700 C029-RULE-02-EX.
076800     EXIT.
076900 C021-CHECK-ONE-PPAT.
077000     SET WS-IX2 TO 1.
077100 C022-FIND-FIRST-PPAT.
077200     IF WS-IX2 >= WS-IX1
077300         GO TO C024-CHECK-ONE-PPAT-EX.
077400     IF WS-PPA-ID(WS-IX2) = WS-PPA-ID(WS-IX1)
077500         GO TO C023-COMPARE-PPAT-LISTS.
077600     ADD 1 TO WS-IX2.
077700     GO TO C022-FIND-FIRST-PPAT.
077800 C023-COMPARE-PPAT-LISTS.
077900     IF WS-PPA-TP-CNT(WS-IX1) NOT = WS-PPA-TP-CNT(WS-IX2)
078000         PERFORM C025-ADD-RULE-02-ERROR
078100         GO TO C024-CHECK-ONE-PPAT-EX.
078200     PERFORM C026-COMPARE-TP-ENTRY
078300         VARYING WS-IX3 FROM 1 BY 1
078400         UNTIL WS-IX3 > WS-PPA-TP-CNT(WS-IX1).
078500 C024-CHECK-ONE-PPAT-EX.
078600     EXIT.
078700 C025-ADD-RULE-02-ERROR.
078800     MOVE "ppat" TO WS-ERR-FT-HOLD.
078900     MOVE "non_unique_timepoint_pattern" TO WS-ERR-CD-HOLD.
079000     MOVE WS-PPA-ID(WS-IX1) TO WS-ERR-KY-HOLD.
079100     MOVE "TIMEPOINT LIST DIFFERS FROM FIRST OCCURRENCE"
079200             TO WS-ERR-DS-HOLD.
079300     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
079400 C026-COMPARE-TP-ENTRY.
079500     IF WS-PPA-TP(WS-IX1, WS-IX3) NOT = WS-PPA-TP(WS-IX2, WS-IX3)
079600         PERFORM C025-ADD-RULE-02-ERROR
079700         MOVE 9999 TO WS-IX3.
079800*----------------------------------------------------------------*
079900 C030-RULE-03.
080000*----------------------------------------------------------------*
080100*    TIMEPOINT_PATTERN_MISSING.
080200*----------------------------------------------------------------*
080300     PERFORM C031-CHECK-ONE-PAT
080400         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
080500 C039-RULE-03-EX.
080600     EXIT.
080700 C031-CHECK-ONE-PAT.
080800     IF WS-PAT-DIR(WS-IX1) = SPACES
080900         GO TO C033-CHECK-ONE-PAT-EX.
081000     IF WS-PAT-ROUTE(WS-IX1)(1:3) = "rad" OR
081100             WS-PAT-ROUTE(WS-IX1)(1:3) = "wad"
081200         GO TO C033-CHECK-ONE-PAT-EX.
081300     SET WS-IX2 TO 1.
081400 C032-SCAN-PPAT.
081500     IF WS-IX2 > WS-PPAT-CNT
081600         MOVE "pat " TO WS-ERR-FT-HOLD
081700         MOVE "timepoint_pattern_missing" TO WS-ERR-CD-HOLD
081800         MOVE WS-PAT-ID(WS-IX1) TO WS-ERR-KY-HOLD
081900         MOVE "NO MATCHING TIMEPOINT PATTERN FOR ROUTE/DIRECTION"
082000                 TO WS-ERR-DS-HOLD
082100         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
082200         GO TO C033-CHECK-ONE-PAT-EX.
082300     IF WS-PPA-ROUTE(WS-IX2) = WS-PAT-ROUTE(WS-IX1) AND
082400             WS-PPA-DIR(WS-IX2) = WS-PAT-DIR(WS-IX1)
082500         GO TO C033-CHECK-ONE-PAT-EX.
082600     ADD 1 TO WS-IX2.
082700     GO TO C032-SCAN-PPAT.
082800 C033-CHECK-ONE-PAT-EX.
082900     EXIT.
083000*----------------------------------------------------------------*
083100 C040-RULE-04.
083200*----------------------------------------------------------------*
083300*    TIMEPOINT_MISSING_FROM_TIMEPOINT_PATTERN.
083400*----------------------------------------------------------------*
083500     PERFORM C041-CHECK-ONE-PAT
083600         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
083700 C049-RULE-04-EX.
083800     EXIT.
083900 C041-CHECK-ONE-PAT.
084000     IF WS-PAT-DIR(WS-IX1) = SPACES
084100         GO TO C044-CHECK-ONE-PAT-EX.
084200     IF WS-PAT-ROUTE(WS-IX1)(1:3) = "rad" OR
084300             WS-PAT-ROUTE(WS-IX1)(1:3) = "wad"
084400         GO TO C044-CHECK-ONE-PAT-EX.
084500     SET WS-IX2 TO 1.
084600 C042-FIND-PPAT-FOR-PAT.
084700     IF WS-IX2 > WS-PPAT-CNT
084800         GO TO C044-CHECK-ONE-PAT-EX.
084900     IF WS-PPA-ROUTE(WS-IX2) = WS-PAT-ROUTE(WS-IX1) AND
085000             WS-PPA-DIR(WS-IX2) = WS-PAT-DIR(WS-IX1)
085100         GO TO C043-CHECK-PAT-STOPS.
085200     ADD 1 TO WS-IX2.
085300     GO TO C042-FIND-PPAT-FOR-PAT.
085400 C043-CHECK-PAT-STOPS.
085500     PERFORM C045-CHECK-ONE-TPS
085600         VARYING WS-IX3 FROM 1 BY 1
085700         UNTIL WS-IX3 > WS-PAT-TPS-CNT(WS-IX1).
085800 C044-CHECK-ONE-PAT-EX.
085900     EXIT.
086000 C045-CHECK-ONE-TPS.
086100     IF WS-PTS-REVTYPE(WS-IX1, WS-IX3) NOT = "1"
086200         GO TO C047-CHECK-ONE-TPS-EX.
086300     SET WS-IX4 TO 1.
086400 C046-SCAN-PPAT-TP.
086500     IF WS-IX4 > WS-PPA-TP-CNT(WS-IX2)
086600         MOVE "pat " TO WS-ERR-FT-HOLD
086700         MOVE "timepoint_missing_from_timepoint_pattern"
086800                 TO WS-ERR-CD-HOLD
086900         MOVE SPACES TO WS-ERR-KY-HOLD
087000         STRING WS-PAT-ID(WS-IX1) DELIMITED BY SPACE
087100                " " DELIMITED BY SIZE
087200                WS-PTS-STOPID(WS-IX1, WS-IX3) DELIMITED BY SPACE
087300             INTO WS-ERR-KY-HOLD
087400         MOVE "REVENUE STOP TIMEPOINT NOT IN TIMEPOINT PATTERN LIST"
087500                 TO WS-ERR-DS-HOLD
087600         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
087700         GO TO C047-CHECK-ONE-TPS-EX.
087800     IF WS-PPA-TP(WS-IX2, WS-IX4) = WS-PTS-TIMEPT(WS-IX1, WS-IX3)
087900         GO TO C047-CHECK-ONE-TPS-EX.
088000     ADD 1 TO WS-IX4.
088100     GO TO C046-SCAN-PPAT-TP.
088200 C047-CHECK-ONE-TPS-EX.
088300     EXIT.
088400*----------------------------------------------------------------*
088500 C050-RULE-05.
088600*----------------------------------------------------------------*
088700*    TIMEPOINTS_OUT_OF_ORDER - USES THE SHARED same_list_order
088800*    SUBROUTINE (U8).
088900*----------------------------------------------------------------*
089000     PERFORM C051-CHECK-ONE-PAT
089100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
089200 C059-RULE-05-EX.
089300     EXIT.
089400 C051-CHECK-ONE-PAT.
089500     IF WS-PAT-DIR(WS-IX1) = SPACES
089600         GO TO C054-CHECK-ONE-PAT-EX.
089700     SET WS-IX2 TO 1.
089800 C052-FIND-PPAT-FOR-PAT.
089900     IF WS-IX2 > WS-PPAT-CNT
090000         GO TO C054-CHECK-ONE-PAT-EX.
090100     IF WS-PPA-ROUTE(WS-IX2) = WS-PAT-ROUTE(WS-IX1) AND
090200             WS-PPA-DIR(WS-IX2) = WS-PAT-DIR(WS-IX1)
090300         GO TO C053-RUN-SAME-LIST-ORDER.
090400     ADD 1 TO WS-IX2.
090500     GO TO C052-FIND-PPAT-FOR-PAT.
090600 C053-RUN-SAME-LIST-ORDER.
090700     MOVE WS-PPA-TP-CNT(WS-IX2) TO WS-SLO-EXP-CNT.
090800     PERFORM C055-COPY-EXPECTED
090900         VARYING WS-IX3 FROM 1 BY 1
091000         UNTIL WS-IX3 > WS-SLO-EXP-CNT.
091100     MOVE 0 TO WS-SLO-ACT-CNT.
091200     PERFORM C056-COPY-ACTUAL
091300         VARYING WS-IX3 FROM 1 BY 1
091400         UNTIL WS-IX3 > WS-PAT-TPS-CNT(WS-IX1).
091500     PERFORM F000-SAME-LIST-ORDER THRU F999-SAME-LIST-ORDER-EX.
091600     IF WS-SLO-RESULT = "N"
091700         MOVE "pat " TO WS-ERR-FT-HOLD
091800         MOVE "timepoints_out_of_order" TO WS-ERR-CD-HOLD
091900         MOVE WS-PAT-ID(WS-IX1) TO WS-ERR-KY-HOLD
092000         MOVE "TIMEPOINT STOP SEQUENCE OUT OF ORDER"
092100                 TO WS-ERR-DS-HOLD
092200         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
092300 C054-CHECK-ONE-PAT-EX.
092400     EXIT.
092500 C055-COPY-EXPECTED.
092600     MOVE WS-PPA-TP(WS-IX2, WS-IX3) TO WS-SLO-EXP(WS-IX3).
092700 C056-COPY-ACTUAL.
092800     IF WS-PTS-TIMEPT(WS-IX1, WS-IX3) = SPACES
092900         CONTINUE
093000     ELSE
093100         ADD 1 TO WS-SLO-ACT-CNT
093200         MOVE WS-PTS-TIMEPT(WS-IX1, WS-IX3)
093300                 TO WS-SLO-ACT(WS-SLO-ACT-CNT)
093400     END-IF.
093500*----------------------------------------------------------------*
093600 C060-RULE-06.
093700*----------------------------------------------------------------*
093800*    BLOCK_WITH_INVALID_GARAGE / BLOCK_WITH_DIFFERENT_GARAGE.
093900*----------------------------------------------------------------*
094000     PERFORM C061-CHECK-ONE-BLK
094100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-BLK-CNT.
094200 C069-RULE-06-EX.
094300     EXIT.
094400 C061-CHECK-ONE-BLK.
094500     MOVE "Y" TO WS-FOUND-FLAG.
094600     PERFORM C062-CHECK-GARAGE-CODE.
094700     IF WS-FOUND-FLAG = "N"
094800         GO TO C064-CHECK-ONE-BLK-EX.
094900     IF WS-BLK-SGAR(WS-IX1) = WS-BLK-EGAR(WS-IX1)
095000         GO TO C064-CHECK-ONE-BLK-EX.
095100     IF WS-BLK-SGAR(WS-IX1) = "lynn " AND
095200             WS-BLK-EGAR(WS-IX1) = "wondw"
095300         GO TO C064-CHECK-ONE-BLK-EX.
095400     IF WS-BLK-SGAR(WS-IX1) = "wondw" AND
095500             WS-BLK-EGAR(WS-IX1) = "lynn "
095600         GO TO C064-CHECK-ONE-BLK-EX.
095700     MOVE "blk " TO WS-ERR-FT-HOLD.
095800     MOVE "block_with_different_garage" TO WS-ERR-CD-HOLD.
095900     PERFORM C067-BUILD-BLK-KEY.
096000     MOVE "START AND END GARAGE DO NOT MATCH" TO WS-ERR-DS-HOLD.
096100     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
096200 C064-CHECK-ONE-BLK-EX.
096300     EXIT.
096400 C062-CHECK-GARAGE-CODE.
096500     IF WS-BLK-SGAR(WS-IX1) = "albny" OR "arbor" OR "cabot" OR
096600             "charl" OR "fell " OR "lynn " OR "ncamb" OR "prwb "
096700             OR "soham" OR "qubus" OR "somvl" OR "wondw"
096800         CONTINUE
096900     ELSE
097000         MOVE "N" TO WS-FOUND-FLAG
097100         MOVE "blk " TO WS-ERR-FT-HOLD
097200         MOVE "block_with_invalid_garage" TO WS-ERR-CD-HOLD
097300         PERFORM C067-BUILD-BLK-KEY
097400         MOVE "GARAGE CODE NOT IN THE VALID SET" TO WS-ERR-DS-HOLD
097500         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
097600     END-IF.
097700     IF WS-BLK-EGAR(WS-IX1) = "albny" OR "arbor" OR "cabot" OR
097800             "charl" OR "fell " OR "lynn " OR "ncamb" OR "prwb "
097900             OR "soham" OR "qubus" OR "somvl" OR "wondw"
098000         CONTINUE
098100     ELSE
098200         MOVE "N" TO WS-FOUND-FLAG
098300         MOVE "blk " TO WS-ERR-FT-HOLD
098400         MOVE "block_with_invalid_garage" TO WS-ERR-CD-HOLD
098500         PERFORM C067-BUILD-BLK-KEY
098600         MOVE "GARAGE CODE NOT IN THE VALID SET" TO WS-ERR-DS-HOLD
098700         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
098800     END-IF.
098900 C067-BUILD-BLK-KEY.
099000     MOVE SPACES TO WS-ERR-KY-HOLD.
099100     STRING WS-BLK-ID(WS-IX1) DELIMITED BY SPACE
099200            " " DELIMITED BY SIZE
099300            WS-BLK-SVC(WS-IX1) DELIMITED BY SPACE
099400         INTO WS-ERR-KY-HOLD.
099500*----------------------------------------------------------------*
099600 C070-RULE-07.
099700*----------------------------------------------------------------*
099800*    BLOCK_WITH_NO_TRIPS.  THE RAD/WAD EXEMPTION HERE IS A
099900*    CONTAINS TEST, NOT A PREFIX TEST - THE LETTERS CAN FALL
100000*    ANYWHERE IN THE NINE-CHARACTER BLOCK ID, SO EVERY START
100100*    POSITION OF THE ID IS SCANNED.
100200*----------------------------------------------------------------*
100300     PERFORM C071-CHECK-ONE-BLK
100400         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-BLK-CNT.
100500 C079-RULE-07-EX.
100600     EXIT.
100700 C071-CHECK-ONE-BLK.
100800     SET WS-IX4 TO 1.
100900 C0711-SCAN-BLK-ID.
101000     IF WS-IX4 > 7
101100         GO TO C0715-CHECK-TRIPS.
101200     IF WS-BLK-ID(WS-IX1)(WS-IX4:3) = "rad"
101300             OR WS-BLK-ID(WS-IX1)(WS-IX4:3) = "wad"
101400         GO TO C074-CHECK-ONE-BLK-EX.
101500     ADD 1 TO WS-IX4.
101600     GO TO C0711-SCAN-BLK-ID.
101700 C0715-CHECK-TRIPS.
101800     MOVE "N" TO WS-FOUND-FLAG.
101900     PERFORM C072-CHECK-ONE-TIN
102000         VARYING WS-IX2 FROM 1 BY 1
102100         UNTIL WS-IX2 > WS-BLK-TIN-CNT(WS-IX1).
102200     IF WS-FOUND-FLAG = "Y"
102300         GO TO C074-CHECK-ONE-BLK-EX.
102400     MOVE "blk " TO WS-ERR-FT-HOLD.
102500     MOVE "block_with_no_trips" TO WS-ERR-CD-HOLD.
102600     MOVE SPACES TO WS-ERR-KY-HOLD.
102700     STRING WS-BLK-ID(WS-IX1) DELIMITED BY SPACE
102800            " " DELIMITED BY SIZE
102900            WS-BLK-SVC(WS-IX1) DELIMITED BY SPACE
103000         INTO WS-ERR-KY-HOLD.
103100     MOVE "NO REVENUE OR OPPORTUNITY TRIP ON THIS BLOCK"
103200             TO WS-ERR-DS-HOLD.
103300     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
103400 C074-CHECK-ONE-BLK-EX.
103500     EXIT.
103600 C072-CHECK-ONE-TIN.
103700     SET WS-IX3 TO 1.
103800 C073-SCAN-TRP.
103900     IF WS-IX3 > WS-TRP-CNT
104000         GO TO C0731-CHECK-ONE-TIN-EX.
104100     IF WS-TRP-ID(WS-IX3) = WS-BLK-TIN-SUB(WS-IX1, WS-IX2) AND
104200             (WS-TRP-REVTYPE(WS-IX3) = 1 OR
104300              WS-TRP-REVTYPE(WS-IX3) = 2)
104400         MOVE "Y" TO WS-FOUND-FLAG
104500         GO TO C0731-CHECK-ONE-TIN-EX.
104600     ADD 1 TO WS-IX3.
104700     GO TO C073-SCAN-TRP.
104800 C0731-CHECK-ONE-TIN-EX.
104900     EXIT.
105000*----------------------------------------------------------------*
105100 C080-RULE-08.
105200*----------------------------------------------------------------*
105300*    TRIP_WITH_INVALID_PATTERN.
105400*----------------------------------------------------------------*
105500     PERFORM C081-CHECK-ONE-TRP
105600         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-TRP-CNT.
105700 C089-RULE-08-EX.
105800     EXIT.
105900 C081-CHECK-ONE-TRP.
106000     IF WS-TRP-REVTYPE(WS-IX1) = 0
106100         GO TO C083-CHECK-ONE-TRP-EX.
106200     SET WS-IX2 TO 1.
106300 C082-SCAN-PAT.
106400     IF WS-IX2 > WS-PAT-CNT
106500         MOVE "trp " TO WS-ERR-FT-HOLD
106600         MOVE "trip_with_invalid_pattern" TO WS-ERR-CD-HOLD
106700         MOVE WS-TRP-ID(WS-IX1) TO WS-ERR-KY-HOLD
106800         MOVE "PATTERN ID NOT FOUND IN THE PAT FILE"
106900                 TO WS-ERR-DS-HOLD
107000         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
107100         GO TO C083-CHECK-ONE-TRP-EX.
107200     IF WS-PAT-ID(WS-IX2) = WS-TRP-PATID(WS-IX1)
107300         GO TO C083-CHECK-ONE-TRP-EX.
107400     ADD 1 TO WS-IX2.
107500     GO TO C082-SCAN-PAT.
107600 C083-CHECK-ONE-TRP-EX.
107700     EXIT.
107800*----------------------------------------------------------------*
107900 C090-RULE-09.
108000*----------------------------------------------------------------*
108100*    STOP_WITH_MULTIPLE_TIMEPOINTS.
108200*----------------------------------------------------------------*
108300     MOVE 0 TO WS-STP9-CNT.
108400     PERFORM C091-ADD-ONE-NDE
108500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-NDE-CNT.
108600     PERFORM C093-SCAN-PAT-FOR-STOPS
108700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
108800     PERFORM C096-CHECK-ONE-STP9
108900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-STP9-CNT.
109000 C099-RULE-09-EX.
109100     EXIT.
109200 C091-ADD-ONE-NDE.
109300     IF WS-NDE-TP(WS-IX1) = SPACES
109400         GO TO C092-ADD-ONE-NDE-EX.
109500     MOVE WS-NDE-ID(WS-IX1) TO WS-R9-STOPID-HOLD.
109600     MOVE WS-NDE-TP(WS-IX1) TO WS-R9-TP-HOLD.
109700     PERFORM D100-ADD-STP9 THRU D199-ADD-STP9-EX.
109800 C092-ADD-ONE-NDE-EX.
109900     EXIT.
110000 C093-SCAN-PAT-FOR-STOPS.
110100     PERFORM C094-ADD-ONE-TPS
110200         VARYING WS-IX2 FROM 1 BY 1
110300         UNTIL WS-IX2 > WS-PAT-TPS-CNT(WS-IX1).
110400 C094-ADD-ONE-TPS.
110500     IF WS-PTS-TIMEPT(WS-IX1, WS-IX2) = SPACES
110600         GO TO C095-ADD-ONE-TPS-EX.
110700     MOVE WS-PTS-STOPID(WS-IX1, WS-IX2) TO WS-R9-STOPID-HOLD.
110800     MOVE WS-PTS-TIMEPT(WS-IX1, WS-IX2) TO WS-R9-TP-HOLD.
110900     PERFORM D100-ADD-STP9 THRU D199-ADD-STP9-EX.
111000 C095-ADD-ONE-TPS-EX.
111100     EXIT.
111200 C096-CHECK-ONE-STP9.
111300     IF WS-STP9-TPCNT(WS-IX1) < 2
111400         GO TO C097-CHECK-ONE-STP9-EX.
111500     MOVE "pat " TO WS-ERR-FT-HOLD.
111600     MOVE "stop_with_multiple_timepoints" TO WS-ERR-CD-HOLD.
111700     MOVE WS-STP9-STOPID(WS-IX1) TO WS-ERR-KY-HOLD.
111800     MOVE "STOP HAS MORE THAN ONE DISTINCT TIMEPOINT ID"
111900             TO WS-ERR-DS-HOLD.
112000     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
112100 C097-CHECK-ONE-STP9-EX.
112200     EXIT.
112300*----------------------------------------------------------------*
112400 C100-RULE-10.
112500*----------------------------------------------------------------*
112600*    ROUTE_WITHOUT_PATTERNS.
112700*----------------------------------------------------------------*
112800     PERFORM C101-CHECK-ONE-RTE
112900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-RTE-CNT.
113000 C109-RULE-10-EX.
113100     EXIT.
113200 C101-CHECK-ONE-RTE.
113300     SET WS-IX2 TO 1.
113400 C102-SCAN-PAT.
113500     IF WS-IX2 > WS-PAT-CNT
113600         MOVE "rte " TO WS-ERR-FT-HOLD
113700         MOVE "route_without_patterns" TO WS-ERR-CD-HOLD
113800         MOVE WS-RTE-ID(WS-IX1) TO WS-ERR-KY-HOLD
113900         MOVE "ROUTE HAS NO PATTERN IN THE PAT FILE"
114000                 TO WS-ERR-DS-HOLD
114100         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
114200         GO TO C103-CHECK-ONE-RTE-EX.
114300     IF WS-PAT-ROUTE(WS-IX2) = WS-RTE-ID(WS-IX1)
114400         GO TO C103-CHECK-ONE-RTE-EX.
114500     ADD 1 TO WS-IX2.
114600     GO TO C102-SCAN-PAT.
114700 C103-CHECK-ONE-RTE-EX.
114800     EXIT.
114900*----------------------------------------------------------------*
115000 C110-RULE-11.
115100*----------------------------------------------------------------*
115200*    PATTERN_STOP_WITHOUT_NODE.
115300*----------------------------------------------------------------*
115400     PERFORM C111-CHECK-ONE-PAT
115500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PAT-CNT.
115600 C119-RULE-11-EX.
115700     EXIT.
115800 C111-CHECK-ONE-PAT.
115900     PERFORM C112-CHECK-ONE-TPS
116000         VARYING WS-IX2 FROM 1 BY 1
116100         UNTIL WS-IX2 > WS-PAT-TPS-CNT(WS-IX1).
116200 C112-CHECK-ONE-TPS.
116300     SET WS-IX3 TO 1.
116400 C113-SCAN-NDE.
116500     IF WS-IX3 > WS-NDE-CNT
116600         MOVE "pat " TO WS-ERR-FT-HOLD
116700         MOVE "pattern_stop_without_node" TO WS-ERR-CD-HOLD
116800         MOVE SPACES TO WS-ERR-KY-HOLD
116900         STRING WS-PAT-ID(WS-IX1) DELIMITED BY SPACE
117000                " " DELIMITED BY SIZE
117100                WS-PTS-STOPID(WS-IX1, WS-IX2) DELIMITED BY SPACE
117200             INTO WS-ERR-KY-HOLD
117300         MOVE "PATTERN STOP NOT FOUND IN THE NDE FILE"
117400                 TO WS-ERR-DS-HOLD
117500         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
117600         GO TO C114-CHECK-ONE-TPS-EX.
117700     IF WS-NDE-ID(WS-IX3) = WS-PTS-STOPID(WS-IX1, WS-IX2)
117800         GO TO C114-CHECK-ONE-TPS-EX.
117900     ADD 1 TO WS-IX3.
118000     GO TO C113-SCAN-NDE.
118100 C114-CHECK-ONE-TPS-EX.
118200     EXIT.
118300*----------------------------------------------------------------*
118400 C120-RULE-12.
118500*----------------------------------------------------------------*
118600*    ROUTE_WITH_ONE_DIRECTION.
118700*----------------------------------------------------------------*
118800     MOVE 0 TO WS-R12-CNT.
118900     PERFORM C121-ADD-ONE-PPAT
119000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-PPAT-CNT.
119100     PERFORM C125-CHECK-ONE-R12
119200         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-R12-CNT.
119300 C129-RULE-12-EX.
119400     EXIT.
119500 C121-ADD-ONE-PPAT.
119600     IF WS-PPA-ROUTE(WS-IX1) = "171  " OR "195  " OR
119700             WS-PPA-ROUTE(WS-IX1)(1:3) = "rad" OR
119800             WS-PPA-ROUTE(WS-IX1)(1:3) = "wad"
119900         GO TO C124-ADD-ONE-PPAT-EX.
120000     SET WS-IX2 TO 1.
120100 C122-SCAN-R12.
120200     IF WS-IX2 > WS-R12-CNT
120300         ADD 1 TO WS-R12-CNT
120400         SET WS-IX2 TO WS-R12-CNT
120500         MOVE WS-PPA-ROUTE(WS-IX1) TO WS-R12-ROUTE(WS-IX2)
120600         MOVE 0 TO WS-R12-DIRCNT(WS-IX2)
120700         GO TO C123-ADD-ONE-DIR.
120800     IF WS-R12-ROUTE(WS-IX2) = WS-PPA-ROUTE(WS-IX1)
120900         GO TO C123-ADD-ONE-DIR.
121000     ADD 1 TO WS-IX2.
121100     GO TO C122-SCAN-R12.
121200 C123-ADD-ONE-DIR.
121300     SET WS-IX3 TO 1.
121400 C1231-SCAN-R12-DIR.
121500     IF WS-IX3 > WS-R12-DIRCNT(WS-IX2)
121600         IF WS-R12-DIRCNT(WS-IX2) < 10
121700             ADD 1 TO WS-R12-DIRCNT(WS-IX2)
121800             MOVE WS-PPA-DIR(WS-IX1)
121900                     TO WS-R12-DIR(WS-IX2, WS-R12-DIRCNT(WS-IX2))
122000         END-IF
122100         GO TO C124-ADD-ONE-PPAT-EX.
122200     IF WS-R12-DIR(WS-IX2, WS-IX3) = WS-PPA-DIR(WS-IX1)
122300         GO TO C124-ADD-ONE-PPAT-EX.
122400     ADD 1 TO WS-IX3.
122500     GO TO C1231-SCAN-R12-DIR.
122600 C124-ADD-ONE-PPAT-EX.
122700     EXIT.
122800 C125-CHECK-ONE-R12.
122900     IF WS-R12-DIRCNT(WS-IX1) = 2
123000         GO TO C126-CHECK-ONE-R12-EX.
123100     MOVE "ppat" TO WS-ERR-FT-HOLD.
123200     MOVE "route_with_one_direction" TO WS-ERR-CD-HOLD.
123300     MOVE WS-R12-ROUTE(WS-IX1) TO WS-ERR-KY-HOLD.
123400     MOVE "ROUTE DOES NOT HAVE EXACTLY TWO DIRECTIONS"
123500             TO WS-ERR-DS-HOLD.
123600     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
123700 C126-CHECK-ONE-R12-EX.
123800     EXIT.
123900*----------------------------------------------------------------*
124000 C130-RULE-13.
124100*----------------------------------------------------------------*
124200*    BLOCK_WITHOUT_RUNS / RUN_WITHOUT_BLOCKS.
124300*----------------------------------------------------------------*
124400     PERFORM C131-CHECK-ONE-BLK
124500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-BLK-CNT.
124600     PERFORM C135-CHECK-ONE-CRW
124700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-CRW-CNT.
124800 C139-RULE-13-EX.
124900     EXIT.
125000 C131-CHECK-ONE-BLK.
125100     SET WS-IX2 TO 1.
125200 C132-SCAN-CRW.
125300     IF WS-IX2 > WS-CRW-CNT
125400         MOVE "blk " TO WS-ERR-FT-HOLD
125500         MOVE "block_without_runs" TO WS-ERR-CD-HOLD
125600         MOVE SPACES TO WS-ERR-KY-HOLD
125700         STRING WS-BLK-ID(WS-IX1) DELIMITED BY SPACE
125800                " " DELIMITED BY SIZE
125900                WS-BLK-SVC(WS-IX1) DELIMITED BY SPACE
126000             INTO WS-ERR-KY-HOLD
126100         MOVE "BLOCK PIECE/SERVICE NOT FOUND AMONG THE CREW PIECES"
126200                 TO WS-ERR-DS-HOLD
126300         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
126400         GO TO C133-CHECK-ONE-BLK-EX.
126500     IF WS-CRW-PIECE(WS-IX2) = WS-BLK-PIECE(WS-IX1) AND
126600             WS-CRW-SVC(WS-IX2) = WS-BLK-SVC(WS-IX1)
126700         GO TO C133-CHECK-ONE-BLK-EX.
126800     ADD 1 TO WS-IX2.
126900     GO TO C132-SCAN-CRW.
127000 C133-CHECK-ONE-BLK-EX.
127100     EXIT.
127200 C135-CHECK-ONE-CRW.
127300     SET WS-IX2 TO 1.
127400 C136-SCAN-BLK.
127500     IF WS-IX2 > WS-BLK-CNT
127600         MOVE "crw " TO WS-ERR-FT-HOLD
127700         MOVE "run_without_blocks" TO WS-ERR-CD-HOLD
127800         MOVE SPACES TO WS-ERR-KY-HOLD
127900         STRING WS-CRW-RUN(WS-IX1) DELIMITED BY SPACE
128000                " " DELIMITED BY SIZE
128100                WS-CRW-SVC(WS-IX1) DELIMITED BY SPACE
128200             INTO WS-ERR-KY-HOLD
128300         MOVE "CREW PIECE/SERVICE NOT FOUND AMONG THE BLOCKS"
128400                 TO WS-ERR-DS-HOLD
128500         PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX
128600         GO TO C137-CHECK-ONE-CRW-EX.
128700     IF WS-BLK-PIECE(WS-IX2) = WS-CRW-PIECE(WS-IX1) AND
128800             WS-BLK-SVC(WS-IX2) = WS-CRW-SVC(WS-IX1)
128900         GO TO C137-CHECK-ONE-CRW-EX.
129000     ADD 1 TO WS-IX2.
129100     GO TO C136-SCAN-BLK.
129200 C137-CHECK-ONE-CRW-EX.
129300     EXIT.
129400*----------------------------------------------------------------*
129500 C140-RULE-14.
129600*----------------------------------------------------------------*
129700*    CALENDAR_EXCEPTION_WITH_DUPLICATE_RUNS.
129800*----------------------------------------------------------------*
129900     MOVE 0 TO WS-SET-CNT.
130000     PERFORM C141-SORT-ONE-CD-KEYLIST
130100         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-CD-CNT.
130200     PERFORM C143-BUILD-ONE-SIGNATURE
130300         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-CD-CNT.
130400     PERFORM C145-ADD-ONE-SET
130500         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-CD-CNT.
130600     PERFORM C150-CHECK-ONE-SET
130700         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-SET-CNT.
130800 C149-RULE-14-EX.
130900     EXIT.
131000 C141-SORT-ONE-CD-KEYLIST.
131100     IF WS-CD-KEYCNT(WS-IX1) < 2
131200         GO TO C142-SORT-ONE-CD-KEYLIST-EX.
131300     PERFORM C1411-BUBBLE-CD-PASS
131400         VARYING WS-IX2 FROM 1 BY 1
131500         UNTIL WS-IX2 >= WS-CD-KEYCNT(WS-IX1).
131600 C142-SORT-ONE-CD-KEYLIST-EX.
131700     EXIT.
131800 C1411-BUBBLE-CD-PASS.
131900     SET WS-IX3 TO 1.
132000 C1412-CD-INNER.
132100     IF WS-IX3 > WS-CD-KEYCNT(WS-IX1) - WS-IX2
132200         GO TO C1413-BUBBLE-CD-PASS-EX.
132300     IF WS-CD-KEY(WS-IX1, WS-IX3) > WS-CD-KEY(WS-IX1, WS-IX3 + 1)
132400         MOVE WS-CD-KEY(WS-IX1, WS-IX3)     TO WS-SET-KEY-HOLD
132500         MOVE WS-CD-KEY(WS-IX1, WS-IX3 + 1)
132600                 TO WS-CD-KEY(WS-IX1, WS-IX3)
132700         MOVE WS-SET-KEY-HOLD
132800                 TO WS-CD-KEY(WS-IX1, WS-IX3 + 1).
132900     ADD 1 TO WS-IX3.
133000     GO TO C1412-CD-INNER.
133100 C1413-BUBBLE-CD-PASS-EX.
133200     EXIT.
133300 C143-BUILD-ONE-SIGNATURE.
133400     MOVE SPACES TO WS-CD-SIGNATURE.
133500     MOVE 1 TO WS-PTR.
133600     PERFORM C144-APPEND-ONE-SIG-KEY
133700         VARYING WS-IX2 FROM 1 BY 1
133800         UNTIL WS-IX2 > WS-CD-KEYCNT(WS-IX1).
133900     MOVE WS-CD-SIGNATURE TO WS-CD-SIG(WS-IX1).
134000 C144-APPEND-ONE-SIG-KEY.
134100     STRING WS-CD-KEY(WS-IX1, WS-IX2) DELIMITED BY SIZE
134200            "," DELIMITED BY SIZE
134300         INTO WS-CD-SIGNATURE WITH POINTER WS-PTR.
134400*----------------------------------------------------------------*
134500 C145-ADD-ONE-SET.
134600*----------------------------------------------------------------*
134700     IF WS-CD-KEYCNT(WS-IX1) < 2
134800         GO TO C148-ADD-ONE-SET-EX.
134900     SET WS-IX2 TO 1.
135000 C146-SCAN-SET.
135100     IF WS-IX2 > WS-SET-CNT
135200         ADD 1 TO WS-SET-CNT
135300         SET WS-IX2 TO WS-SET-CNT
135400         MOVE WS-CD-SIG(WS-IX1)  TO WS-SET-SIG(WS-IX2)
135500         MOVE WS-CD-KEYCNT(WS-IX1)      TO WS-SET-KEYCNT(WS-IX2)
135600         PERFORM C147-COPY-SET-KEY
135700             VARYING WS-IX3 FROM 1 BY 1
135800             UNTIL WS-IX3 > WS-CD-KEYCNT(WS-IX1)
135900         GO TO C148-ADD-ONE-SET-EX.
136000     IF WS-SET-SIG(WS-IX2) = WS-CD-SIG(WS-IX1)
136100         GO TO C148-ADD-ONE-SET-EX.
136200     ADD 1 TO WS-IX2.
136300     GO TO C146-SCAN-SET.
136400 C147-COPY-SET-KEY.
136500     MOVE WS-CD-KEY(WS-IX1, WS-IX3) TO WS-SET-KEY(WS-IX2, WS-IX3).
136600 C148-ADD-ONE-SET-EX.
136700     EXIT.
136800*----------------------------------------------------------------*
136900 C150-CHECK-ONE-SET.
137000*----------------------------------------------------------------*
137100     PERFORM C151-CHECK-ONE-PAIR-A
137200         VARYING WS-IX2 FROM 1 BY 1
137300         UNTIL WS-IX2 > WS-SET-KEYCNT(WS-IX1).
137400 C151-CHECK-ONE-PAIR-A.
137500     PERFORM C152-CHECK-ONE-PAIR-B
137600         VARYING WS-IX3 FROM WS-IX2 + 1 BY 1
137700         UNTIL WS-IX3 > WS-SET-KEYCNT(WS-IX1).
137800 C152-CHECK-ONE-PAIR-B.
137900     MOVE WS-SET-KEY(WS-IX1, WS-IX2) TO WS-R14-KEYA.
138000     MOVE WS-SET-KEY(WS-IX1, WS-IX3) TO WS-R14-KEYB.
138100     PERFORM C153-CHECK-ONE-RUN
138200         VARYING WS-IX4 FROM 1 BY 1 UNTIL WS-IX4 > WS-CRW-CNT.
138300 C153-CHECK-ONE-RUN.
138400     IF WS-CRW-SVC(WS-IX4) NOT = WS-R14-KEYA
138500         GO TO C154-CHECK-ONE-RUN-EX.
138600     MOVE WS-CRW-RUN(WS-IX4) TO WS-R14-RUN-HOLD.
138700     PERFORM D200-RUN-UNDER-KEY THRU D299-RUN-UNDER-KEY-EX.
138800     IF WS-FOUND-FLAG = "N"
138900         GO TO C154-CHECK-ONE-RUN-EX.
139000     MOVE "crw " TO WS-ERR-FT-HOLD.
139100     MOVE "calendar_exception_with_duplicate_runs"
139200             TO WS-ERR-CD-HOLD.
139300     MOVE WS-R14-RUN-HOLD TO WS-ERR-KY-HOLD.
139400     MOVE SPACES TO WS-ERR-DS-HOLD.
139500     STRING "RUN ALSO APPEARS UNDER SERVICE " DELIMITED BY SIZE
139600            WS-R14-KEYA DELIMITED BY SPACE
139700            " AND " DELIMITED BY SIZE
139800            WS-R14-KEYB DELIMITED BY SPACE
139900         INTO WS-ERR-DS-HOLD.
140000     PERFORM D000-ADD-ERROR THRU D099-ADD-ERROR-EX.
140100 C154-CHECK-ONE-RUN-EX.
140200     EXIT.
140300*----------------------------------------------------------------*
140400 D000-ADD-ERROR.
140500*----------------------------------------------------------------*
140600*    APPENDS THE ERROR HELD IN WS-ERR-FT-HOLD/CD-HOLD/KY-HOLD/
140700*    DS-HOLD TO THE ERROR TABLE, UNLESS AN IDENTICAL ERROR IS
140800*    ALREADY THERE.
140900*----------------------------------------------------------------*
141000     MOVE "Y" TO WS-ANY-ERROR-SW.
141100     SET WS-FOUND-IX TO 1.
141200 D010-SCAN-ERR.
141300     IF WS-FOUND-IX > WS-ERR-CNT
141400         IF WS-ERR-CNT < 2000
141500             ADD 1 TO WS-ERR-CNT
141600             MOVE WS-ERR-FT-HOLD TO WS-ERR-FT(WS-ERR-CNT)
141700             MOVE WS-ERR-CD-HOLD TO WS-ERR-CD(WS-ERR-CNT)
141800             MOVE WS-ERR-KY-HOLD TO WS-ERR-KY(WS-ERR-CNT)
141900             MOVE WS-ERR-DS-HOLD TO WS-ERR-DS(WS-ERR-CNT)
142000         END-IF
142100         GO TO D099-ADD-ERROR-EX.
142200     IF WS-ERR-FT(WS-FOUND-IX) = WS-ERR-FT-HOLD AND
142300             WS-ERR-CD(WS-FOUND-IX) = WS-ERR-CD-HOLD AND
142400             WS-ERR-KY(WS-FOUND-IX) = WS-ERR-KY-HOLD AND
142500             WS-ERR-DS(WS-FOUND-IX) = WS-ERR-DS-HOLD
142600         GO TO D099-ADD-ERROR-EX.
142700     ADD 1 TO WS-FOUND-IX.
142800     GO TO D010-SCAN-ERR.
142900 D099-ADD-ERROR-EX.
143000     EXIT.
143100*----------------------------------------------------------------*
143200 D100-ADD-STP9.
143300*----------------------------------------------------------------*
143400*    FIND-OR-ADD WS-R9-STOPID-HOLD INTO THE PER-STOP DISTINCT-
143500*    TIMEPOINT TABLE, THEN FIND-OR-ADD WS-R9-TP-HOLD WITHIN IT.
143600*----------------------------------------------------------------*
143700     SET WS-FOUND-IX TO 1.
143800 D110-SCAN-STP9.
143900     IF WS-FOUND-IX > WS-STP9-CNT
144000         ADD 1 TO WS-STP9-CNT
144100         SET WS-FOUND-IX TO WS-STP9-CNT
144200         MOVE WS-R9-STOPID-HOLD TO WS-STP9-STOPID(WS-FOUND-IX)
144300         MOVE 0 TO WS-STP9-TPCNT(WS-FOUND-IX)
144400         GO TO D120-ADD-STP9-TP.
144500     IF WS-STP9-STOPID(WS-FOUND-IX) = WS-R9-STOPID-HOLD
144600         GO TO D120-ADD-STP9-TP.
144700     ADD 1 TO WS-FOUND-IX.
144800     GO TO D110-SCAN-STP9.
144900 D120-ADD-STP9-TP.
145000     SET WS-IX1 TO 1.
145100 D130-SCAN-STP9-TP.
145200     IF WS-IX1 > WS-STP9-TPCNT(WS-FOUND-IX)
145300         IF WS-STP9-TPCNT(WS-FOUND-IX) < 10
145400             ADD 1 TO WS-STP9-TPCNT(WS-FOUND-IX)
145500             MOVE WS-R9-TP-HOLD TO
145600                  WS-STP9-TP(WS-FOUND-IX, WS-STP9-TPCNT(WS-FOUND-IX))
145700         END-IF
145800         GO TO D199-ADD-STP9-EX.
145900     IF WS-STP9-TP(WS-FOUND-IX, WS-IX1) = WS-R9-TP-HOLD
146000         GO TO D199-ADD-STP9-EX.
146100     ADD 1 TO WS-IX1.
146200     GO TO D130-SCAN-STP9-TP.
146300 D199-ADD-STP9-EX.
146400     EXIT.
146500*----------------------------------------------------------------*
146600 D200-RUN-UNDER-KEY.
146700*----------------------------------------------------------------*
146800*    SETS WS-FOUND-FLAG TO "Y" IF WS-R14-RUN-HOLD APPEARS AMONG
146900*    THE CRW PIECES RUN UNDER SERVICE KEY WS-R14-KEYB.
147000*----------------------------------------------------------------*
147100     MOVE "N" TO WS-FOUND-FLAG.
147200     SET WS-IX1 TO 1.
147300 D210-SCAN-CRW-FOR-KEYB.
147400     IF WS-IX1 > WS-CRW-CNT
147500         GO TO D299-RUN-UNDER-KEY-EX.
147600     IF WS-CRW-SVC(WS-IX1) = WS-R14-KEYB AND
147700             WS-CRW-RUN(WS-IX1) = WS-R14-RUN-HOLD
147800         MOVE "Y" TO WS-FOUND-FLAG
147900         GO TO D299-RUN-UNDER-KEY-EX.
148000     ADD 1 TO WS-IX1.
148100     GO TO D210-SCAN-CRW-FOR-KEYB.
148200 D299-RUN-UNDER-KEY-EX.
148300     EXIT.
148400*----------------------------------------------------------------*
148500 E000-PRINT-LOG.
148600*----------------------------------------------------------------*
148700     OPEN OUTPUT VALLOG.
148800     PERFORM E010-PRINT-ONE-ERROR
148900         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > WS-ERR-CNT.
149000     CLOSE VALLOG.
149100 E999-PRINT-LOG-EX.
149200     EXIT.
149300 E010-PRINT-ONE-ERROR.
149400     MOVE SPACES TO WS-LINE-TEXT.
149500     MOVE 1 TO WS-PTR.
149600     STRING "ERROR file=" DELIMITED BY SIZE
149700            WS-ERR-FT(WS-IX1) DELIMITED BY SIZE
149800            " code=" DELIMITED BY SIZE
149900            WS-ERR-CD(WS-IX1) DELIMITED BY SPACE
150000            " key=" DELIMITED BY SIZE
150100            WS-ERR-KY(WS-IX1) DELIMITED BY SPACE
150200            " desc=" DELIMITED BY SIZE
150300            WS-ERR-DS(WS-IX1) DELIMITED BY SPACE
150400         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
150500     WRITE VAL-REC FROM WS-LINE-TEXT.
150600*----------------------------------------------------------------*
150700 F000-SAME-LIST-ORDER.
150800*----------------------------------------------------------------*
150900*    TRUE IFF WS-SLO-ACTUAL CAN BE OBTAINED FROM WS-SLO-EXPECTED
151000*    BY DELETIONS ONLY (U8 same_list_order).
151100*----------------------------------------------------------------*
151200     MOVE "Y" TO WS-SLO-RESULT.
151300     IF WS-SLO-ACT-CNT = 0
151400         GO TO F999-SAME-LIST-ORDER-EX.
151500     MOVE 1 TO WS-SLO-EI.
151600     SET WS-SLO-AI TO 1.
151700 F010-ADVANCE.
151800     IF WS-SLO-AI > WS-SLO-ACT-CNT
151900         GO TO F999-SAME-LIST-ORDER-EX.
152000     IF WS-SLO-EI > WS-SLO-EXP-CNT
152100         MOVE "N" TO WS-SLO-RESULT
152200         GO TO F999-SAME-LIST-ORDER-EX.
152300     IF WS-SLO-EXP(WS-SLO-EI) = WS-SLO-ACT(WS-SLO-AI)
152400         ADD 1 TO WS-SLO-EI
152500         ADD 1 TO WS-SLO-AI
152600         GO TO F010-ADVANCE.
152700     ADD 1 TO WS-SLO-EI.
152800     GO TO F010-ADVANCE.
152900 F999-SAME-LIST-ORDER-EX.
153000     EXIT.
153100*----------------------------------------------------------------*
153200 Z000-END-PROGRAM.
153300*----------------------------------------------------------------*
153400     IF WS-ABEND-SW = "Y"
153500         DISPLAY "RTGVAL - ABNORMAL TERMINATION"
153600         MOVE 16 TO RETURN-CODE
153700     ELSE
153800         IF WS-ANY-ERROR-SW = "Y"
153900             MOVE 4 TO RETURN-CODE
154000         ELSE
154100             MOVE 0 TO RETURN-CODE
154200         END-IF
154300     END-IF.
154400 Z999-END-PROGRAM-EX.
154500     EXIT.
