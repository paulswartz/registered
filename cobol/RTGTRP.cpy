000100*----------------------------------------------------------------*
000200* RTGTRP  -- TRIP RECORD (TAG TRP)                               *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR TRP TAG.
000500* 2004-08-11  RJD  RATE-1042  ADD 88-LEVELS FOR REVENUE TYPE.
000600 01  WS-TRP-REC.
000700     05  TRP-TRIP-ID               PIC X(08).
000800     05  TRP-PATTERN-ID            PIC X(09).
000900     05  TRP-REVENUE-TYPE          PIC 9(01).
001000         88  TRP-NON-REVENUE               VALUE 0.
001100         88  TRP-REVENUE                    VALUE 1.
001200         88  TRP-OPPORTUNITY                VALUE 2.
001300     05  FILLER                    PIC X(10).
