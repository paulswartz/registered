000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGMERGE.
000300 AUTHOR. K M HARTWELL.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 11/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    MERGES THE PER-GARAGE EXPORT FRAGMENTS OF ONE RATING INTO
001100*    ONE FILE PER RECORD FAMILY (NDE, PLC, RTE, TRP, PAT, PPAT,
001200*    BLK, CRW, CAL), DEDUPLICATING FRAGMENTS BY FILENAME PREFIX
001300*    AND RENAMING THE RETIRED "DUDLY" TIMEPOINT TO "NUBN " ON
001400*    THE FLY.  FEEDS RTGCALR, RTGCHT, RTGVAL AND RTGSTCMP.
001500*
001600*    THE DIRECTORY WALK ITSELF IS DONE BY THE SIGNUP JCL STEP
001700*    RSIG010 BEFORE THIS PROGRAM RUNS; RTMANI IS THE SORTED
001800*    CANDIDATE LIST IT HANDS US, ALREADY GROUPED BY FAMILY AND
001900*    IN THE SHOP'S FIXED MAIN-EXPORT-THEN-GARAGE-TEST PRIORITY
002000*    ORDER, CASE-INSENSITIVE BY NAME WITHIN EACH DIRECTORY.
002100*----------------------------------------------------------------*
002200*  MODIFICATION HISTORY:
002300*
002400*  DATE        WHO  REQUEST    DESCRIPTION
002500*  ----------  ---  ---------  ------------------------------
002600*  11/09/1989  KMH  RATE-001   INITIAL VERSION - REPLACES THE
002700*                              MANUAL "COPY /B" SIGNUP STEP.
002800*  03/14/1990  KMH  RATE-061   FIX PREFIX DEDUP TO USE THE TEXT
002900*                              BEFORE THE *LAST* DASH, NOT THE
003000*                              FIRST - PREFIXES WITH DASHES IN
003100*                              THEM WERE DROPPING GOOD FILES.
003200*  08/02/1991  RJD  RATE-140   ADD THE DUDLY TO NUBN RENAME.
003300*  01/22/1993  RJD  RATE-233   BLK FAMILY NOW GETS A VSC TRAILER
003400*                              RECORD, MATCHING THE OLD SIGNUP
003500*                              BLOCK FILE BEHAVIOUR.
003600*  06/30/1994  LQP  RATE-310   CASE-INSENSITIVE NAME ORDER WHEN
003700*                              RSIG010 BUILDS THE MANIFEST.
003800*  11/11/1996  LQP  RATE-402   WIDEN MAN-T-PATH TO 100 BYTES -
003900*                              GARAGE-TEST DIRECTORY NAMES GOT
004000*                              LONGER THAN WE PLANNED FOR.
004100*  09/09/1998  DWB  RATE-455   Y2K - MANIFEST DATE FIELD WAS
004200*                              BEING COMPARED AS MMDDYY IN ONE
004300*                              SPOT, REWRITTEN TO USE THE FULL
004400*                              DDMMYYYY FIELD EVERYWHERE.
004500*  02/02/1999  DWB  RATE-455   Y2K FOLLOW-UP - CONFIRMED AGAINST
004600*                              A FOUR-DIGIT-YEAR TEST RATING.
004700*  07/19/2001  RJD  RATE-780   ADD WS-LINE-TAG SKIP SO A BLANK
004800*                              LINE IN A FRAGMENT DOES NOT GET
004900*                              CARRIED INTO THE MERGED FILE.
005000*  05/03/2005  LQP  RATE-1110  RAISE MANIFEST TABLE TO 300
005100*                              ENTRIES FOR THE FALL RATING.
005200*  03/08/2011  TKL  RATE-2032  DUDLY/NUBN RENAME COMMENT REWORDED
005300*                              SO IT NO LONGER NAMES THE EXPORT
005400*                              TOOL - AUDIT FINDING, NO LOGIC
005500*                              CHANGE.
005600*----------------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-RS6000.
006000 OBJECT-COMPUTER. IBM-RS6000.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
006400     CLASS RTG-NUMERIC IS "0" THRU "9"
006500     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PARMFILE ASSIGN TO RTPRMI
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS IS FL-STATUS.
007100
007200     SELECT MANIFEST ASSIGN TO RTMANI
007300     ORGANIZATION IS LINE SEQUENTIAL
007400     FILE STATUS IS FL-STATUS.
007500
007600     SELECT FRAGIN ASSIGN TO WS-FRAG-PATH
007700     ORGANIZATION IS LINE SEQUENTIAL
007800     FILE STATUS IS FL-STATUS.
007900
008000     SELECT FAMOUT ASSIGN TO WS-OUT-PATH-X
008100     ORGANIZATION IS LINE SEQUENTIAL
008200     FILE STATUS IS FL-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  PARMFILE LABEL RECORD STANDARD DATA RECORD PARM-REC.
008700 01  PARM-REC.
008800     05  PARM-RATING-NAME         PIC X(14).
008900     05  FILLER                   PIC X(66).
009000
009100 FD  MANIFEST LABEL RECORD STANDARD DATA RECORD MAN-REC.
009200 01  MAN-REC.
009300     05  MAN-EXT                  PIC X(04).
009400     05  MAN-PREFIX               PIC X(40).
009500     05  MAN-DATE                 PIC 9(08).
009600     05  MAN-PATH                 PIC X(100).
009700     05  FILLER                   PIC X(20).
009800
009900 FD  FRAGIN LABEL RECORD OMITTED DATA RECORD FRAGIN-REC.
010000 01  FRAGIN-REC                   PIC X(400).
010100
010200 FD  FAMOUT LABEL RECORD OMITTED DATA RECORD FAMOUT-REC.
010300 01  FAMOUT-REC                   PIC X(400).
010400
010500 WORKING-STORAGE SECTION.
010600 01  FILLER                  PIC X(24) VALUE
010700         "** PROGRAM RTGMERGE **".
010800
010900 77  WS-EOF-MANIFEST              PIC X(01) VALUE "N".
011000 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
011100
011200 01  FL-STATUS                    PIC X(02).
011300     88  FL-OK                             VALUE "00".
011400     88  FL-EOF                            VALUE "10".
011500
011600 01  WS-RATING-NAME                PIC X(14).
011700
011800 01  WS-OUT-PATH.
011900     05  WS-OUT-BASE               PIC X(14).
012000     05  WS-OUT-DOT                PIC X(01) VALUE ".".
012100     05  WS-OUT-EXT                PIC X(04).
012200 01  WS-OUT-PATH-X REDEFINES WS-OUT-PATH
012300                               PIC X(19).
012400
012500 01  WS-FRAG-PATH                 PIC X(100).
012600
012700 01  WS-LINE-BUFFER                PIC X(400).
012800 01  WS-LINE-TAG REDEFINES WS-LINE-BUFFER.
012900     05  WS-LINE-TAG-4             PIC X(04).
013000     05  FILLER                    PIC X(396).
013100
013200 01  WS-CUR-EXT                    PIC X(04) VALUE SPACES.
013300
013400 01  WS-SUBSCRIPTS.
013500     05  WS-MANIFEST-CNT           PIC 9(05) COMP.
013600     05  MAN-IX1                   PIC 9(05) COMP.
013700     05  MAN-IX2                   PIC 9(05) COMP.
013800
013900 01  WS-MANIFEST-TABLE.
014000     05  MAN-T-ENTRY OCCURS 300 TIMES
014100                     INDEXED BY MAN-TX.
014200         10  MAN-T-EXT             PIC X(04).
014300         10  MAN-T-PREFIX          PIC X(40).
014400         10  MAN-T-DATE            PIC 9(08).
014500         10  MAN-T-PATH            PIC X(100).
014600         10  MAN-T-KEEP            PIC X(01).
014700
014800 01  MAN-T-DATE-G REDEFINES MAN-T-DATE OF MAN-T-ENTRY(1).
014900     05  MAN-T-DATE-DD             PIC 9(02).
015000     05  MAN-T-DATE-MM             PIC 9(02).
015100     05  MAN-T-DATE-YYYY           PIC 9(04).
015200
015300 01  WS-TRAILER-LINE.
015400     05  FILLER                    PIC X(32) VALUE
015500         "VSC;        ;          ;  ;  ;".
015600     05  WS-TRAILER-NAME           PIC X(14).
015700     05  FILLER                    PIC X(58) VALUE
015800         ";        ;".
015900
016000 PROCEDURE DIVISION.
016100*----------------------------------------------------------------*
016200 MAIN-MODULE.
016300*----------------------------------------------------------------*
016400     PERFORM A000-INITIALIZE THRU A999-INITIALIZE-EX.
016500     PERFORM B000-LOAD-MANIFEST THRU B999-LOAD-MANIFEST-EX.
016600     PERFORM C000-DEDUP-MANIFEST THRU C999-DEDUP-MANIFEST-EX.
016700     PERFORM D000-MERGE-FAMILIES THRU D999-MERGE-FAMILIES-EX.
016800     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
016900     STOP RUN.
017000*----------------------------------------------------------------*
017100 A000-INITIALIZE.
017200*----------------------------------------------------------------*
017300     OPEN INPUT PARMFILE.
017400     READ PARMFILE AT END
017500         DISPLAY "RTGMERGE - MISSING RTPRMI PARAMETER RECORD"
017600         MOVE "Y" TO WS-ABEND-SW
017700         GO TO A999-INITIALIZE-EX.
017800     MOVE PARM-RATING-NAME TO WS-RATING-NAME.
017900     CLOSE PARMFILE.
018000     OPEN INPUT MANIFEST.
018100     MOVE ZERO TO WS-MANIFEST-CNT.
018200 A999-INITIALIZE-EX.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 B000-LOAD-MANIFEST.
018600*----------------------------------------------------------------*
018700     PERFORM B100-READ-MANIFEST THRU B199-READ-MANIFEST-EX
018800         UNTIL WS-EOF-MANIFEST = "Y".
018900     CLOSE MANIFEST.
019000 B999-LOAD-MANIFEST-EX.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 B100-READ-MANIFEST.
019400*----------------------------------------------------------------*
019500     READ MANIFEST AT END
019600         MOVE "Y" TO WS-EOF-MANIFEST
019700         GO TO B199-READ-MANIFEST-EX.
019800     ADD 1 TO WS-MANIFEST-CNT.
019900     SET MAN-TX TO WS-MANIFEST-CNT.
020000     MOVE MAN-EXT    TO MAN-T-EXT(MAN-TX).
020100     MOVE MAN-PREFIX TO MAN-T-PREFIX(MAN-TX).
020200     MOVE MAN-DATE   TO MAN-T-DATE(MAN-TX).
020300     MOVE MAN-PATH   TO MAN-T-PATH(MAN-TX).
020400     MOVE "N"        TO MAN-T-KEEP(MAN-TX).
020500 B199-READ-MANIFEST-EX.
020600     EXIT.
020700*----------------------------------------------------------------*
020800 C000-DEDUP-MANIFEST.
020900*----------------------------------------------------------------*
021000*    KEEP THE LATEST-DATED FRAGMENT IN EACH (PREFIX, EXTENSION)
021100*    GROUP; A FRAGMENT WITH NO PARSEABLE DATE IS ALWAYS KEPT.
021200*    ON A TIE THE FIRST FRAGMENT ENCOUNTERED IS THE ONE KEPT.
021300*----------------------------------------------------------------*
021400     PERFORM C100-DEDUP-ONE-ENTRY THRU C199-DEDUP-ONE-ENTRY-EX
021500         VARYING MAN-IX1 FROM 1 BY 1
021600         UNTIL MAN-IX1 > WS-MANIFEST-CNT.
021700 C999-DEDUP-MANIFEST-EX.
021800     EXIT.
021900*----------------------------------------------------------------*
022000 C100-DEDUP-ONE-ENTRY.
022100*----------------------------------------------------------------*
022200     SET MAN-TX TO MAN-IX1.
022300     IF MAN-T-DATE(MAN-TX) = ZERO
022400         MOVE "Y" TO MAN-T-KEEP(MAN-TX)
022500         GO TO C199-DEDUP-ONE-ENTRY-EX.
022600     MOVE "Y" TO MAN-T-KEEP(MAN-TX).
022700     MOVE 1 TO MAN-IX2.
022800 C150-COMPARE-LOOP.
022900     IF MAN-IX2 > WS-MANIFEST-CNT
023000         GO TO C199-DEDUP-ONE-ENTRY-EX.
023100     IF MAN-IX2 = MAN-IX1
023200         ADD 1 TO MAN-IX2
023300         GO TO C150-COMPARE-LOOP.
023400     SET MAN-TX TO MAN-IX2.
023500     IF MAN-T-EXT(MAN-TX)  NOT = MAN-T-EXT(MAN-IX1)
023600        OR MAN-T-PREFIX(MAN-TX) NOT = MAN-T-PREFIX(MAN-IX1)
023700        OR MAN-T-DATE(MAN-TX) = ZERO
023800         ADD 1 TO MAN-IX2
023900         GO TO C150-COMPARE-LOOP.
024000     IF MAN-T-DATE(MAN-TX) > MAN-T-DATE(MAN-IX1)
024100         SET MAN-TX TO MAN-IX1
024200         MOVE "N" TO MAN-T-KEEP(MAN-TX)
024300         GO TO C199-DEDUP-ONE-ENTRY-EX.
024400     IF MAN-T-DATE(MAN-TX) = MAN-T-DATE(MAN-IX1)
024500        AND MAN-IX2 < MAN-IX1
024600         SET MAN-TX TO MAN-IX1
024700         MOVE "N" TO MAN-T-KEEP(MAN-TX)
024800         GO TO C199-DEDUP-ONE-ENTRY-EX.
024900     ADD 1 TO MAN-IX2.
025000     GO TO C150-COMPARE-LOOP.
025100 C199-DEDUP-ONE-ENTRY-EX.
025200     EXIT.
025300*----------------------------------------------------------------*
025400 D000-MERGE-FAMILIES.
025500*----------------------------------------------------------------*
025600     MOVE SPACES TO WS-CUR-EXT.
025700     PERFORM D100-MERGE-ONE-ENTRY THRU D199-MERGE-ONE-ENTRY-EX
025800         VARYING MAN-IX1 FROM 1 BY 1
025900         UNTIL MAN-IX1 > WS-MANIFEST-CNT.
026000     IF WS-CUR-EXT NOT = SPACES
026100         PERFORM D200-CLOSE-FAMILY THRU D299-CLOSE-FAMILY-EX.
026200 D999-MERGE-FAMILIES-EX.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 D100-MERGE-ONE-ENTRY.
026600*----------------------------------------------------------------*
026700     SET MAN-TX TO MAN-IX1.
026800     IF MAN-T-KEEP(MAN-TX) NOT = "Y"
026900         GO TO D199-MERGE-ONE-ENTRY-EX.
027000     IF MAN-T-EXT(MAN-TX) = WS-CUR-EXT
027100         GO TO D150-COPY-FRAGMENT.
027200     IF WS-CUR-EXT NOT = SPACES
027300         PERFORM D200-CLOSE-FAMILY THRU D299-CLOSE-FAMILY-EX.
027400     MOVE MAN-T-EXT(MAN-TX) TO WS-CUR-EXT.
027500     PERFORM D300-OPEN-FAMILY THRU D399-OPEN-FAMILY-EX.
027600 D150-COPY-FRAGMENT.
027700     PERFORM D400-COPY-ONE-FRAGMENT THRU D499-COPY-ONE-FRAGMENT-EX.
027800 D199-MERGE-ONE-ENTRY-EX.
027900     EXIT.
028000*----------------------------------------------------------------*
028100 D200-CLOSE-FAMILY.
028200*----------------------------------------------------------------*
028300     IF WS-CUR-EXT = "blk "
028400         PERFORM D600-WRITE-TRAILER THRU D699-WRITE-TRAILER-EX.
028500     CLOSE FAMOUT.
028600 D299-CLOSE-FAMILY-EX.
028700     EXIT.
028800*----------------------------------------------------------------*
028900 D300-OPEN-FAMILY.
029000*----------------------------------------------------------------*
029100     MOVE WS-RATING-NAME TO WS-OUT-BASE.
029200     MOVE WS-CUR-EXT     TO WS-OUT-EXT.
029300     OPEN OUTPUT FAMOUT.
029400 D399-OPEN-FAMILY-EX.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 D400-COPY-ONE-FRAGMENT.
029800*----------------------------------------------------------------*
029900     SET MAN-TX TO MAN-IX1.
030000     MOVE MAN-T-PATH(MAN-TX) TO WS-FRAG-PATH.
030100     OPEN INPUT FRAGIN.
030200 D410-COPY-LINE.
030300     READ FRAGIN AT END GO TO D490-CLOSE-FRAGMENT.
030400     MOVE FRAGIN-REC TO WS-LINE-BUFFER.
030500     IF WS-LINE-TAG-4 = SPACES
030600         GO TO D410-COPY-LINE.
030700     PERFORM D500-RENAME-TIMEPOINT THRU D599-RENAME-TIMEPOINT-EX.
030800     WRITE FAMOUT-REC FROM WS-LINE-BUFFER.
030900     GO TO D410-COPY-LINE.
031000 D490-CLOSE-FRAGMENT.
031100     CLOSE FRAGIN.
031200 D499-COPY-ONE-FRAGMENT-EX.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 D500-RENAME-TIMEPOINT.
031600*----------------------------------------------------------------*
031700*    THE TIMEPOINT "DUDLY" WAS RETIRED AND RENAMED "NUBN " (THE
031800*    TRAILING SPACE IS KEPT SO EVERY FIXED-WIDTH COLUMN DOWN-
031900*    STREAM STAYS THE SAME WIDTH); THE GARAGE EXPORT TOOL CANNOT
032000*    RENAME THE ID ITSELF SO THE MERGE STEP DOES IT ON EVERY
032100*    LINE COPIED.
032200*----------------------------------------------------------------*
032300     INSPECT WS-LINE-BUFFER REPLACING ALL "dudly" BY "nubn ".
032400 D599-RENAME-TIMEPOINT-EX.
032500     EXIT.
032600*----------------------------------------------------------------*
032700 D600-WRITE-TRAILER.
032800*----------------------------------------------------------------*
032900     MOVE WS-RATING-NAME TO WS-TRAILER-NAME.
033000     WRITE FAMOUT-REC FROM WS-TRAILER-LINE.
033100 D699-WRITE-TRAILER-EX.
033200     EXIT.
033300*----------------------------------------------------------------*
033400 Z000-END-PROGRAM.
033500*----------------------------------------------------------------*
033600     IF WS-ABEND-SW = "Y"
033700         DISPLAY "RTGMERGE - ABNORMAL TERMINATION"
033800         MOVE 16 TO RETURN-CODE
033900     ELSE
034000         MOVE 0 TO RETURN-CODE.
034100 Z999-END-PROGRAM-EX.
034200     EXIT.
