000100*----------------------------------------------------------------*
000200* RTGRTE  -- ROUTE RECORD (TAG RTE)                              *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR RTE TAG.
000500 01  WS-RTE-REC.
000600     05  RTE-ROUTE-ID              PIC X(05).
000700     05  RTE-ROUTE-NAME            PIC X(40).
000800     05  FILLER                    PIC X(10).
