000100*----------------------------------------------------------------*
000200* RTGCRWSEL -- FILE-CONTROL FOR THE MERGED CRW FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR CRW FILE.
000500     SELECT CRWFILE ASSIGN TO RTCRWI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
