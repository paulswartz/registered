000100*----------------------------------------------------------------*
000200* RTGNDE2SEL -- FILE-CONTROL FOR THE "NEXT RATING" NDE FILE,     *
000300*   USED ONLY BY RTGSTCMP ALONGSIDE RTGNDESEL'S "CURRENT"        *
000400*   RATING NDE FILE.                                             *
000500*----------------------------------------------------------------*
000600* 2015-02-09  DWB  RATE-2011  ADD SECOND-RATING SELECT FOR THE
000700*                             STOP COMPARISON JOB.
000800     SELECT NDEFIL2 ASSIGN TO RTNDE2I
000900     ORGANIZATION IS LINE SEQUENTIAL
001000     FILE STATUS IS FL-STATUS2.
