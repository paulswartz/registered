000100*----------------------------------------------------------------*
000200* RTGPATSEL -- FILE-CONTROL FOR THE MERGED PAT FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR PAT FILE.
000500     SELECT PATFILE ASSIGN TO RTPATI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
