000100*----------------------------------------------------------------*
000200* RTGNDE  -- STOP / NODE RECORD (TAG NDE)                        *
000300*   PLANAR COORDINATES ARE WHOLE FEET; ZERO OR BLANK MEANS       *
000400*   "COORDINATE UNKNOWN" PER THE EXPORT.  NDE-STOP-ID-NUM IS A   *
000500*   NUMERIC VIEW USED FOR THE ASCENDING-NUMERIC STOP-ID SORT IN  *
000600*   THE STOP-COMPARISON REPORT.                                  *
000700*----------------------------------------------------------------*
000800* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR NDE TAG.
000900* 2012-03-05  DWB  RATE-1811  ADD NDE-STOP-ID-NUM REDEFINES FOR
001000*                             RTGSTCMP'S SORT KEY.
001100 01  WS-NDE-REC.
001200     05  NDE-STOP-ID               PIC X(08).
001300     05  NDE-STOP-ID-NUM REDEFINES NDE-STOP-ID
001400                               PIC 9(08).
001500     05  NDE-STOP-NAME             PIC X(40).
001600     05  NDE-EASTING-FT            PIC 9(07).
001700     05  NDE-NORTHING-FT           PIC 9(07).
001800     05  NDE-TIMEPOINT-ID          PIC X(06).
001900     05  FILLER                    PIC X(10).
