000100*----------------------------------------------------------------*
000200* RTGBLK  -- BLOCK HEADER (TAG BLK), BLOCK TRIP (TAG TIN) AND    *
000300*            VERSION TRAILER (TAG VSC) RECORDS.                  *
000400*   START/END TIME ARE INFORMATIONAL (HHMM) ONLY; NO RULE IN     *
000500*   THE SUITE DOES ARITHMETIC ON THEM, BUT THE HH/MM SPLIT AND   *
000600*   THE PACKED REDEFINES BELOW ARE KEPT FOR THE CAB-OFFICE       *
000700*   DISPLAY JOB THAT READS THIS SAME COPYBOOK (RTGVAL ONLY).     *
000800*----------------------------------------------------------------*
000900* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR BLK/TIN TAGS.
001000* 2005-01-19  LQP  RATE-1107  ADD VSC TRAILER LAYOUT.
001100* 2013-10-02  DWB  RATE-1899  SPLIT START/END TIME INTO HH/MM.
001200 01  WS-BLK-REC.
001300     05  BLK-BLOCK-ID              PIC X(09).
001400     05  BLK-PIECE-ID              PIC X(08).
001500     05  BLK-SERVICE-KEY           PIC X(03).
001600     05  BLK-START-GARAGE          PIC X(05).
001700     05  BLK-START-TIME.
001800         10  BLK-START-HH          PIC 9(02).
001900         10  BLK-START-MM          PIC 9(02).
002000     05  BLK-START-TIME-NUM REDEFINES BLK-START-TIME
002100                               PIC 9(04).
002200     05  BLK-END-GARAGE            PIC X(05).
002300     05  BLK-END-TIME.
002400         10  BLK-END-HH            PIC 9(02).
002500         10  BLK-END-MM            PIC 9(02).
002600     05  BLK-END-TIME-NUM REDEFINES BLK-END-TIME
002700                               PIC 9(04).
002800     05  FILLER                    PIC X(10).
002900
003000 01  WS-TIN-REC.
003100     05  TIN-TRIP-ID               PIC X(08).
003200     05  FILLER                    PIC X(10).
003300
003400 01  WS-VSC-REC.
003500     05  FILLER                    PIC X(12).
003600     05  VSC-RATING-NAME           PIC X(14).
003700     05  FILLER                    PIC X(20).
