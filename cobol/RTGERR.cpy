000100*----------------------------------------------------------------*
000200* RTGERR  -- VALIDATION ERROR RECORD, ONE PER RULE VIOLATION.   *
000300*   BUILT IN WORKING STORAGE BY RTGVAL AND WRITTEN TO THE        *
000400*   VALIDATION LOG AS "ERROR FILE=.. CODE=.. KEY=.. DESC=..".    *
000500*----------------------------------------------------------------*
000600* 1999-06-01  KMH  RATE-559   INITIAL VALIDATION ERROR LAYOUT.
000700 01  WS-ERR-REC.
000800     05  ERR-FILE-TYPE             PIC X(04).
000900     05  ERR-ERROR-CODE            PIC X(40).
001000     05  ERR-ERROR-KEY             PIC X(30).
001100     05  ERR-DESCRIPTION           PIC X(80).
001200     05  FILLER                    PIC X(06).
