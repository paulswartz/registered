000100*----------------------------------------------------------------*
000200* RTGCALSEL -- FILE-CONTROL FOR THE MERGED CAL FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR CAL FILE.
000500     SELECT CALFILE ASSIGN TO RTCALI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
