000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGCHT.
000300 AUTHOR. K M HARTWELL.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    BUILDS THE OPERATOR "CHEAT SHEET" FOR A RATING - THE THREE
001100*    DAY-TYPE BASE SCHEDULES (WEEKDAY/SATURDAY/SUNDAY), THE
001200*    DATES THAT DEVIATE FROM ALL THREE, AND A FIRST-WEEKDAY
001300*    CALIBRATION LINE FOR THE ROAD SUPERVISORS.  READS THE
001400*    MERGED CAL FILE PRODUCED BY RTGMERGE, SAME AS RTGCALR.
001500*----------------------------------------------------------------*
001600*  MODIFICATION HISTORY:
001700*
001800*  DATE        WHO  REQUEST    DESCRIPTION
001900*  ----------  ---  ---------  ------------------------------
002000*  05/14/1991  KMH  RATE-020   INITIAL VERSION - REPLACES THE
002100*                              HAND-DRAWN CHEAT SHEET THE SIGNUP
002200*                              DESK TAPED TO THE WALL EVERY
002300*                              RATING.
002400*  11/02/1991  KMH  RATE-035   TAKE THIS OUT FLAG ADDED FOR THE
002500*                              DEAD-RECKONING TEST KEYS (THE
002600*                              L/A/B SERIES).
002700*  04/18/1992  RJD  RATE-088   "WE" PREFIX KEYS FLAGGED TOO - A
002800*                              "WECH" KEY SLIPPED PAST PRINT ON
002900*                              THE SPRING 92 RATING.
003000*  09/23/1993  RJD  RATE-201   BASE SCHEDULE TIE IS NOW BROKEN BY
003100*                              THE LOWEST SERVICE KEY INSTEAD OF
003200*                              WHICHEVER ONE HAPPENED TO LOAD IN
003300*                              LAST.
003400*  03/11/1994  LQP  RATE-290   RAISE GARAGE/DATE TABLES TO MATCH
003500*                              RTGCALR.
003600*  08/02/1995  LQP  RATE-340   FIRST-WEEKDAY TEST LINE ADDED -
003700*                              DESK WANTS A KNOWN-GOOD WEEKDAY ON
003800*                              THE SHEET FOR DAY-ONE RADIO CHECKS.
003900*  09/09/1998  DWB  RATE-455   Y2K - DATE SORT KEY AND THE DAY-
004000*                              OF-WEEK MATH NOW CARRY A FULL
004100*                              FOUR-DIGIT YEAR THROUGHOUT.
004200*  02/02/1999  DWB  RATE-455   Y2K FOLLOW-UP - CONFIRMED SEASON
004300*                              AND TITLE YEAR ACROSS A RATING
004400*                              THAT CROSSES A YEAR BOUNDARY.
004500*  07/19/2001  RJD  RATE-790   EXCEPTION LIST NOW DROPS A DATE
004600*                              WHEN IT MATCHES *ANY* OF THE
004700*                              THREE BASES, NOT JUST ITS OWN
004800*                              DAY TYPE'S BASE.
004900*  05/03/2005  LQP  RATE-1120  RAISE DATE TABLE TO 400 ENTRIES
005000*                              FOR THE FALL RATING.
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-RS6000.
005500 OBJECT-COMPUTER. IBM-RS6000.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
005900     CLASS RTG-NUMERIC IS "0" THRU "9"
006000     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     COPY RTGCALSEL.
006400     SELECT CHTOUT ASSIGN TO RTCHTO
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FL-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CALFILE LABEL RECORD STANDARD DATA RECORD CAL-REC.
007100 01  CAL-REC                      PIC X(400).
007200
007300 FD  CHTOUT LABEL RECORD OMITTED DATA RECORD CHT-REC.
007400 01  CHT-REC.
007500     05  CHT-TEXT                 PIC X(120).
007600     05  FILLER                   PIC X(012).
007700
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                  PIC X(24) VALUE
008000         "** PROGRAM RTGCHT **".
008100
008200 COPY RTGCAL.
008300
008400 77  WS-EOF-CAL                   PIC X(01) VALUE "N".
008500 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
008600 77  WS-TAG                       PIC X(04).
008700
008800 01  FL-STATUS                    PIC X(02).
008900     88  FL-OK                             VALUE "00".
009000     88  FL-EOF                            VALUE "10".
009100
009200 01  WS-TALLY-SUBSCRIPTS.
009300     05  WS-GARAGE-CNT             PIC 9(03) COMP.
009400     05  WS-DATE-CNT               PIC 9(04) COMP.
009500     05  WS-GX                     PIC 9(03) COMP.
009600     05  WS-DX                     PIC 9(04) COMP.
009700     05  WS-SAVE-GX                PIC 9(03) COMP.
009800     05  WS-SAVE-DX                PIC 9(04) COMP.
009900     05  WS-PTR                    PIC 9(04) COMP.
010000     05  WS-FWD-DX                 PIC 9(04) COMP.
010100
010200 01  WS-GARAGE-TABLE.
010300     05  WS-GAR-ENTRY OCCURS 40 TIMES
010400                      INDEXED BY WS-GAR-IX.
010500         10  WS-GAR-CODE           PIC X(05).
010600
010700 01  WS-DATE-TABLE.
010800     05  WS-DAT-ENTRY OCCURS 400 TIMES
010900                      INDEXED BY WS-DAT-IX.
011000         10  WS-DAT-NUM            PIC 9(08).
011100 01  WS-DATE-TABLE-ALT REDEFINES WS-DATE-TABLE.
011200     05  WS-DAT-ENTRY-ALT OCCURS 400 TIMES.
011300         10  WS-DAT-DD             PIC 9(02).
011400         10  WS-DAT-MM             PIC 9(02).
011500         10  WS-DAT-YYYY           PIC 9(04).
011600
011700*    TRUE-CALENDAR-ORDER SORT KEY (YYYYMMDD) - SEE RTGCALR'S
011800*    MODIFICATION HISTORY FOR WHY THE RAW DDMMYYYY FIELD IS NOT
011900*    USED TO SORT.
012000 01  WS-DATE-SORTKEY-TABLE.
012100     05  WS-DAT-SORTKEY OCCURS 400 TIMES PIC 9(08) COMP.
012200
012300 01  WS-DAYTYPE-TABLE.
012400     05  WS-DAT-DAYTYPE OCCURS 400 TIMES PIC X(10).
012500
012600 01  WS-MATRIX-TABLE.
012700     05  WS-MAT-ROW OCCURS 400 TIMES.
012800         10  WS-MAT-CELL OCCURS 40 TIMES
012900                          PIC X(03).
013000
013100 01  WS-COMBO-TABLE.
013200     05  WS-COMBO-TEXT OCCURS 400 TIMES PIC X(140).
013300 01  WS-COMBO-FLAG-TABLE.
013400     05  WS-COMBO-FLAG OCCURS 400 TIMES PIC X(01).
013500
013600*    SCRATCH TABLE - ONE (GARAGE,KEY) ENTRY FOR EVERY OCCUPIED
013700*    CELL OF THE DATE CURRENTLY BEING REDUCED TO A COMBINATION.
013800 01  WS-ROW-TABLE.
013900     05  WS-ROW-ENTRY OCCURS 40 TIMES.
014000         10  WS-ROW-GARAGE         PIC X(05).
014100         10  WS-ROW-KEY            PIC X(03).
014200 01  WS-ROW-CNT                    PIC 9(04) COMP.
014300 01  WS-ROW-IX                    PIC 9(04) COMP.
014400
014500*    DISTINCT-KEY TALLY FOR THE DATE CURRENTLY BEING REDUCED.
014600 01  WS-DK-TABLE.
014700     05  WS-DK-ENTRY OCCURS 40 TIMES.
014800         10  WS-DK-KEY             PIC X(03).
014900         10  WS-DK-COUNT           PIC 9(04) COMP.
015000 01  WS-DK-CNT                    PIC 9(04) COMP.
015100 01  WS-DK-IX                     PIC 9(04) COMP.
015200
015300 01  WS-BASE-KEY                   PIC X(03).
015400 01  WS-BASE-COUNT                 PIC 9(04) COMP.
015500 01  WS-CHECK-KEY                  PIC X(03).
015600 01  WS-CHECK-FLAG                 PIC X(01).
015700
015800*    NON-BASE KEYS FOR THE DATE CURRENTLY BEING RENDERED,
015900*    ASCENDING ORDER.
016000 01  WS-EXC-TABLE.
016100     05  WS-EXC-KEY PIC X(03) OCCURS 40 TIMES.
016200 01  WS-EXC-CNT                    PIC 9(04) COMP.
016300 01  WS-EXC-IX                     PIC 9(04) COMP.
016400 01  WS-EXC-PASS                   PIC 9(04) COMP.
016500 01  WS-EXC-HOLD                   PIC X(03).
016600
016700*    GARAGES RUNNING ONE EXCEPTION KEY, ASCENDING ORDER.
016800 01  WS-EXC-GAR-TABLE.
016900     05  WS-EXC-GAR PIC X(05) OCCURS 40 TIMES.
017000 01  WS-EXC-GAR-CNT                PIC 9(04) COMP.
017100 01  WS-EXC-GAR-IX                 PIC 9(04) COMP.
017200 01  WS-EXC-GAR-PASS                PIC 9(04) COMP.
017300 01  WS-EXC-GAR-HOLD               PIC X(05).
017400
017500*    COMBINATION-FREQUENCY TALLY, REUSED ONCE PER DAY TYPE WHEN
017600*    LOOKING FOR THAT DAY TYPE'S BASE SCHEDULE.
017700 01  WS-CB-TABLE.
017800     05  WS-CB-ENTRY OCCURS 400 TIMES.
017900         10  WS-CB-TEXT            PIC X(140).
018000         10  WS-CB-COUNT           PIC 9(04) COMP.
018100 01  WS-CB-CNT                    PIC 9(04) COMP.
018200 01  WS-CB-IX                     PIC 9(04) COMP.
018300
018400 01  WS-TARGET-DAYTYPE             PIC X(10).
018500 01  WS-WINNER-TEXT                PIC X(140).
018600 01  WS-WINNER-COUNT               PIC 9(04) COMP.
018700
018800 01  WS-BASE-TEXT-WD               PIC X(140).
018900 01  WS-BASE-TEXT-SA               PIC X(140).
019000 01  WS-BASE-TEXT-SU               PIC X(140).
019100 01  WS-BASE-LABEL                 PIC X(10).
019200 01  WS-BASE-PRINT                 PIC X(140).
019300
019400 01  WS-TRIM-SRC                   PIC X(140).
019500 01  WS-TRIM-LEN                   PIC 9(03) COMP.
019600
019700*    DAY-OF-WEEK INPUT, GROUP AND FLAT VIEWS (ZELLER'S
019800*    CONGRUENCE TAKES THE GROUP FIELDS, NOT THE FLAT ONE - THE
019900*    FLAT VIEW IS KEPT FOR THE SAME REASON RTGCALR KEEPS
020000*    CAL-DATE-NUM, A QUICK EQUAL/NOT-EQUAL COMPARE).
020100 01  WS-DOW-INPUT.
020200     05  WS-DOW-DD                 PIC 9(02).
020300     05  WS-DOW-MM                 PIC 9(02).
020400     05  WS-DOW-YYYY               PIC 9(04).
020500 01  WS-DOW-INPUT-ALT REDEFINES WS-DOW-INPUT
020600                               PIC 9(08).
020700
020800 01  WS-DOW-SCRATCH.
020900     05  WS-DOW-Y                  PIC 9(04) COMP.
021000     05  WS-DOW-M                  PIC 9(02) COMP.
021100     05  WS-DOW-D                  PIC 9(02) COMP.
021200     05  WS-DOW-K                  PIC 9(04) COMP.
021300     05  WS-DOW-J                  PIC 9(04) COMP.
021400     05  WS-DOW-T1                 PIC 9(04) COMP.
021500     05  WS-DOW-H                  PIC 9(04) COMP.
021600 01  WS-DOW-NAME                   PIC X(03).
021700 01  WS-DOW-START                  PIC X(03).
021800 01  WS-DOW-END                    PIC X(03).
021900
022000 01  WS-NLZ-VALUE                  PIC 9(02).
022100
022200 01  WS-SEASON-NAME                PIC X(06).
022300 01  WS-TITLE-YEAR                 PIC 9(04).
022400
022500 01  WS-LINE.
022600     05  WS-LINE-TEXT              PIC X(120).
022700 01  WS-LINE-ALT REDEFINES WS-LINE
022800                               PIC X(120).
022900
023000 01  WS-HOLD-AREAS.
023100     05  WS-DAT-NUM-HOLD           PIC 9(08).
023200     05  WS-SORTKEY-HOLD           PIC 9(08) COMP.
023300     05  WS-DAYTYPE-HOLD           PIC X(10).
023400     05  WS-MATROW-HOLD            PIC X(120).
023500
023600 PROCEDURE DIVISION.
023700*----------------------------------------------------------------*
023800 MAIN-MODULE.
023900*----------------------------------------------------------------*
024000     PERFORM A000-INITIALIZE THRU A999-INITIALIZE-EX.
024100     PERFORM B000-LOAD-CAL THRU B999-LOAD-CAL-EX.
024200     PERFORM C000-SORT-DATES THRU C999-SORT-DATES-EX.
024300     PERFORM D000-COMPUTE-COMBOS THRU D999-COMPUTE-COMBOS-EX.
024400     PERFORM E000-FIND-BASES THRU E999-FIND-BASES-EX.
024500     PERFORM F000-FIND-FIRST-WEEKDAY THRU F999-FIND-FIRST-WEEKDAY-EX.
024600     PERFORM G000-PRINT-REPORT THRU G999-PRINT-REPORT-EX.
024700     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
024800     STOP RUN.
024900*----------------------------------------------------------------*
025000 A000-INITIALIZE.
025100*----------------------------------------------------------------*
025200     OPEN INPUT CALFILE.
025300     MOVE ZERO TO WS-GARAGE-CNT.
025400     MOVE ZERO TO WS-DATE-CNT.
025500 A999-INITIALIZE-EX.
025600     EXIT.
025700*----------------------------------------------------------------*
025800 B000-LOAD-CAL.
025900*----------------------------------------------------------------*
026000     PERFORM B100-READ-CAL THRU B199-READ-CAL-EX
026100         UNTIL WS-EOF-CAL = "Y".
026200     CLOSE CALFILE.
026300 B999-LOAD-CAL-EX.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 B100-READ-CAL.
026700*----------------------------------------------------------------*
026800     READ CALFILE AT END
026900         MOVE "Y" TO WS-EOF-CAL
027000         GO TO B199-READ-CAL-EX.
027100     UNSTRING CAL-REC DELIMITED BY ";"
027200         INTO WS-TAG CAL-DATE-NUM CAL-GARAGE CAL-SERVICE-KEY
027300              CAL-DAY-TYPE.
027400     IF WS-TAG NOT = "DAT"
027500         GO TO B199-READ-CAL-EX.
027600     IF CAL-DATE-NUM = ZERO
027700         GO TO B199-READ-CAL-EX.
027800     PERFORM B200-FIND-OR-ADD-GARAGE THRU B299-FIND-GARAGE-EX.
027900     PERFORM B300-FIND-OR-ADD-DATE THRU B399-FIND-DATE-EX.
028000     MOVE CAL-SERVICE-KEY
028100             TO WS-MAT-CELL(WS-SAVE-DX, WS-SAVE-GX).
028200     MOVE CAL-DAY-TYPE TO WS-DAT-DAYTYPE(WS-SAVE-DX).
028300 B199-READ-CAL-EX.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 B200-FIND-OR-ADD-GARAGE.
028700*----------------------------------------------------------------*
028800     SET WS-GX TO 1.
028900 B210-SCAN-GARAGE.
029000     IF WS-GX > WS-GARAGE-CNT
029100         ADD 1 TO WS-GARAGE-CNT
029200         MOVE CAL-GARAGE TO WS-GAR-CODE(WS-GARAGE-CNT)
029300         MOVE WS-GARAGE-CNT TO WS-SAVE-GX
029400         GO TO B299-FIND-GARAGE-EX.
029500     IF WS-GAR-CODE(WS-GX) = CAL-GARAGE
029600         MOVE WS-GX TO WS-SAVE-GX
029700         GO TO B299-FIND-GARAGE-EX.
029800     ADD 1 TO WS-GX.
029900     GO TO B210-SCAN-GARAGE.
030000 B299-FIND-GARAGE-EX.
030100     EXIT.
030200*----------------------------------------------------------------*
030300 B300-FIND-OR-ADD-DATE.
030400*----------------------------------------------------------------*
030500     SET WS-DX TO 1.
030600 B310-SCAN-DATE.
030700     IF WS-DX > WS-DATE-CNT
030800         ADD 1 TO WS-DATE-CNT
030900         MOVE CAL-DATE-NUM TO WS-DAT-NUM(WS-DATE-CNT)
031000         COMPUTE WS-DAT-SORTKEY(WS-DATE-CNT) =
031100                 CAL-DATE-YYYY * 10000
031200                 + CAL-DATE-MM * 100
031300                 + CAL-DATE-DD
031400         MOVE WS-DATE-CNT TO WS-SAVE-DX
031500         GO TO B399-FIND-DATE-EX.
031600     IF WS-DAT-NUM(WS-DX) = CAL-DATE-NUM
031700         MOVE WS-DX TO WS-SAVE-DX
031800         GO TO B399-FIND-DATE-EX.
031900     ADD 1 TO WS-DX.
032000     GO TO B310-SCAN-DATE.
032100 B399-FIND-DATE-EX.
032200     EXIT.
032300*----------------------------------------------------------------*
032400 C000-SORT-DATES.
032500*----------------------------------------------------------------*
032600*    A STRAIGHT BUBBLE SORT, SAME AS RTGCALR - THE MATRIX ROW,
032700*    THE DAY-TYPE AND THE SORT KEY ALL RIDE ALONG WITH THE DATE.
032800*----------------------------------------------------------------*
032900     PERFORM C010-BUBBLE-DATE-PASS THRU C019-BUBBLE-DATE-PASS-EX
033000         VARYING WS-GX FROM 1 BY 1
033100         UNTIL WS-GX >= WS-DATE-CNT.
033200 C999-SORT-DATES-EX.
033300     EXIT.
033400 C010-BUBBLE-DATE-PASS.
033500     SET WS-SAVE-DX TO 1.
033600 C020-DATE-INNER.
033700     IF WS-SAVE-DX > WS-DATE-CNT - WS-GX
033800         GO TO C019-BUBBLE-DATE-PASS-EX.
033900     IF WS-DAT-SORTKEY(WS-SAVE-DX) > WS-DAT-SORTKEY(WS-SAVE-DX + 1)
034000         PERFORM C030-SWAP-DATES THRU C039-SWAP-DATES-EX.
034100     ADD 1 TO WS-SAVE-DX.
034200     GO TO C020-DATE-INNER.
034300 C019-BUBBLE-DATE-PASS-EX.
034400     EXIT.
034500 C030-SWAP-DATES.
034600     MOVE WS-DAT-NUM(WS-SAVE-DX) TO WS-DAT-NUM-HOLD.
034700     MOVE WS-DAT-NUM(WS-SAVE-DX + 1) TO WS-DAT-NUM(WS-SAVE-DX).
034800     MOVE WS-DAT-NUM-HOLD TO WS-DAT-NUM(WS-SAVE-DX + 1).
034900     MOVE WS-DAT-SORTKEY(WS-SAVE-DX) TO WS-SORTKEY-HOLD.
035000     MOVE WS-DAT-SORTKEY(WS-SAVE-DX + 1) TO WS-DAT-SORTKEY(WS-SAVE-DX).
035100     MOVE WS-SORTKEY-HOLD TO WS-DAT-SORTKEY(WS-SAVE-DX + 1).
035200     MOVE WS-DAT-DAYTYPE(WS-SAVE-DX) TO WS-DAYTYPE-HOLD.
035300     MOVE WS-DAT-DAYTYPE(WS-SAVE-DX + 1) TO WS-DAT-DAYTYPE(WS-SAVE-DX).
035400     MOVE WS-DAYTYPE-HOLD TO WS-DAT-DAYTYPE(WS-SAVE-DX + 1).
035500     MOVE WS-MAT-ROW(WS-SAVE-DX) TO WS-MATROW-HOLD.
035600     MOVE WS-MAT-ROW(WS-SAVE-DX + 1) TO WS-MAT-ROW(WS-SAVE-DX).
035700     MOVE WS-MATROW-HOLD TO WS-MAT-ROW(WS-SAVE-DX + 1).
035800 C039-SWAP-DATES-EX.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 D000-COMPUTE-COMBOS.
036200*----------------------------------------------------------------*
036300     PERFORM D100-COMPUTE-ONE-COMBO THRU D199-COMPUTE-ONE-COMBO-EX
036400         VARYING WS-DX FROM 1 BY 1
036500         UNTIL WS-DX > WS-DATE-CNT.
036600 D999-COMPUTE-COMBOS-EX.
036700     EXIT.
036800*----------------------------------------------------------------*
036900 D100-COMPUTE-ONE-COMBO.
037000*----------------------------------------------------------------*
037100     MOVE SPACES TO WS-COMBO-TEXT(WS-DX).
037200     MOVE "N" TO WS-COMBO-FLAG(WS-DX).
037300     MOVE 0 TO WS-ROW-CNT.
037400     PERFORM D110-COLLECT-ONE-CELL
037500         VARYING WS-GX FROM 1 BY 1
037600         UNTIL WS-GX > WS-GARAGE-CNT.
037700     MOVE 0 TO WS-DK-CNT.
037800     PERFORM D200-ADD-ONE-KEY THRU D299-ADD-ONE-KEY-EX
037900         VARYING WS-ROW-IX FROM 1 BY 1
038000         UNTIL WS-ROW-IX > WS-ROW-CNT.
038100     PERFORM D300-PICK-BASE-KEY THRU D399-PICK-BASE-KEY-EX.
038200     PERFORM D400-RENDER-COMBO THRU D499-RENDER-COMBO-EX.
038300 D199-COMPUTE-ONE-COMBO-EX.
038400     EXIT.
038500 D110-COLLECT-ONE-CELL.
038600     IF WS-MAT-CELL(WS-DX, WS-GX) = SPACES
038700         GO TO D119-COLLECT-ONE-CELL-EX.
038800     ADD 1 TO WS-ROW-CNT.
038900     MOVE WS-GAR-CODE(WS-GX)        TO WS-ROW-GARAGE(WS-ROW-CNT).
039000     MOVE WS-MAT-CELL(WS-DX, WS-GX) TO WS-ROW-KEY(WS-ROW-CNT).
039100 D119-COLLECT-ONE-CELL-EX.
039200     EXIT.
039300*----------------------------------------------------------------*
039400 D200-ADD-ONE-KEY.
039500*----------------------------------------------------------------*
039600     SET WS-DK-IX TO 1.
039700 D210-SCAN-DK.
039800     IF WS-DK-IX > WS-DK-CNT
039900         ADD 1 TO WS-DK-CNT
040000         SET WS-DK-IX TO WS-DK-CNT
040100         MOVE WS-ROW-KEY(WS-ROW-IX) TO WS-DK-KEY(WS-DK-IX)
040200         MOVE 1 TO WS-DK-COUNT(WS-DK-IX)
040300         GO TO D299-ADD-ONE-KEY-EX.
040400     IF WS-DK-KEY(WS-DK-IX) = WS-ROW-KEY(WS-ROW-IX)
040500         ADD 1 TO WS-DK-COUNT(WS-DK-IX)
040600         GO TO D299-ADD-ONE-KEY-EX.
040700     ADD 1 TO WS-DK-IX.
040800     GO TO D210-SCAN-DK.
040900 D299-ADD-ONE-KEY-EX.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 D300-PICK-BASE-KEY.
041300*----------------------------------------------------------------*
041400     SET WS-DK-IX TO 1.
041500     MOVE WS-DK-KEY(1)   TO WS-BASE-KEY.
041600     MOVE WS-DK-COUNT(1) TO WS-BASE-COUNT.
041700 D310-SCAN-BASE.
041800     IF WS-DK-IX > WS-DK-CNT
041900         GO TO D399-PICK-BASE-KEY-EX.
042000     IF WS-DK-COUNT(WS-DK-IX) > WS-BASE-COUNT
042100         MOVE WS-DK-KEY(WS-DK-IX)   TO WS-BASE-KEY
042200         MOVE WS-DK-COUNT(WS-DK-IX) TO WS-BASE-COUNT.
042300     IF WS-DK-COUNT(WS-DK-IX) = WS-BASE-COUNT
042400             AND WS-DK-KEY(WS-DK-IX) < WS-BASE-KEY
042500         MOVE WS-DK-KEY(WS-DK-IX) TO WS-BASE-KEY.
042600     ADD 1 TO WS-DK-IX.
042700     GO TO D310-SCAN-BASE.
042800 D399-PICK-BASE-KEY-EX.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 D400-RENDER-COMBO.
043200*----------------------------------------------------------------*
043300     MOVE WS-BASE-KEY TO WS-CHECK-KEY.
043400     PERFORM H000-CHECK-TAKE-THIS-OUT THRU H999-CHECK-TAKE-THIS-OUT-EX.
043500     MOVE WS-CHECK-FLAG TO WS-COMBO-FLAG(WS-DX).
043600     MOVE 1 TO WS-PTR.
043700     STRING WS-BASE-KEY DELIMITED BY SPACE
043800         INTO WS-COMBO-TEXT(WS-DX) WITH POINTER WS-PTR.
043900     IF WS-DK-CNT = 1
044000         GO TO D499-RENDER-COMBO-EX.
044100     MOVE 0 TO WS-EXC-CNT.
044200     PERFORM D410-COLLECT-ONE-EXC
044300         VARYING WS-DK-IX FROM 1 BY 1
044400         UNTIL WS-DK-IX > WS-DK-CNT.
044500     PERFORM D420-SORT-EXC THRU D429-SORT-EXC-EX.
044600     PERFORM D430-APPEND-ONE-EXC THRU D439-APPEND-ONE-EXC-EX
044700         VARYING WS-EXC-IX FROM 1 BY 1
044800         UNTIL WS-EXC-IX > WS-EXC-CNT.
044900 D499-RENDER-COMBO-EX.
045000     EXIT.
045100 D410-COLLECT-ONE-EXC.
045200     IF WS-DK-KEY(WS-DK-IX) = WS-BASE-KEY
045300         GO TO D419-COLLECT-ONE-EXC-EX.
045400     ADD 1 TO WS-EXC-CNT.
045500     MOVE WS-DK-KEY(WS-DK-IX) TO WS-EXC-KEY(WS-EXC-CNT).
045600 D419-COLLECT-ONE-EXC-EX.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 D420-SORT-EXC.
046000*----------------------------------------------------------------*
046100     IF WS-EXC-CNT < 2
046200         GO TO D429-SORT-EXC-EX.
046300     PERFORM D421-BUBBLE-EXC-PASS THRU D428-BUBBLE-EXC-PASS-EX
046400         VARYING WS-EXC-PASS FROM 1 BY 1
046500         UNTIL WS-EXC-PASS >= WS-EXC-CNT.
046600 D429-SORT-EXC-EX.
046700     EXIT.
046800 D421-BUBBLE-EXC-PASS.
046900     SET WS-EXC-IX TO 1.
047000 D422-EXC-INNER.
047100     IF WS-EXC-IX > WS-EXC-CNT - WS-EXC-PASS
047200         GO TO D428-BUBBLE-EXC-PASS-EX.
047300     IF WS-EXC-KEY(WS-EXC-IX) > WS-EXC-KEY(WS-EXC-IX + 1)
047400         MOVE WS-EXC-KEY(WS-EXC-IX)     TO WS-EXC-HOLD
047500         MOVE WS-EXC-KEY(WS-EXC-IX + 1) TO WS-EXC-KEY(WS-EXC-IX)
047600         MOVE WS-EXC-HOLD               TO WS-EXC-KEY(WS-EXC-IX + 1).
047700     ADD 1 TO WS-EXC-IX.
047800     GO TO D422-EXC-INNER.
047900 D428-BUBBLE-EXC-PASS-EX.
048000     EXIT.
048100*----------------------------------------------------------------*
048200 D430-APPEND-ONE-EXC.
048300*----------------------------------------------------------------*
048400     MOVE WS-EXC-KEY(WS-EXC-IX) TO WS-CHECK-KEY.
048500     PERFORM H000-CHECK-TAKE-THIS-OUT THRU H999-CHECK-TAKE-THIS-OUT-EX.
048600     IF WS-CHECK-FLAG = "Y"
048700         MOVE "Y" TO WS-COMBO-FLAG(WS-DX).
048800     MOVE 0 TO WS-EXC-GAR-CNT.
048900     PERFORM D440-COLLECT-ONE-EXC-GARAGE
049000         VARYING WS-ROW-IX FROM 1 BY 1
049100         UNTIL WS-ROW-IX > WS-ROW-CNT.
049200     PERFORM D450-SORT-EXC-GARAGES THRU D459-SORT-EXC-GARAGES-EX.
049300     STRING ", " DELIMITED BY SIZE
049400            WS-EXC-KEY(WS-EXC-IX) DELIMITED BY SPACE
049500            " (" DELIMITED BY SIZE
049600         INTO WS-COMBO-TEXT(WS-DX) WITH POINTER WS-PTR.
049700     PERFORM D460-APPEND-ONE-GARAGE THRU D469-APPEND-ONE-GARAGE-EX
049800         VARYING WS-EXC-GAR-IX FROM 1 BY 1
049900         UNTIL WS-EXC-GAR-IX > WS-EXC-GAR-CNT.
050000     STRING ")" DELIMITED BY SIZE
050100         INTO WS-COMBO-TEXT(WS-DX) WITH POINTER WS-PTR.
050200 D439-APPEND-ONE-EXC-EX.
050300     EXIT.
050400 D440-COLLECT-ONE-EXC-GARAGE.
050500     IF WS-ROW-KEY(WS-ROW-IX) NOT = WS-EXC-KEY(WS-EXC-IX)
050600         GO TO D449-COLLECT-ONE-EXC-GARAGE-EX.
050700     ADD 1 TO WS-EXC-GAR-CNT.
050800     MOVE WS-ROW-GARAGE(WS-ROW-IX) TO WS-EXC-GAR(WS-EXC-GAR-CNT).
050900 D449-COLLECT-ONE-EXC-GARAGE-EX.
051000     EXIT.
051100*----------------------------------------------------------------*
051200 D450-SORT-EXC-GARAGES.
051300*----------------------------------------------------------------*
051400     IF WS-EXC-GAR-CNT < 2
051500         GO TO D459-SORT-EXC-GARAGES-EX.
051600     PERFORM D451-BUBBLE-GAR-PASS THRU D458-BUBBLE-GAR-PASS-EX
051700         VARYING WS-EXC-GAR-PASS FROM 1 BY 1
051800         UNTIL WS-EXC-GAR-PASS >= WS-EXC-GAR-CNT.
051900 D459-SORT-EXC-GARAGES-EX.
052000     EXIT.
052100 D451-BUBBLE-GAR-PASS.
052200     SET WS-EXC-GAR-IX TO 1.
052300 D452-GAR-INNER.
052400     IF WS-EXC-GAR-IX > WS-EXC-GAR-CNT - WS-EXC-GAR-PASS
052500         GO TO D458-BUBBLE-GAR-PASS-EX.
052600     IF WS-EXC-GAR(WS-EXC-GAR-IX) > WS-EXC-GAR(WS-EXC-GAR-IX + 1)
052700         MOVE WS-EXC-GAR(WS-EXC-GAR-IX)     TO WS-EXC-GAR-HOLD
052800         MOVE WS-EXC-GAR(WS-EXC-GAR-IX + 1)
052900                 TO WS-EXC-GAR(WS-EXC-GAR-IX)
053000         MOVE WS-EXC-GAR-HOLD
053100                 TO WS-EXC-GAR(WS-EXC-GAR-IX + 1).
053200     ADD 1 TO WS-EXC-GAR-IX.
053300     GO TO D452-GAR-INNER.
053400 D458-BUBBLE-GAR-PASS-EX.
053500     EXIT.
053600 D460-APPEND-ONE-GARAGE.
053700     IF WS-EXC-GAR-IX > 1
053800         STRING ", " DELIMITED BY SIZE
053900             INTO WS-COMBO-TEXT(WS-DX) WITH POINTER WS-PTR.
054000     STRING WS-EXC-GAR(WS-EXC-GAR-IX) DELIMITED BY SPACE
054100         INTO WS-COMBO-TEXT(WS-DX) WITH POINTER WS-PTR.
054200 D469-APPEND-ONE-GARAGE-EX.
054300     EXIT.
054400*----------------------------------------------------------------*
054500 E000-FIND-BASES.
054600*----------------------------------------------------------------*
054700     MOVE "Weekday   " TO WS-TARGET-DAYTYPE.
054800     PERFORM E100-FIND-ONE-BASE THRU E199-FIND-ONE-BASE-EX.
054900     MOVE WS-WINNER-TEXT TO WS-BASE-TEXT-WD.
055000     MOVE "Saturday  " TO WS-TARGET-DAYTYPE.
055100     PERFORM E100-FIND-ONE-BASE THRU E199-FIND-ONE-BASE-EX.
055200     MOVE WS-WINNER-TEXT TO WS-BASE-TEXT-SA.
055300     MOVE "Sunday    " TO WS-TARGET-DAYTYPE.
055400     PERFORM E100-FIND-ONE-BASE THRU E199-FIND-ONE-BASE-EX.
055500     MOVE WS-WINNER-TEXT TO WS-BASE-TEXT-SU.
055600 E999-FIND-BASES-EX.
055700     EXIT.
055800*----------------------------------------------------------------*
055900 E100-FIND-ONE-BASE.
056000*----------------------------------------------------------------*
056100     MOVE 0 TO WS-CB-CNT.
056200     PERFORM E200-SCAN-ONE-DATE THRU E299-SCAN-ONE-DATE-EX
056300         VARYING WS-DX FROM 1 BY 1
056400         UNTIL WS-DX > WS-DATE-CNT.
056500     PERFORM E400-PICK-CB-WINNER THRU E499-PICK-CB-WINNER-EX.
056600 E199-FIND-ONE-BASE-EX.
056700     EXIT.
056800 E200-SCAN-ONE-DATE.
056900     IF WS-DAT-DAYTYPE(WS-DX) NOT = WS-TARGET-DAYTYPE
057000         GO TO E299-SCAN-ONE-DATE-EX.
057100     PERFORM E300-ADD-COMBO-TO-CB THRU E399-ADD-COMBO-TO-CB-EX.
057200 E299-SCAN-ONE-DATE-EX.
057300     EXIT.
057400*----------------------------------------------------------------*
057500 E300-ADD-COMBO-TO-CB.
057600*----------------------------------------------------------------*
057700     SET WS-CB-IX TO 1.
057800 E310-SCAN-CB.
057900     IF WS-CB-IX > WS-CB-CNT
058000         ADD 1 TO WS-CB-CNT
058100         SET WS-CB-IX TO WS-CB-CNT
058200         MOVE WS-COMBO-TEXT(WS-DX) TO WS-CB-TEXT(WS-CB-IX)
058300         MOVE 1 TO WS-CB-COUNT(WS-CB-IX)
058400         GO TO E399-ADD-COMBO-TO-CB-EX.
058500     IF WS-CB-TEXT(WS-CB-IX) = WS-COMBO-TEXT(WS-DX)
058600         ADD 1 TO WS-CB-COUNT(WS-CB-IX)
058700         GO TO E399-ADD-COMBO-TO-CB-EX.
058800     ADD 1 TO WS-CB-IX.
058900     GO TO E310-SCAN-CB.
059000 E399-ADD-COMBO-TO-CB-EX.
059100     EXIT.
059200*----------------------------------------------------------------*
059300 E400-PICK-CB-WINNER.
059400*----------------------------------------------------------------*
059500     IF WS-CB-CNT = 0
059600         MOVE SPACES TO WS-WINNER-TEXT
059700         GO TO E499-PICK-CB-WINNER-EX.
059800     SET WS-CB-IX TO 1.
059900     MOVE WS-CB-TEXT(1)  TO WS-WINNER-TEXT.
060000     MOVE WS-CB-COUNT(1) TO WS-WINNER-COUNT.
060100 E410-SCAN-WINNER.
060200     IF WS-CB-IX > WS-CB-CNT
060300         GO TO E499-PICK-CB-WINNER-EX.
060400     IF WS-CB-COUNT(WS-CB-IX) > WS-WINNER-COUNT
060500         MOVE WS-CB-TEXT(WS-CB-IX)  TO WS-WINNER-TEXT
060600         MOVE WS-CB-COUNT(WS-CB-IX) TO WS-WINNER-COUNT.
060700     ADD 1 TO WS-CB-IX.
060800     GO TO E410-SCAN-WINNER.
060900 E499-PICK-CB-WINNER-EX.
061000     EXIT.
061100*----------------------------------------------------------------*
061200 F000-FIND-FIRST-WEEKDAY.
061300*----------------------------------------------------------------*
061400     MOVE 0 TO WS-FWD-DX.
061500     SET WS-DX TO 1.
061600 F010-SCAN-FWD.
061700     IF WS-DX > WS-DATE-CNT
061800         GO TO F999-FIND-FIRST-WEEKDAY-EX.
061900     IF WS-DAT-DAYTYPE(WS-DX) = "Weekday   "
062000             AND WS-COMBO-TEXT(WS-DX) = WS-BASE-TEXT-WD
062100         MOVE WS-DX TO WS-FWD-DX
062200         GO TO F999-FIND-FIRST-WEEKDAY-EX.
062300     ADD 1 TO WS-DX.
062400     GO TO F010-SCAN-FWD.
062500 F999-FIND-FIRST-WEEKDAY-EX.
062600     EXIT.
062700*----------------------------------------------------------------*
062800 G000-PRINT-REPORT.
062900*----------------------------------------------------------------*
063000     OPEN OUTPUT CHTOUT.
063100     PERFORM G100-PRINT-TITLE-LINE THRU G199-PRINT-TITLE-LINE-EX.
063200     PERFORM G150-PRINT-BLANK THRU G159-PRINT-BLANK-EX.
063300     PERFORM G200-PRINT-RANGE-LINE THRU G299-PRINT-RANGE-LINE-EX.
063400     PERFORM G150-PRINT-BLANK THRU G159-PRINT-BLANK-EX.
063500     MOVE "Weekday   " TO WS-BASE-LABEL.
063600     MOVE WS-BASE-TEXT-WD TO WS-BASE-PRINT.
063700     PERFORM G300-PRINT-ONE-BASE-LINE THRU G399-PRINT-ONE-BASE-EX.
063800     MOVE "Saturday  " TO WS-BASE-LABEL.
063900     MOVE WS-BASE-TEXT-SA TO WS-BASE-PRINT.
064000     PERFORM G300-PRINT-ONE-BASE-LINE THRU G399-PRINT-ONE-BASE-EX.
064100     MOVE "Sunday    " TO WS-BASE-LABEL.
064200     MOVE WS-BASE-TEXT-SU TO WS-BASE-PRINT.
064300     PERFORM G300-PRINT-ONE-BASE-LINE THRU G399-PRINT-ONE-BASE-EX.
064400     PERFORM G150-PRINT-BLANK THRU G159-PRINT-BLANK-EX.
064500     PERFORM G400-PRINT-EXCEPTIONS THRU G499-PRINT-EXCEPTIONS-EX.
064600     CLOSE CHTOUT.
064700 G999-PRINT-REPORT-EX.
064800     EXIT.
064900*----------------------------------------------------------------*
065000 G100-PRINT-TITLE-LINE.
065100*----------------------------------------------------------------*
065200     IF WS-DAT-MM(1) = 12 OR WS-DAT-MM(1) = 1 OR WS-DAT-MM(1) = 2
065300         MOVE "Winter" TO WS-SEASON-NAME
065400         GO TO G110-HAVE-SEASON.
065500     IF WS-DAT-MM(1) = 3 OR WS-DAT-MM(1) = 4 OR WS-DAT-MM(1) = 5
065600         MOVE "Spring" TO WS-SEASON-NAME
065700         GO TO G110-HAVE-SEASON.
065800     IF WS-DAT-MM(1) = 6 OR WS-DAT-MM(1) = 7
065900         MOVE "Summer" TO WS-SEASON-NAME
066000         GO TO G110-HAVE-SEASON.
066100     MOVE "Fall" TO WS-SEASON-NAME.
066200 G110-HAVE-SEASON.
066300     MOVE WS-DAT-YYYY(WS-DATE-CNT) TO WS-TITLE-YEAR.
066400     MOVE SPACES TO WS-LINE-TEXT.
066500     MOVE 1 TO WS-PTR.
066600     STRING WS-SEASON-NAME DELIMITED BY SPACE
066700            " " DELIMITED BY SIZE
066800            WS-TITLE-YEAR DELIMITED BY SIZE
066900         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
067000     WRITE CHT-REC FROM WS-LINE-TEXT.
067100 G199-PRINT-TITLE-LINE-EX.
067200     EXIT.
067300*----------------------------------------------------------------*
067400 G150-PRINT-BLANK.
067500*----------------------------------------------------------------*
067600     MOVE SPACES TO WS-LINE-TEXT.
067700     WRITE CHT-REC FROM WS-LINE-TEXT.
067800 G159-PRINT-BLANK-EX.
067900     EXIT.
068000*----------------------------------------------------------------*
068100 G200-PRINT-RANGE-LINE.
068200*----------------------------------------------------------------*
068300     MOVE WS-DAT-DD(1)   TO WS-DOW-DD.
068400     MOVE WS-DAT-MM(1)   TO WS-DOW-MM.
068500     MOVE WS-DAT-YYYY(1) TO WS-DOW-YYYY.
068600     PERFORM J000-DAY-OF-WEEK THRU J999-DAY-OF-WEEK-EX.
068700     MOVE WS-DOW-NAME TO WS-DOW-START.
068800     MOVE WS-DAT-DD(WS-DATE-CNT)   TO WS-DOW-DD.
068900     MOVE WS-DAT-MM(WS-DATE-CNT)   TO WS-DOW-MM.
069000     MOVE WS-DAT-YYYY(WS-DATE-CNT) TO WS-DOW-YYYY.
069100     PERFORM J000-DAY-OF-WEEK THRU J999-DAY-OF-WEEK-EX.
069200     MOVE WS-DOW-NAME TO WS-DOW-END.
069300     MOVE SPACES TO WS-LINE-TEXT.
069400     MOVE 1 TO WS-PTR.
069500     STRING WS-DOW-START DELIMITED BY SIZE
069600            " " DELIMITED BY SIZE
069700         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
069800     MOVE WS-DAT-MM(1) TO WS-NLZ-VALUE.
069900     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
070000     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
070100     MOVE WS-DAT-DD(1) TO WS-NLZ-VALUE.
070200     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
070300     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
070400     STRING WS-DAT-YYYY(1) DELIMITED BY SIZE
070500            " - " DELIMITED BY SIZE
070600         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
070700     STRING WS-DOW-END DELIMITED BY SIZE
070800            " " DELIMITED BY SIZE
070900         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
071000     MOVE WS-DAT-MM(WS-DATE-CNT) TO WS-NLZ-VALUE.
071100     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
071200     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
071300     MOVE WS-DAT-DD(WS-DATE-CNT) TO WS-NLZ-VALUE.
071400     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
071500     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
071600     STRING WS-DAT-YYYY(WS-DATE-CNT) DELIMITED BY SIZE
071700         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
071800     WRITE CHT-REC FROM WS-LINE-TEXT.
071900 G299-PRINT-RANGE-LINE-EX.
072000     EXIT.
072100*----------------------------------------------------------------*
072200 G300-PRINT-ONE-BASE-LINE.
072300*----------------------------------------------------------------*
072400     MOVE SPACES TO WS-LINE-TEXT.
072500     MOVE 1 TO WS-PTR.
072600     STRING WS-BASE-LABEL DELIMITED BY SPACE
072700            " " DELIMITED BY SIZE
072800         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
072900     MOVE WS-BASE-PRINT TO WS-TRIM-SRC.
073000     PERFORM I000-COMPUTE-TRIM-LEN THRU I099-COMPUTE-TRIM-LEN-EX.
073100     IF WS-TRIM-LEN > 0
073200         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
073300             INTO WS-LINE-TEXT WITH POINTER WS-PTR.
073400     WRITE CHT-REC FROM WS-LINE-TEXT.
073500 G399-PRINT-ONE-BASE-EX.
073600     EXIT.
073700*----------------------------------------------------------------*
073800 G400-PRINT-EXCEPTIONS.
073900*----------------------------------------------------------------*
074000     PERFORM G410-PRINT-ONE-DATE THRU G429-PRINT-ONE-DATE-EX
074100         VARYING WS-DX FROM 1 BY 1
074200         UNTIL WS-DX > WS-DATE-CNT.
074300 G499-PRINT-EXCEPTIONS-EX.
074400     EXIT.
074500 G410-PRINT-ONE-DATE.
074600     IF WS-COMBO-TEXT(WS-DX) = WS-BASE-TEXT-WD
074700         GO TO G420-CHECK-FWD.
074800     IF WS-COMBO-TEXT(WS-DX) = WS-BASE-TEXT-SA
074900         GO TO G420-CHECK-FWD.
075000     IF WS-COMBO-TEXT(WS-DX) = WS-BASE-TEXT-SU
075100         GO TO G420-CHECK-FWD.
075200     PERFORM G430-PRINT-EXCEPTION-LINE THRU G439-PRINT-EXCEPTION-LINE-EX.
075300 G420-CHECK-FWD.
075400     IF WS-DX NOT = WS-FWD-DX
075500         GO TO G429-PRINT-ONE-DATE-EX.
075600     PERFORM G440-PRINT-FWD-LINE THRU G449-PRINT-FWD-LINE-EX.
075700 G429-PRINT-ONE-DATE-EX.
075800     EXIT.
075900*----------------------------------------------------------------*
076000 G430-PRINT-EXCEPTION-LINE.
076100*----------------------------------------------------------------*
076200     MOVE WS-DAT-DD(WS-DX)   TO WS-DOW-DD.
076300     MOVE WS-DAT-MM(WS-DX)   TO WS-DOW-MM.
076400     MOVE WS-DAT-YYYY(WS-DX) TO WS-DOW-YYYY.
076500     PERFORM J000-DAY-OF-WEEK THRU J999-DAY-OF-WEEK-EX.
076600     MOVE SPACES TO WS-LINE-TEXT.
076700     MOVE 1 TO WS-PTR.
076800     STRING WS-DOW-NAME DELIMITED BY SIZE
076900            " " DELIMITED BY SIZE
077000         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
077100     MOVE WS-DAT-MM(WS-DX) TO WS-NLZ-VALUE.
077200     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
077300     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
077400     MOVE WS-DAT-DD(WS-DX) TO WS-NLZ-VALUE.
077500     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
077600     STRING " " DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
077700     MOVE WS-COMBO-TEXT(WS-DX) TO WS-TRIM-SRC.
077800     PERFORM I000-COMPUTE-TRIM-LEN THRU I099-COMPUTE-TRIM-LEN-EX.
077900     IF WS-TRIM-LEN > 0
078000         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
078100             INTO WS-LINE-TEXT WITH POINTER WS-PTR.
078200     IF WS-COMBO-FLAG(WS-DX) = "Y"
078300         STRING " *** TAKE THIS OUT" DELIMITED BY SIZE
078400             INTO WS-LINE-TEXT WITH POINTER WS-PTR.
078500     WRITE CHT-REC FROM WS-LINE-TEXT.
078600 G439-PRINT-EXCEPTION-LINE-EX.
078700     EXIT.
078800*----------------------------------------------------------------*
078900 G440-PRINT-FWD-LINE.
079000*----------------------------------------------------------------*
079100     MOVE WS-DAT-DD(WS-DX)   TO WS-DOW-DD.
079200     MOVE WS-DAT-MM(WS-DX)   TO WS-DOW-MM.
079300     MOVE WS-DAT-YYYY(WS-DX) TO WS-DOW-YYYY.
079400     PERFORM J000-DAY-OF-WEEK THRU J999-DAY-OF-WEEK-EX.
079500     MOVE SPACES TO WS-LINE-TEXT.
079600     MOVE 1 TO WS-PTR.
079700     STRING WS-DOW-NAME DELIMITED BY SIZE
079800            " " DELIMITED BY SIZE
079900         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
080000     MOVE WS-DAT-MM(WS-DX) TO WS-NLZ-VALUE.
080100     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
080200     STRING "/" DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
080300     MOVE WS-DAT-DD(WS-DX) TO WS-NLZ-VALUE.
080400     PERFORM K000-APPEND-NLZ THRU K999-APPEND-NLZ-EX.
080500     STRING " " DELIMITED BY SIZE INTO WS-LINE-TEXT WITH POINTER WS-PTR.
080600     MOVE WS-BASE-TEXT-WD TO WS-TRIM-SRC.
080700     PERFORM I000-COMPUTE-TRIM-LEN THRU I099-COMPUTE-TRIM-LEN-EX.
080800     IF WS-TRIM-LEN > 0
080900         STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
081000             INTO WS-LINE-TEXT WITH POINTER WS-PTR.
081100     STRING " DR1 ST1 *** TAKE THIS OUT" DELIMITED BY SIZE
081200         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
081300     WRITE CHT-REC FROM WS-LINE-TEXT.
081400 G449-PRINT-FWD-LINE-EX.
081500     EXIT.
081600*----------------------------------------------------------------*
081700 H000-CHECK-TAKE-THIS-OUT.
081800*----------------------------------------------------------------*
081900*    A KEY IS A DEAD-RECKONING / TEST KEY (AND GETS FLAGGED ON
082000*    THE SHEET) WHEN IT STARTS WITH L, A OR B FOLLOWED BY TWO
082100*    MORE CHARACTERS OF WHICH THE SECOND IS A DIGIT, OR WHEN IT
082200*    STARTS WITH "WE".
082300*----------------------------------------------------------------*
082400     MOVE "N" TO WS-CHECK-FLAG.
082500     IF WS-CHECK-KEY(1:2) = "we"
082600         MOVE "Y" TO WS-CHECK-FLAG
082700         GO TO H999-CHECK-TAKE-THIS-OUT-EX.
082800     IF WS-CHECK-KEY(1:1) NOT = "l"
082900             AND WS-CHECK-KEY(1:1) NOT = "a"
083000             AND WS-CHECK-KEY(1:1) NOT = "b"
083100         GO TO H999-CHECK-TAKE-THIS-OUT-EX.
083200     IF WS-CHECK-KEY(3:1) IS RTG-NUMERIC
083300         MOVE "Y" TO WS-CHECK-FLAG.
083400 H999-CHECK-TAKE-THIS-OUT-EX.
083500     EXIT.
083600*----------------------------------------------------------------*
083700 I000-COMPUTE-TRIM-LEN.
083800*----------------------------------------------------------------*
083900*    BACKS WS-TRIM-LEN OFF THE END OF WS-TRIM-SRC UNTIL IT HITS
084000*    A NON-BLANK CHARACTER, SO THE CALLER CAN REFERENCE-MODIFY
084100*    OUT JUST THE TEXT WITHOUT ITS TRAILING PAD.
084200*----------------------------------------------------------------*
084300     MOVE 140 TO WS-TRIM-LEN.
084400 I010-TRIM-BACK.
084500     IF WS-TRIM-LEN = 0
084600         GO TO I099-COMPUTE-TRIM-LEN-EX.
084700     IF WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE
084800         GO TO I099-COMPUTE-TRIM-LEN-EX.
084900     SUBTRACT 1 FROM WS-TRIM-LEN.
085000     GO TO I010-TRIM-BACK.
085100 I099-COMPUTE-TRIM-LEN-EX.
085200     EXIT.
085300*----------------------------------------------------------------*
085400 J000-DAY-OF-WEEK.
085500*----------------------------------------------------------------*
085600*    ZELLER'S CONGRUENCE, THE "PLUS 5J" VARIANT SO NO STEP EVER
085700*    GOES NEGATIVE (WS-DOW-H IS UNSIGNED COMP).  WS-DOW-H COMES
085800*    OUT 0=SAT 1=SUN 2=MON ... 6=FRI.
085900*----------------------------------------------------------------*
086000     MOVE WS-DOW-YYYY TO WS-DOW-Y.
086100     MOVE WS-DOW-MM   TO WS-DOW-M.
086200     MOVE WS-DOW-DD   TO WS-DOW-D.
086300     IF WS-DOW-M > 2
086400         GO TO J010-ZELLER.
086500     COMPUTE WS-DOW-M = WS-DOW-M + 12.
086600     COMPUTE WS-DOW-Y = WS-DOW-Y - 1.
086700 J010-ZELLER.
086800     COMPUTE WS-DOW-K = WS-DOW-Y - ((WS-DOW-Y / 100) * 100).
086900     COMPUTE WS-DOW-J = WS-DOW-Y / 100.
087000     COMPUTE WS-DOW-T1 = (13 * (WS-DOW-M + 1)) / 5.
087100     COMPUTE WS-DOW-H = WS-DOW-D + WS-DOW-T1 + WS-DOW-K
087200                       + (WS-DOW-K / 4) + (WS-DOW-J / 4)
087300                       + (5 * WS-DOW-J).
087400     COMPUTE WS-DOW-H = WS-DOW-H - ((WS-DOW-H / 7) * 7).
087500     IF WS-DOW-H = 0
087600         MOVE "Sat" TO WS-DOW-NAME
087700         GO TO J999-DAY-OF-WEEK-EX.
087800     IF WS-DOW-H = 1
087900         MOVE "Sun" TO WS-DOW-NAME
088000         GO TO J999-DAY-OF-WEEK-EX.
088100     IF WS-DOW-H = 2
088200         MOVE "Mon" TO WS-DOW-NAME
088300         GO TO J999-DAY-OF-WEEK-EX.
088400     IF WS-DOW-H = 3
088500         MOVE "Tue" TO WS-DOW-NAME
088600         GO TO J999-DAY-OF-WEEK-EX.
088700     IF WS-DOW-H = 4
088800         MOVE "Wed" TO WS-DOW-NAME
088900         GO TO J999-DAY-OF-WEEK-EX.
089000     IF WS-DOW-H = 5
089100         MOVE "Thu" TO WS-DOW-NAME
089200         GO TO J999-DAY-OF-WEEK-EX.
089300     MOVE "Fri" TO WS-DOW-NAME.
089400 J999-DAY-OF-WEEK-EX.
089500     EXIT.
089600*----------------------------------------------------------------*
089700 K000-APPEND-NLZ.
089800*----------------------------------------------------------------*
089900*    APPENDS WS-NLZ-VALUE (A TWO-DIGIT ZERO-PADDED FIELD) TO
090000*    WS-LINE-TEXT WITH NO LEADING ZERO - THE DESK WANTS "3/9",
090100*    NOT "03/09", ON THE SHEET.
090200*----------------------------------------------------------------*
090300     IF WS-NLZ-VALUE < 10
090400         STRING WS-NLZ-VALUE(2:1) DELIMITED BY SIZE
090500             INTO WS-LINE-TEXT WITH POINTER WS-PTR
090600         GO TO K999-APPEND-NLZ-EX.
090700     STRING WS-NLZ-VALUE(1:2) DELIMITED BY SIZE
090800         INTO WS-LINE-TEXT WITH POINTER WS-PTR.
090900 K999-APPEND-NLZ-EX.
091000     EXIT.
091100*----------------------------------------------------------------*
091200 Z000-END-PROGRAM.
091300*----------------------------------------------------------------*
091400     IF WS-ABEND-SW = "Y"
091500         DISPLAY "RTGCHT - ABNORMAL TERMINATION"
091600         MOVE 16 TO RETURN-CODE
091700     ELSE
091800         MOVE 0 TO RETURN-CODE.
091900 Z999-END-PROGRAM-EX.
092000     EXIT.
