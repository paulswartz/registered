000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGSTCMP.
000300 AUTHOR. L Q PEMBERTON.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 06/14/1994.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    COMPARES THE STOP INVENTORY OF TWO RATINGS - THE RATING
001100*    CURRENTLY IN SERVICE AND THE ONE ABOUT TO REPLACE IT - AND
001200*    TELLS THE SIGNUP DESK WHICH STOPS ARE BRAND NEW, WHICH HAVE
001300*    BEEN RENAMED, WHICH HAVE BEEN MOVED, AND WHICH HAVE BOTH A
001400*    NEW NAME AND A NEW LOCATION.  EACH NEXT-RATING STOP'S LIST
001500*    OF SERVING ROUTE-DIRECTIONS RIDES ALONG SO THE DESK CAN SEE
001600*    AT A GLANCE WHO NEEDS TO KNOW ABOUT THE CHANGE.
001700*----------------------------------------------------------------*
001800*  MODIFICATION HISTORY:
001900*
002000*  DATE        WHO  REQUEST    DESCRIPTION
002100*  ----------  ---  ---------  ------------------------------
002200*  06/14/1994  LQP  RATE-330   INITIAL VERSION - LISTS EVERY STOP
002300*                              OUT OF A SINGLE RATING'S NDE FILE,
002400*                              ONE LINE PER STOP, FOR THE SIGNUP
002500*                              DESK'S STOP BOOK.
002600*  04/02/1996  LQP  RATE-402   RAISE THE STOP TABLE TO 2000
002700*                              ENTRIES TO COVER THE EXPANDED
002800*                              SERVICE AREA.
002900*  09/09/1998  DWB  RATE-455   Y2K REVIEW - NO DATE ARITHMETIC IN
003000*                              THIS JOB, NO CHANGE REQUIRED.
003100*  07/11/2001  RJD  RATE-760   QUOTE THE ROUTE-DIRECTION LIST ON
003200*                              THE STOP BOOK LINE - A FEW STOP
003300*                              NAMES CARRY A COMMA AND WERE
003400*                              SPLITTING THE DESK'S SPREADSHEET
003500*                              INTO THE WRONG NUMBER OF COLUMNS.
003600*  03/05/2012  DWB  RATE-1811  ADD NDE-STOP-ID-NUM REDEFINES AND
003700*                              SORT THE STOP BOOK ASCENDING BY
003800*                              NUMERIC STOP-ID INSTEAD OF NDE
003900*                              FILE ENCOUNTER ORDER.
004000*  02/09/2015  DWB  RATE-2011  ADD THE SECOND-RATING SELECT/FD
004100*                              PAIR AND REWORK THE JOB INTO A
004200*                              TRUE CURRENT-VS-NEXT COMPARISON -
004300*                              CLASSIFIES EACH NEXT-RATING STOP
004400*                              AS newStops, newName_newLocation,
004500*                              sameName_newLocation OR
004600*                              newName_sameLocation (UNCHANGED
004700*                              STOPS ARE DROPPED), REPLACING THE
004800*                              OLD SINGLE-FILE STOP BOOK LISTING.
004900*                              ROUTE-DIRECTION LIST NOW COMES OFF
005000*                              THE NEXT RATING'S OWN PAT/TPS
005100*                              LINES INSTEAD OF A MANUAL LOOKUP
005200*                              SHEET.
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600     SOURCE-COMPUTER. IBM-RS6000.
005700     OBJECT-COMPUTER. IBM-RS6000.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
006100     CLASS RTG-NUMERIC IS "0" THRU "9"
006200     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY RTGNDESEL.
006600     COPY RTGNDE2SEL.
006700     COPY RTGPAT2SEL.
006800     SELECT STCOUT ASSIGN TO RTSTCO
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS IS FL-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  NDEFILE LABEL RECORD STANDARD DATA RECORD NDE-REC.
007500 01  NDE-REC                      PIC X(400).
007600
007700 FD  NDEFIL2 LABEL RECORD STANDARD DATA RECORD NDE2-REC.
007800 01  NDE2-REC                     PIC X(400).
007900
008000 FD  PATFIL2 LABEL RECORD STANDARD DATA RECORD PAT2-REC.
008100 01  PAT2-REC                     PIC X(400).
008200
008300 FD  STCOUT LABEL RECORD OMITTED DATA RECORD STC-REC.
008400 01  STC-REC                      PIC X(700).
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILLER                  PIC X(24) VALUE
008800     "** PROGRAM RTGSTCMP **".
008900
009000     COPY RTGNDE.
009100     COPY RTGPAT.
009200     COPY RTGTPS.
009300
009400 77  WS-EOF-SW                    PIC X(01) VALUE "N".
009500 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
009600 77  WS-TAG                       PIC X(04).
009700
009800 01  FL-STATUS                    PIC X(02).
009900 01  FL-STATUS2                   PIC X(02).
010000
010100 01  WS-GENERIC-SUBSCRIPTS.
010200     05  WS-IX1                   PIC 9(04) COMP.
010300     05  WS-IX2                   PIC 9(04) COMP.
010400     05  WS-FOUND-IX              PIC 9(04) COMP.
010500     05  WS-GX                    PIC 9(04) COMP.
010600     05  WS-SAVE-OX               PIC 9(04) COMP.
010700 01  WS-FOUND-FLAG                PIC X(01).
010800 01  WS-PTR                       PIC 9(04) COMP.
010900
011000*----------------------------------------------------------------*
011100*    CURRENT-RATING STOP TABLE - INDEXED BY STOP-ID IN NDE
011200*    ENCOUNTER ORDER, SEARCHED LINEARLY.
011300*----------------------------------------------------------------*
011400 01  WS-CUR-NDE-TABLE.
011500     05  WS-CUR-NDE-ENTRY OCCURS 2000 TIMES.
011600     10  WS-CUR-NDE-ID        PIC X(08).
011700     10  WS-CUR-NDE-NAME      PIC X(40).
011800     10  WS-CUR-NDE-EAST      PIC 9(07).
011900     10  WS-CUR-NDE-NORTH     PIC 9(07).
012000     10  FILLER               PIC X(08).
012100 01  WS-CUR-NDE-CNT               PIC 9(04) COMP.
012200
012300*----------------------------------------------------------------*
012400*    NEXT-RATING STOP TABLE.  WS-NXT-NDE-ID-NUM IS THE NUMERIC
012500*    VIEW USED TO SORT THE STOP BOOK ASCENDING BY STOP-ID (RATE-
012600*    1811).
012700*----------------------------------------------------------------*
012800 01  WS-NXT-NDE-TABLE.
012900     05  WS-NXT-NDE-ENTRY OCCURS 2000 TIMES.
013000     10  WS-NXT-NDE-ID        PIC X(08).
013100     10  WS-NXT-NDE-ID-NUM REDEFINES WS-NXT-NDE-ID
013200     PIC 9(08).
013300     10  WS-NXT-NDE-NAME      PIC X(40).
013400     10  WS-NXT-NDE-EAST      PIC 9(07).
013500     10  WS-NXT-NDE-NORTH     PIC 9(07).
013600     10  FILLER               PIC X(08).
013700 01  WS-NXT-NDE-CNT               PIC 9(04) COMP.
013800
013900*----------------------------------------------------------------*
014000*    PER-NEXT-RATING-STOP SET OF SERVING (ROUTE, DIRECTION)
014100*    PAIRS, BUILT FROM THE NEXT RATING'S PAT/TPS LINES - EACH TPS
014200*    INHERITS THE ROUTE/DIRECTION OF THE LAST PAT LINE READ (SEE
014300*    RTGVAL'S B-PARAGRAPHS FOR THE SAME OWNERSHIP RULE).
014400*----------------------------------------------------------------*
014500 01  WS-RD-TABLE.
014600     05  WS-RD-ENTRY OCCURS 2000 TIMES.
014700     10  WS-RD-STOPID         PIC X(08).
014800     10  WS-RD-CNT            PIC 9(02) COMP.
014900     10  WS-RD-PAIR OCCURS 30 TIMES.
015000     15  WS-RD-ROUTE      PIC X(05).
015100     15  WS-RD-DIR        PIC X(10).
015200 01  WS-RD-TOTCNT                 PIC 9(04) COMP.
015300
015400 01  WS-RD-HOLD-AREA.
015500     05  WS-RD-STOPID-HOLD        PIC X(08).
015600     05  WS-RD-ROUTE-HOLD         PIC X(05).
015700     05  WS-RD-DIR-HOLD           PIC X(10).
015800 01  WS-LAST-ROUTE                PIC X(05).
015900 01  WS-LAST-DIR                  PIC X(10).
016000 01  WS-C-ROUTE-HOLD              PIC X(05).
016100 01  WS-C-DIR-HOLD                PIC X(10).
016200 01  WS-C-RD-TEXT                 PIC X(600).
016300 01  WS-C-RD-FOUND-IX             PIC 9(04) COMP.
016400 01  WS-C-NAME-CHG                PIC X(01).
016500 01  WS-C-LOC-CHG                 PIC X(01).
016600 01  WS-C-CATRANK                 PIC 9(01) COMP.
016700 01  WS-C-CATTEXT                 PIC X(20).
016800
016900*----------------------------------------------------------------*
017000*    STOP BOOK OUTPUT TABLE, ONE ENTRY PER REPORTED NEXT-RATING
017100*    STOP (UNCHANGED STOPS NEVER GET AN ENTRY).  SORTED BY
017200*    D000-SORT-OUTPUT BEFORE PRINTING.
017300*----------------------------------------------------------------*
017400 01  WS-OUT-TABLE.
017500     05  WS-OUT-ENTRY OCCURS 2000 TIMES.
017600     10  WS-OUT-STOPID        PIC X(08).
017700     10  WS-OUT-STOPID-NUM REDEFINES WS-OUT-STOPID
017800     PIC 9(08).
017900     10  WS-OUT-NAME          PIC X(40).
018000     10  WS-OUT-CATRANK       PIC 9(01) COMP.
018100     10  WS-OUT-CATTEXT       PIC X(20).
018200     10  WS-OUT-EAST          PIC 9(07).
018300     10  WS-OUT-NORTH         PIC 9(07).
018400     10  WS-OUT-RDTEXT        PIC X(600).
018500 01  WS-OUT-CNT                   PIC 9(04) COMP.
018600
018700 01  WS-HOLD-AREA.
018800     05  WS-HOLD-STOPID           PIC X(08).
018900     05  WS-HOLD-NAME             PIC X(40).
019000     05  WS-HOLD-CATRANK          PIC 9(01) COMP.
019100     05  WS-HOLD-CATTEXT          PIC X(20).
019200     05  WS-HOLD-EAST             PIC 9(07).
019300     05  WS-HOLD-NORTH            PIC 9(07).
019400     05  WS-HOLD-RDTEXT           PIC X(600).
019500
019600*----------------------------------------------------------------*
019700*    CSV PRINT-LINE WORK AREA.  WS-PRINT-ALT IS THE OWN-SHOP-
019800*    STYLE REDEFINES FOR A QUICK LOOK AT THE FIRST FIELD DURING
019900*    DEBUGGING - NOT USED IN NORMAL RUNS.
020000*----------------------------------------------------------------*
020100 01  WS-PRINT-LINE                PIC X(700).
020200 01  WS-PRINT-ALT REDEFINES WS-PRINT-LINE.
020300     05  WS-PRINT-TAG             PIC X(03).
020400     05  FILLER                   PIC X(697).
020500 01  WS-NUM-TEXT                  PIC X(07).
020600 01  WS-NUM-START                 PIC 9(01) COMP.
020700 01  WS-TRIM-SRC                  PIC X(600).
020800 01  WS-TRIM-LEN                  PIC 9(03) COMP.
020900
021000 PROCEDURE DIVISION.
021100*----------------------------------------------------------------*
021200 MAIN-MODULE.
021300*----------------------------------------------------------------*
021400     PERFORM A000-INITIALIZE  THRU A999-INITIALIZE-EX.
021500     PERFORM B000-LOAD-ALL    THRU B999-LOAD-ALL-EX.
021600     PERFORM C000-CLASSIFY-ALL THRU C999-CLASSIFY-ALL-EX.
021700     PERFORM D000-SORT-OUTPUT THRU D999-SORT-OUTPUT-EX.
021800     PERFORM E000-PRINT-REPORT THRU E999-PRINT-REPORT-EX.
021900     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
022000     STOP RUN.
022100*----------------------------------------------------------------*
022200 A000-INITIALIZE.
022300*----------------------------------------------------------------*
022400     OPEN INPUT NDEFILE NDEFIL2 PATFIL2.
022500     OPEN OUTPUT STCOUT.
022600     MOVE ZERO TO WS-CUR-NDE-CNT WS-NXT-NDE-CNT.
022700     MOVE ZERO TO WS-RD-TOTCNT WS-OUT-CNT.
022800 A999-INITIALIZE-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 B000-LOAD-ALL.
023200*----------------------------------------------------------------*
023300     PERFORM B100-LOAD-CUR-NDE THRU B199-LOAD-CUR-NDE-EX.
023400     PERFORM B200-LOAD-NXT-NDE THRU B299-LOAD-NXT-NDE-EX.
023500     PERFORM B300-LOAD-NXT-PAT THRU B399-LOAD-NXT-PAT-EX.
023600 B999-LOAD-ALL-EX.
023700     EXIT.
023800*----------------------------------------------------------------*
023900 B100-LOAD-CUR-NDE.
024000*----------------------------------------------------------------*
024100     MOVE "N" TO WS-EOF-SW.
024200     PERFORM B110-READ-CUR-NDE THRU B119-READ-CUR-NDE-EX
024300     UNTIL WS-EOF-SW = "Y".
024400     CLOSE NDEFILE.
024500 B199-LOAD-CUR-NDE-EX.
024600     EXIT.
024700 B110-READ-CUR-NDE.
024800     READ NDEFILE AT END
024900     MOVE "Y" TO WS-EOF-SW
025000     GO TO B119-READ-CUR-NDE-EX.
025100     UNSTRING NDE-REC DELIMITED BY ";" INTO WS-TAG.
025200     IF WS-TAG NOT = "NDE"
025300     GO TO B119-READ-CUR-NDE-EX.
025400     UNSTRING NDE-REC DELIMITED BY ";"
025500     INTO WS-TAG NDE-STOP-ID NDE-STOP-NAME
025600     NDE-EASTING-FT NDE-NORTHING-FT NDE-TIMEPOINT-ID.
025700     ADD 1 TO WS-CUR-NDE-CNT.
025800     MOVE NDE-STOP-ID     TO WS-CUR-NDE-ID(WS-CUR-NDE-CNT).
025900     MOVE NDE-STOP-NAME   TO WS-CUR-NDE-NAME(WS-CUR-NDE-CNT).
026000     MOVE NDE-EASTING-FT  TO WS-CUR-NDE-EAST(WS-CUR-NDE-CNT).
026100     MOVE NDE-NORTHING-FT TO WS-CUR-NDE-NORTH(WS-CUR-NDE-CNT).
026200 B119-READ-CUR-NDE-EX.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 B200-LOAD-NXT-NDE.
026600*----------------------------------------------------------------*
026700     MOVE "N" TO WS-EOF-SW.
026800     PERFORM B210-READ-NXT-NDE THRU B219-READ-NXT-NDE-EX
026900     UNTIL WS-EOF-SW = "Y".
027000     CLOSE NDEFIL2.
027100 B299-LOAD-NXT-NDE-EX.
027200     EXIT.
027300 B210-READ-NXT-NDE.
027400     READ NDEFIL2 AT END
027500     MOVE "Y" TO WS-EOF-SW
027600     GO TO B219-READ-NXT-NDE-EX.
027700     UNSTRING NDE2-REC DELIMITED BY ";" INTO WS-TAG.
027800     IF WS-TAG NOT = "NDE"
027900     GO TO B219-READ-NXT-NDE-EX.
028000     UNSTRING NDE2-REC DELIMITED BY ";"
028100     INTO WS-TAG NDE-STOP-ID NDE-STOP-NAME
028200     NDE-EASTING-FT NDE-NORTHING-FT NDE-TIMEPOINT-ID.
028300     ADD 1 TO WS-NXT-NDE-CNT.
028400     MOVE NDE-STOP-ID     TO WS-NXT-NDE-ID(WS-NXT-NDE-CNT).
028500     MOVE NDE-STOP-NAME   TO WS-NXT-NDE-NAME(WS-NXT-NDE-CNT).
028600     MOVE NDE-EASTING-FT  TO WS-NXT-NDE-EAST(WS-NXT-NDE-CNT).
028700     MOVE NDE-NORTHING-FT TO WS-NXT-NDE-NORTH(WS-NXT-NDE-CNT).
028800 B219-READ-NXT-NDE-EX.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 B300-LOAD-NXT-PAT.
029200*----------------------------------------------------------------*
029300*    A PAT LINE SETS WS-LAST-ROUTE/WS-LAST-DIR; EVERY TPS LINE
029400*    THAT FOLLOWS IS MERGED INTO THAT STOP'S ENTRY IN WS-RD-
029500*    TABLE UNDER THE ROUTE/DIRECTION OF THE MOST RECENTLY READ
029600*    PAT LINE.
029700*----------------------------------------------------------------*
029800     MOVE SPACES TO WS-LAST-ROUTE WS-LAST-DIR.
029900     MOVE "N" TO WS-EOF-SW.
030000     PERFORM B310-READ-NXT-PAT THRU B319-READ-NXT-PAT-EX
030100     UNTIL WS-EOF-SW = "Y".
030200     CLOSE PATFIL2.
030300 B399-LOAD-NXT-PAT-EX.
030400     EXIT.
030500 B310-READ-NXT-PAT.
030600     READ PATFIL2 AT END
030700     MOVE "Y" TO WS-EOF-SW
030800     GO TO B319-READ-NXT-PAT-EX.
030900     UNSTRING PAT2-REC DELIMITED BY ";" INTO WS-TAG.
031000     IF WS-TAG = "PAT"
031100     PERFORM B320-SET-LAST-RD THRU B329-SET-LAST-RD-EX
031200     GO TO B319-READ-NXT-PAT-EX.
031300     IF WS-TAG = "TPS"
031400     PERFORM B330-ADD-STOP-RD THRU B339-ADD-STOP-RD-EX.
031500 B319-READ-NXT-PAT-EX.
031600     EXIT.
031700 B320-SET-LAST-RD.
031800     UNSTRING PAT2-REC DELIMITED BY ";"
031900     INTO WS-TAG PAT-ROUTE-ID PAT-PATTERN-ID
032000 PAT-DIRECTION-NAME.
032100     MOVE PAT-ROUTE-ID       TO WS-LAST-ROUTE.
032200     MOVE PAT-DIRECTION-NAME TO WS-LAST-DIR.
032300 B329-SET-LAST-RD-EX.
032400     EXIT.
032500 B330-ADD-STOP-RD.
032600     IF WS-LAST-ROUTE = SPACES
032700     GO TO B339-ADD-STOP-RD-EX.
032800     UNSTRING PAT2-REC DELIMITED BY ";"
032900     INTO WS-TAG TPS-STOP-ID TPS-TIMEPOINT-ID
033000     TPS-SIGN-CODE-X TPS-REVENUE-TYPE.
033100     MOVE TPS-STOP-ID   TO WS-RD-STOPID-HOLD.
033200     MOVE WS-LAST-ROUTE TO WS-RD-ROUTE-HOLD.
033300     MOVE WS-LAST-DIR   TO WS-RD-DIR-HOLD.
033400     PERFORM D100-ADD-RD THRU D199-ADD-RD-EX.
033500 B339-ADD-STOP-RD-EX.
033600     EXIT.
033700*----------------------------------------------------------------*
033800 C000-CLASSIFY-ALL.
033900*----------------------------------------------------------------*
034000     PERFORM C010-CLASSIFY-ONE THRU C019-CLASSIFY-ONE-EX
034100     VARYING WS-IX1 FROM 1 BY 1
034200     UNTIL WS-IX1 > WS-NXT-NDE-CNT.
034300 C999-CLASSIFY-ALL-EX.
034400     EXIT.
034500 C010-CLASSIFY-ONE.
034600     PERFORM D300-FIND-CUR-NDE THRU D399-FIND-CUR-NDE-EX.
034700     IF WS-FOUND-FLAG = "N"
034800     MOVE 1 TO WS-C-CATRANK
034900     MOVE "newStops" TO WS-C-CATTEXT
035000     GO TO C080-ADD-OUTPUT.
035100     MOVE "N" TO WS-C-NAME-CHG.
035200     MOVE "N" TO WS-C-LOC-CHG.
035300     IF WS-CUR-NDE-NAME(WS-FOUND-IX) NOT = WS-NXT-NDE-NAME(WS-IX1)
035400     MOVE "Y" TO WS-C-NAME-CHG.
035500     IF WS-CUR-NDE-EAST(WS-FOUND-IX) NOT = WS-NXT-NDE-EAST(WS-IX1)
035600     OR WS-CUR-NDE-NORTH(WS-FOUND-IX) NOT =
035700     WS-NXT-NDE-NORTH(WS-IX1)
035800     MOVE "Y" TO WS-C-LOC-CHG.
035900     IF WS-C-NAME-CHG = "N" AND WS-C-LOC-CHG = "N"
036000     GO TO C019-CLASSIFY-ONE-EX.
036100     IF WS-C-NAME-CHG = "Y" AND WS-C-LOC-CHG = "Y"
036200     MOVE 2 TO WS-C-CATRANK
036300     MOVE "newName_newLocation" TO WS-C-CATTEXT
036400     GO TO C080-ADD-OUTPUT.
036500     IF WS-C-LOC-CHG = "Y"
036600     MOVE 3 TO WS-C-CATRANK
036700     MOVE "sameName_newLocation" TO WS-C-CATTEXT
036800     GO TO C080-ADD-OUTPUT.
036900     MOVE 4 TO WS-C-CATRANK.
037000     MOVE "newName_sameLocation" TO WS-C-CATTEXT.
037100 C080-ADD-OUTPUT.
037200     PERFORM C100-BUILD-RD-TEXT THRU C199-BUILD-RD-TEXT-EX.
037300     ADD 1 TO WS-OUT-CNT.
037400     MOVE WS-NXT-NDE-ID(WS-IX1)    TO WS-OUT-STOPID(WS-OUT-CNT).
037500     MOVE WS-NXT-NDE-NAME(WS-IX1)  TO WS-OUT-NAME(WS-OUT-CNT).
037600     MOVE WS-C-CATRANK             TO WS-OUT-CATRANK(WS-OUT-CNT).
037700     MOVE WS-C-CATTEXT             TO WS-OUT-CATTEXT(WS-OUT-CNT).
037800     MOVE WS-NXT-NDE-EAST(WS-IX1)  TO WS-OUT-EAST(WS-OUT-CNT).
037900     MOVE WS-NXT-NDE-NORTH(WS-IX1) TO WS-OUT-NORTH(WS-OUT-CNT).
038000     MOVE WS-C-RD-TEXT             TO WS-OUT-RDTEXT(WS-OUT-CNT).
038100 C019-CLASSIFY-ONE-EX.
038200     EXIT.
038300*----------------------------------------------------------------*
038400 C100-BUILD-RD-TEXT.
038500*----------------------------------------------------------------*
038600*    LOOKS UP THE CURRENT STOP'S ENTRY IN WS-RD-TABLE, SORTS ITS
038700*    PAIRS ASCENDING BY ROUTE THEN DIRECTION, AND RENDERS THEM
038800*    INTO WS-C-RD-TEXT.  A STOP WITH NO TPS LINE IN THE NEXT-
038900*    RATING PAT FILE LEAVES WS-C-RD-TEXT BLANK.
039000*----------------------------------------------------------------*
039100     MOVE SPACES TO WS-C-RD-TEXT.
039200     SET WS-C-RD-FOUND-IX TO 1.
039300 C110-SCAN-RD-FOR-STOP.
039400     IF WS-C-RD-FOUND-IX > WS-RD-TOTCNT
039500     GO TO C199-BUILD-RD-TEXT-EX.
039600     IF WS-RD-STOPID(WS-C-RD-FOUND-IX) = WS-NXT-NDE-ID(WS-IX1)
039700     GO TO C120-SORT-RD-PAIRS.
039800     ADD 1 TO WS-C-RD-FOUND-IX.
039900     GO TO C110-SCAN-RD-FOR-STOP.
040000 C120-SORT-RD-PAIRS.
040100     IF WS-RD-CNT(WS-C-RD-FOUND-IX) < 2
040200     GO TO C150-RENDER-RD-TEXT.
040300     PERFORM C130-BUBBLE-PAIR-PASS THRU C139-BUBBLE-PAIR-PASS-EX
040400     VARYING WS-GX FROM 1 BY 1
040500     UNTIL WS-GX >= WS-RD-CNT(WS-C-RD-FOUND-IX).
040600 C150-RENDER-RD-TEXT.
040700     PERFORM C155-RENDER-RD-TEXT THRU C159-RENDER-RD-TEXT-EX.
040800 C199-BUILD-RD-TEXT-EX.
040900     EXIT.
041000 C130-BUBBLE-PAIR-PASS.
041100     SET WS-SAVE-OX TO 1.
041200 C140-PAIR-INNER.
041300     IF WS-SAVE-OX > WS-RD-CNT(WS-C-RD-FOUND-IX) - WS-GX
041400     GO TO C139-BUBBLE-PAIR-PASS-EX.
041500     IF WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX) >
041600     WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1)
041700     PERFORM C145-SWAP-PAIR THRU C149-SWAP-PAIR-EX
041800     GO TO C148-PAIR-INNER-NEXT.
041900     IF WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX) =
042000     WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1)
042100     AND WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX) >
042200     WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1)
042300     PERFORM C145-SWAP-PAIR THRU C149-SWAP-PAIR-EX.
042400 C148-PAIR-INNER-NEXT.
042500     ADD 1 TO WS-SAVE-OX.
042600     GO TO C140-PAIR-INNER.
042700 C139-BUBBLE-PAIR-PASS-EX.
042800     EXIT.
042900 C145-SWAP-PAIR.
043000     MOVE WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX)
043100     TO WS-C-ROUTE-HOLD.
043200     MOVE WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1)
043300     TO WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX).
043400     MOVE WS-C-ROUTE-HOLD
043500     TO WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1).
043600     MOVE WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX)
043700     TO WS-C-DIR-HOLD.
043800     MOVE WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1)
043900     TO WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX).
044000     MOVE WS-C-DIR-HOLD
044100     TO WS-RD-DIR(WS-C-RD-FOUND-IX, WS-SAVE-OX + 1).
044200 C149-SWAP-PAIR-EX.
044300     EXIT.
044400 C155-RENDER-RD-TEXT.
044500     MOVE SPACES TO WS-C-RD-TEXT.
044600     MOVE 1 TO WS-PTR.
044700     SET WS-IX2 TO 1.
044800 C157-RENDER-ONE-PAIR.
044900     IF WS-IX2 > WS-RD-CNT(WS-C-RD-FOUND-IX)
045000     GO TO C159-RENDER-RD-TEXT-EX.
045100     IF WS-IX2 > 1
045200     STRING ", " DELIMITED BY SIZE
045300     INTO WS-C-RD-TEXT WITH POINTER WS-PTR.
045400     STRING WS-RD-ROUTE(WS-C-RD-FOUND-IX, WS-IX2) DELIMITED BY
045500     SPACE
045600     " " DELIMITED BY SIZE
045700     WS-RD-DIR(WS-C-RD-FOUND-IX, WS-IX2) DELIMITED BY
045800     SPACE
045900     INTO WS-C-RD-TEXT WITH POINTER WS-PTR.
046000     ADD 1 TO WS-IX2.
046100     GO TO C157-RENDER-ONE-PAIR.
046200 C159-RENDER-RD-TEXT-EX.
046300     EXIT.
046400*----------------------------------------------------------------*
046500 D000-SORT-OUTPUT.
046600*----------------------------------------------------------------*
046700*    A STRAIGHT BUBBLE SORT ASCENDING ON (CATEGORY RANK, NUMERIC
046800*    STOP-ID) - CATEGORY ORDER MATCHES THE STOP BOOK'S newStops,
046900*    newName_newLocation, sameName_newLocation,
047000*    newName_sameLocation PRINTING ORDER.
047100*----------------------------------------------------------------*
047200     IF WS-OUT-CNT < 2
047300     GO TO D999-SORT-OUTPUT-EX.
047400     PERFORM D010-BUBBLE-OUT-PASS THRU D019-BUBBLE-OUT-PASS-EX
047500     VARYING WS-GX FROM 1 BY 1
047600     UNTIL WS-GX >= WS-OUT-CNT.
047700 D999-SORT-OUTPUT-EX.
047800     EXIT.
047900 D010-BUBBLE-OUT-PASS.
048000     SET WS-SAVE-OX TO 1.
048100 D020-OUT-INNER.
048200     IF WS-SAVE-OX > WS-OUT-CNT - WS-GX
048300     GO TO D019-BUBBLE-OUT-PASS-EX.
048400     IF WS-OUT-CATRANK(WS-SAVE-OX) > WS-OUT-CATRANK(WS-SAVE-OX + 1)
048500     PERFORM D030-SWAP-OUT THRU D039-SWAP-OUT-EX
048600     GO TO D028-OUT-INNER-NEXT.
048700     IF WS-OUT-CATRANK(WS-SAVE-OX) = WS-OUT-CATRANK(WS-SAVE-OX + 1)
048800     AND WS-OUT-STOPID-NUM(WS-SAVE-OX) >
048900     WS-OUT-STOPID-NUM(WS-SAVE-OX + 1)
049000     PERFORM D030-SWAP-OUT THRU D039-SWAP-OUT-EX.
049100 D028-OUT-INNER-NEXT.
049200     ADD 1 TO WS-SAVE-OX.
049300     GO TO D020-OUT-INNER.
049400 D019-BUBBLE-OUT-PASS-EX.
049500     EXIT.
049600 D030-SWAP-OUT.
049700     MOVE WS-OUT-STOPID(WS-SAVE-OX)    TO WS-HOLD-STOPID.
049800     MOVE WS-OUT-STOPID(WS-SAVE-OX + 1) TO
049900     WS-OUT-STOPID(WS-SAVE-OX).
050000     MOVE WS-HOLD-STOPID TO WS-OUT-STOPID(WS-SAVE-OX + 1).
050100     MOVE WS-OUT-NAME(WS-SAVE-OX)       TO WS-HOLD-NAME.
050200     MOVE WS-OUT-NAME(WS-SAVE-OX + 1)   TO
050300     WS-OUT-NAME(WS-SAVE-OX).
050400     MOVE WS-HOLD-NAME TO WS-OUT-NAME(WS-SAVE-OX + 1).
050500     MOVE WS-OUT-CATRANK(WS-SAVE-OX)     TO WS-HOLD-CATRANK.
050600     MOVE WS-OUT-CATRANK(WS-SAVE-OX + 1) TO
050700     WS-OUT-CATRANK(WS-SAVE-OX).
050800     MOVE WS-HOLD-CATRANK TO WS-OUT-CATRANK(WS-SAVE-OX + 1).
050900     MOVE WS-OUT-CATTEXT(WS-SAVE-OX)     TO WS-HOLD-CATTEXT.
051000     MOVE WS-OUT-CATTEXT(WS-SAVE-OX + 1) TO
051100     WS-OUT-CATTEXT(WS-SAVE-OX).
051200     MOVE WS-HOLD-CATTEXT TO WS-OUT-CATTEXT(WS-SAVE-OX + 1).
051300     MOVE WS-OUT-EAST(WS-SAVE-OX)     TO WS-HOLD-EAST.
051400     MOVE WS-OUT-EAST(WS-SAVE-OX + 1) TO WS-OUT-EAST(WS-SAVE-OX).
051500     MOVE WS-HOLD-EAST TO WS-OUT-EAST(WS-SAVE-OX + 1).
051600     MOVE WS-OUT-NORTH(WS-SAVE-OX)     TO WS-HOLD-NORTH.
051700     MOVE WS-OUT-NORTH(WS-SAVE-OX + 1) TO
051800     WS-OUT-NORTH(WS-SAVE-OX).
051900     MOVE WS-HOLD-NORTH TO WS-OUT-NORTH(WS-SAVE-OX + 1).
052000     MOVE WS-OUT-RDTEXT(WS-SAVE-OX)     TO WS-HOLD-RDTEXT.
052100     MOVE WS-OUT-RDTEXT(WS-SAVE-OX + 1) TO
052200     WS-OUT-RDTEXT(WS-SAVE-OX).
052300     MOVE WS-HOLD-RDTEXT TO WS-OUT-RDTEXT(WS-SAVE-OX + 1).
052400 D039-SWAP-OUT-EX.
052500     EXIT.
052600*----------------------------------------------------------------*
052700 D100-ADD-RD.
052800*----------------------------------------------------------------*
052900*    FIND-OR-ADD WS-RD-STOPID-HOLD INTO WS-RD-TABLE, THEN FIND-
053000*    OR-ADD THE (WS-RD-ROUTE-HOLD, WS-RD-DIR-HOLD) PAIR WITHIN
053100*    IT.
053200*----------------------------------------------------------------*
053300     SET WS-FOUND-IX TO 1.
053400 D110-SCAN-RD.
053500     IF WS-FOUND-IX > WS-RD-TOTCNT
053600     ADD 1 TO WS-RD-TOTCNT
053700     SET WS-FOUND-IX TO WS-RD-TOTCNT
053800     MOVE WS-RD-STOPID-HOLD TO WS-RD-STOPID(WS-FOUND-IX)
053900     MOVE 0 TO WS-RD-CNT(WS-FOUND-IX)
054000     GO TO D120-ADD-RD-PAIR.
054100     IF WS-RD-STOPID(WS-FOUND-IX) = WS-RD-STOPID-HOLD
054200     GO TO D120-ADD-RD-PAIR.
054300     ADD 1 TO WS-FOUND-IX.
054400     GO TO D110-SCAN-RD.
054500 D120-ADD-RD-PAIR.
054600     SET WS-IX1 TO 1.
054700 D130-SCAN-RD-PAIR.
054800     IF WS-IX1 > WS-RD-CNT(WS-FOUND-IX)
054900     IF WS-RD-CNT(WS-FOUND-IX) < 30
055000     ADD 1 TO WS-RD-CNT(WS-FOUND-IX)
055100     MOVE WS-RD-ROUTE-HOLD TO
055200     WS-RD-ROUTE(WS-FOUND-IX, WS-RD-CNT(WS-FOUND-IX))
055300     MOVE WS-RD-DIR-HOLD TO
055400     WS-RD-DIR(WS-FOUND-IX, WS-RD-CNT(WS-FOUND-IX))
055500     END-IF
055600     GO TO D199-ADD-RD-EX.
055700     IF WS-RD-ROUTE(WS-FOUND-IX, WS-IX1) = WS-RD-ROUTE-HOLD
055800     AND WS-RD-DIR(WS-FOUND-IX, WS-IX1) = WS-RD-DIR-HOLD
055900     GO TO D199-ADD-RD-EX.
056000     ADD 1 TO WS-IX1.
056100     GO TO D130-SCAN-RD-PAIR.
056200 D199-ADD-RD-EX.
056300     EXIT.
056400*----------------------------------------------------------------*
056500 D300-FIND-CUR-NDE.
056600*----------------------------------------------------------------*
056700*    SEARCH-ONLY LOOKUP OF WS-NXT-NDE-ID(WS-IX1) IN THE CURRENT-
056800*    RATING STOP TABLE.  SETS WS-FOUND-FLAG AND, WHEN FOUND,
056900*    WS-FOUND-IX.
057000*----------------------------------------------------------------*
057100     MOVE "N" TO WS-FOUND-FLAG.
057200     SET WS-FOUND-IX TO 1.
057300 D310-SCAN-CUR-NDE.
057400     IF WS-FOUND-IX > WS-CUR-NDE-CNT
057500     GO TO D399-FIND-CUR-NDE-EX.
057600     IF WS-CUR-NDE-ID(WS-FOUND-IX) = WS-NXT-NDE-ID(WS-IX1)
057700     MOVE "Y" TO WS-FOUND-FLAG
057800     GO TO D399-FIND-CUR-NDE-EX.
057900     ADD 1 TO WS-FOUND-IX.
058000     GO TO D310-SCAN-CUR-NDE.
058100 D399-FIND-CUR-NDE-EX.
058200     EXIT.
058300*----------------------------------------------------------------*
058400 E000-PRINT-REPORT.
058500*----------------------------------------------------------------*
058600     PERFORM E010-PRINT-ONE-ROW THRU E019-PRINT-ONE-ROW-EX
058700     VARYING WS-IX1 FROM 1 BY 1
058800     UNTIL WS-IX1 > WS-OUT-CNT.
058900     CLOSE STCOUT.
059000 E999-PRINT-REPORT-EX.
059100     EXIT.
059200 E010-PRINT-ONE-ROW.
059300     MOVE SPACES TO WS-PRINT-LINE.
059400     MOVE 1 TO WS-PTR.
059500     STRING WS-OUT-STOPID(WS-IX1) DELIMITED BY SPACE
059600     ","                   DELIMITED BY SIZE
059700     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
059800     STRING WS-OUT-NAME(WS-IX1) DELIMITED BY SPACE
059900     ","                 DELIMITED BY SIZE
060000     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
060100     STRING WS-OUT-CATTEXT(WS-IX1) DELIMITED BY SPACE
060200     ","                    DELIMITED BY SIZE
060300     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
060400     MOVE WS-OUT-EAST(WS-IX1) TO WS-NUM-TEXT.
060500     PERFORM F100-STRIP-LEADZ THRU F199-STRIP-LEADZ-EX.
060600     STRING WS-NUM-TEXT(WS-NUM-START:) DELIMITED BY SIZE
060700     ","                        DELIMITED BY SIZE
060800     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
060900     MOVE WS-OUT-NORTH(WS-IX1) TO WS-NUM-TEXT.
061000     PERFORM F100-STRIP-LEADZ THRU F199-STRIP-LEADZ-EX.
061100     STRING WS-NUM-TEXT(WS-NUM-START:) DELIMITED BY SIZE
061200     ","                        DELIMITED BY SIZE
061300     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
061400     MOVE WS-OUT-RDTEXT(WS-IX1) TO WS-TRIM-SRC.
061500     PERFORM F200-COMPUTE-TRIM-LEN THRU F299-COMPUTE-TRIM-LEN-EX.
061600     IF WS-TRIM-LEN = 0
061700     STRING '""' DELIMITED BY SIZE
061800     INTO WS-PRINT-LINE WITH POINTER WS-PTR
061900     GO TO E018-WRITE-ROW.
062000     STRING '"' DELIMITED BY SIZE
062100     WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE
062200     '"' DELIMITED BY SIZE
062300     INTO WS-PRINT-LINE WITH POINTER WS-PTR.
062400 E018-WRITE-ROW.
062500     MOVE WS-PRINT-LINE TO STC-REC.
062600     WRITE STCOUT.
062700 E019-PRINT-ONE-ROW-EX.
062800     EXIT.
062900*----------------------------------------------------------------*
063000 F100-STRIP-LEADZ.
063100*----------------------------------------------------------------*
063200*    SETS WS-NUM-START TO THE POSITION OF THE FIRST NON-ZERO
063300*    DIGIT IN WS-NUM-TEXT (OR ITS LAST DIGIT, IF THE VALUE IS
063400*    ZERO) SO THE CALLER CAN STRING OUT THE NUMBER WITH NO
063500*    LEADING ZEROES.
063600*----------------------------------------------------------------*
063700     MOVE 1 TO WS-NUM-START.
063800 F110-SCAN-LEADZ.
063900     IF WS-NUM-START = 7
064000     GO TO F199-STRIP-LEADZ-EX.
064100     IF WS-NUM-TEXT(WS-NUM-START:1) NOT = "0"
064200     GO TO F199-STRIP-LEADZ-EX.
064300     ADD 1 TO WS-NUM-START.
064400     GO TO F110-SCAN-LEADZ.
064500 F199-STRIP-LEADZ-EX.
064600     EXIT.
064700*----------------------------------------------------------------*
064800 F200-COMPUTE-TRIM-LEN.
064900*----------------------------------------------------------------*
065000*    BACKS WS-TRIM-LEN OFF THE END OF WS-TRIM-SRC UNTIL IT HITS
065100*    A NON-BLANK CHARACTER, SAME IDIOM AS RTGCHT'S TRAILING-PAD
065200*    TRIM.
065300*----------------------------------------------------------------*
065400     MOVE 600 TO WS-TRIM-LEN.
065500 F210-TRIM-BACK.
065600     IF WS-TRIM-LEN = 0
065700     GO TO F299-COMPUTE-TRIM-LEN-EX.
065800     IF WS-TRIM-SRC(WS-TRIM-LEN:1) NOT = SPACE
065900     GO TO F299-COMPUTE-TRIM-LEN-EX.
066000     SUBTRACT 1 FROM WS-TRIM-LEN.
066100     GO TO F210-TRIM-BACK.
066200 F299-COMPUTE-TRIM-LEN-EX.
066300     EXIT.
066400*----------------------------------------------------------------*
066500 Z000-END-PROGRAM.
066600*----------------------------------------------------------------*
066700     IF WS-ABEND-SW = "Y"
066800     DISPLAY "RTGSTCMP - ABNORMAL TERMINATION"
066900     MOVE 16 TO RETURN-CODE
067000     ELSE
067100     MOVE 0 TO RETURN-CODE.
067200 Z999-END-PROGRAM-EX.
067300     EXIT.

