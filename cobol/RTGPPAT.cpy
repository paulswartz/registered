000100*----------------------------------------------------------------*
000200* RTGPPAT -- TIMEPOINT PATTERN RECORD (TAG PPAT)                 *
000300*   ORDERED TIMEPOINT LIST FOR A ROUTE/DIRECTION.  FIFTY-ENTRY   *
000400*   TABLE MATCHES THE SIGNUP EXPORT WIDTH; BLANK ENTRIES ARE     *
000500*   "NO ENTRY" AND ARE SKIPPED BY THE LOAD ROUTINES.             *
000600*----------------------------------------------------------------*
000700* 1999-04-22  KMH  RATE-511   INITIAL COPYBOOK FOR PPAT TAG.
000800* 2010-09-14  DWB  RATE-1657  ADD PPAT-TIMEPOINT-LINE REDEFINES
000900*                             SO THE LOAD ROUTINE CAN BLANK-TEST
001000*                             THE WHOLE TABLE IN ONE MOVE.
001100* 2011-03-08  TKL  RATE-2032  BANNER COMMENT REWORDED - NO LONGER
001200*                             NAMES THE EXPORT TOOL BY PRODUCT
001300*                             NAME, JUST "SIGNUP EXPORT".
001400 01  WS-PPAT-REC.
001500     05  PPAT-ROUTE-ID             PIC X(05).
001600     05  PPAT-DIRECTION-NAME       PIC X(10).
001700     05  FILLER                    PIC X(02).
001800     05  PPAT-TP-PATTERN-ID        PIC X(10).
001900     05  PPAT-TIMEPOINT-TBL.
002000         10  PPAT-TIMEPOINT OCCURS 50 TIMES
002100                            PIC X(06).
002200     05  PPAT-TIMEPOINT-LINE REDEFINES PPAT-TIMEPOINT-TBL
002300                            PIC X(300).
002400     05  PPAT-TIMEPOINT-CNT        PIC 9(02) COMP.
002500     05  FILLER                    PIC X(05).
002600     05  FILLER                    PIC X(08).
