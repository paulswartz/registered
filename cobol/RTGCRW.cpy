000100*----------------------------------------------------------------*
000200* RTGCRW  -- CREW PIECE RECORD (TAG PCE)                         *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR PCE TAG.
000500 01  WS-PCE-REC.
000600     05  PCE-RUN-ID                PIC X(08).
000700     05  PCE-PIECE-ID              PIC X(08).
000800     05  PCE-SERVICE-KEY           PIC X(03).
000900     05  FILLER                    PIC X(10).
