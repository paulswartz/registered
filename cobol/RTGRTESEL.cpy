000100*----------------------------------------------------------------*
000200* RTGRTESEL -- FILE-CONTROL FOR THE MERGED RTE FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR RTE FILE.
000500     SELECT RTEFILE ASSIGN TO RTRTEI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
