000100*----------------------------------------------------------------*
000200* RTGCAL  -- CALENDAR DATE RECORD (TAG DAT)                      *
000300*   ONE SERVICE KEY FOR ONE GARAGE ON ONE DATE OF THE RATING.    *
000400*   CAL-DATE-NUM GIVES A PLAIN NUMERIC VIEW OF THE DDMMYYYY      *
000500*   DATE FOR THE ASCENDING-DATE SORTS IN RTGCALR AND RTGCHT.     *
000600*----------------------------------------------------------------*
000700* 1998-11-09  KMH  RATE-447   INITIAL COPYBOOK FOR DAT TAG.
000800* 2001-07-02  RJD  RATE-780   SPLIT CAL-DATE INTO DD/MM/YYYY SO
000900*                             THE CHEAT SHEET CAN RENDER M/D.
001000 01  WS-CAL-REC.
001100     05  CAL-DATE.
001200         10  CAL-DATE-DD           PIC 9(02).
001300         10  CAL-DATE-MM           PIC 9(02).
001400         10  CAL-DATE-YYYY         PIC 9(04).
001500     05  CAL-DATE-NUM REDEFINES CAL-DATE
001600                               PIC 9(08).
001700     05  CAL-GARAGE                PIC X(05).
001800     05  CAL-SERVICE-KEY           PIC X(03).
001900     05  CAL-DAY-TYPE              PIC X(10).
002000     05  FILLER                    PIC X(10).
