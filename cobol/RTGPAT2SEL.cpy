000100*----------------------------------------------------------------*
000200* RTGPAT2SEL -- FILE-CONTROL FOR THE "NEXT RATING" PAT FILE,     *
000300*   USED ONLY BY RTGSTCMP ALONGSIDE RTGPATSEL'S "CURRENT"        *
000400*   RATING PAT FILE.                                             *
000500*----------------------------------------------------------------*
000600* 2015-02-09  DWB  RATE-2011  ADD SECOND-RATING SELECT FOR THE
000700*                             STOP COMPARISON JOB.
000800     SELECT PATFIL2 ASSIGN TO RTPAT2I
000900     ORGANIZATION IS LINE SEQUENTIAL
001000     FILE STATUS IS FL-STATUS2.
