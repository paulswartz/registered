000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RTGUTIL.
000300 AUTHOR. K M HARTWELL.
000400 INSTALLATION. CPTA SCHEDULING SYSTEMS - SIGNUP UNIT.
000500 DATE-WRITTEN. 01/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - SCHEDULING DATA.
000800*----------------------------------------------------------------*
000900* REMARKS:
001000*    A BENCH HARNESS FOR THE SHOP'S SHARED GEOMETRY AND TEXT
001100*    FORMULAS - BEARING ANGLES, STOP-SPACING WIDTH TEXT, THE
001200*    METER/FOOT CONVERSION, THE MISSING-TIMES IGNORE LIST, AND
001300*    THE EXPORT-FOLDER SORT KEY.  READS A CONTROL FILE OF ONE
001400*    CALCULATION REQUEST PER LINE AND PRINTS THE RESULT, SO A
001500*    NEW OR CHANGED FORMULA CAN BE PROVED BY HAND BEFORE IT GETS
001600*    COPIED INTO A LIVE RATING JOB.
001700*----------------------------------------------------------------*
001800*  MODIFICATION HISTORY:
001900*
002000*  DATE        WHO  REQUEST    DESCRIPTION
002100*  ----------  ---  ---------  ------------------------------
002200*  01/09/1990  KMH  RATE-010   INITIAL VERSION - ANG AND MTF
002300*                              REQUESTS ONLY, PROVING OUT THE
002400*                              BEARING-ANGLE AND METER/FOOT
002500*                              FORMULAS BEFORE RTGCHT AND RTGCALR
002600*                              WENT LIVE.
002700*  06/02/1991  KMH  RATE-048   ADD THE WID REQUEST FOR THE
002800*                              STOP-SPACING WIDTH TEXT CLEANUP -
002900*                              SAME PARSER THE SIGNUP DESK NOW
003000*                              WANTS TO HAND-CHECK BEFORE ANY
003100*                              STOP-SPACING LOAD.
003200*  03/30/1993  LQP  RATE-155   ADD THE IGN REQUEST FOR THE
003300*                              MISSING-TIMES IGNORE LIST AND
003400*                              DUPLICATE-DESCRIPTION TEST.
003500*  09/09/1998  DWB  RATE-455   Y2K REVIEW - NO DATE MATH IN THIS
003600*                              PROGRAM, NO CHANGE REQUIRED.
003700*  02/11/2003  RJD  RATE-880   ADD THE SRT REQUEST FOR THE
003800*                              EXPORT-FOLDER SORT KEY SO THE
003900*                              DESK CAN CHECK A FOLDER NAME
004000*                              BEFORE RENAMING AN EXPORT DROP.
004100*  06/20/2011  TKL  RATE-2056  WID SUFFIX TEST (" M"/" FT"/" FEET")
004200*                              WAS UPPERCASE WHILE THE REST OF
004300*                              D100 IS LOWERCASE - A LOWERCASE
004400*                              EXPORT VALUE NEVER MATCHED.  THREE
004500*                              LITERALS CHANGED TO LOWERCASE.
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-RS6000.
005000 OBJECT-COMPUTER. IBM-RS6000.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS RTG-ALPHA   IS "A" THRU "Z" "a" THRU "z"
005400     CLASS RTG-NUMERIC IS "0" THRU "9"
005500     SWITCH-1 IS RTG-TEST-RUN-SW ON STATUS IS RTG-TEST-RUN.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CTLFILE ASSIGN TO RTUTLI
005900     ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS FL-STATUS.
006100     SELECT UTLOUT ASSIGN TO RTUTLO
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS IS FL-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CTLFILE LABEL RECORD STANDARD DATA RECORD CTL-REC.
006800 01  CTL-REC                      PIC X(200).
006900
007000 FD  UTLOUT LABEL RECORD OMITTED DATA RECORD UTL-REC.
007100 01  UTL-REC                      PIC X(200).
007200
007300 WORKING-STORAGE SECTION.
007400 01  FILLER                  PIC X(24) VALUE
007500         "** PROGRAM RTGUTIL **".
007600
007700*----------------------------------------------------------------*
007800*    CONTROL-RECORD WORK AREA.  REQUESTS ARE PIPE-DELIMITED, NOT
007900*    SEMICOLON-DELIMITED, SO A WID REQUEST'S "A;B" TEXT CAN
008000*    CARRY ITS OWN SEMICOLON WITHOUT BEING CUT INTO THE WRONG
008100*    FIELD.
008200*----------------------------------------------------------------*
008300 01  WS-REQ-TAG                   PIC X(03).
008400 01  WS-REQ-P1                    PIC X(40).
008500 01  WS-REQ-P2                    PIC X(40).
008600 01  WS-REQ-P3                    PIC X(40).
008700 01  WS-REQ-P4                    PIC X(40).
008800
008900 77  WS-EOF-SW                    PIC X(01) VALUE "N".
009000 77  WS-ABEND-SW                  PIC X(01) VALUE "N".
009100 01  FL-STATUS                    PIC X(02).
009200
009300 01  WS-RESULT-LINE               PIC X(200).
009400 01  WS-RESULT-ALT REDEFINES WS-RESULT-LINE.
009500     05  WS-RESULT-TAG            PIC X(03).
009600     05  FILLER                   PIC X(197).
009700 01  WS-PTR                       PIC 9(04) COMP.
009800 01  WS-TMP-POS                   PIC 9(02) COMP.
009900 01  WS-TMP-LEN                   PIC 9(02) COMP.
010000 01  WS-NUM-EDIT                  PIC -(5)9.99999.
010100 01  WS-INT-EDIT                  PIC -(6)9.
010200
010300*----------------------------------------------------------------*
010400*    ANGLE_OFFSET WORK AREA.
010500*----------------------------------------------------------------*
010600 01  WS-ANG-BASE                  PIC S9(3) COMP.
010700 01  WS-ANG-ANGLE                 PIC S9(3) COMP.
010800 01  WS-ANG-OFFSET                PIC S9(3) COMP.
010900
011000*----------------------------------------------------------------*
011100*    CLEAN_WIDTH WORK AREA - UP TO TWO "A;B" PARTS, SUMMED.
011200*----------------------------------------------------------------*
011300 01  WS-CW-TEXT                   PIC X(40).
011400 01  WS-CW-VALUE                  PIC S9(5)V9(5).
011500 01  WS-CW-FOUND-SW               PIC X(01).
011600 01  WS-CW-PART-TABLE.
011700     05  WS-CW-PART OCCURS 2 TIMES PIC X(40).
011800 01  WS-CW-PART-ALT REDEFINES WS-CW-PART-TABLE.
011900     05  WS-CW-PART-TEXT           PIC X(80).
012000 01  WS-CW-PART-CNT               PIC 9(01) COMP.
012100 01  WS-CW-IX                     PIC 9(01) COMP.
012200 01  WS-CW-SEMI-POS               PIC 9(02) COMP.
012300 01  WS-CW-ONE-VALUE              PIC S9(5)V9(5).
012400 01  WS-CW-ONE-FOUND-SW           PIC X(01).
012500 01  WS-CW-ONE-TEXT               PIC X(40).
012600 01  WS-CW-TOKLEN                 PIC 9(02) COMP.
012700 01  WS-CW-QPOS                   PIC 9(02) COMP.
012800 01  WS-CW-DPOS                   PIC 9(02) COMP.
012900 01  WS-CW-FEET-TEXT              PIC X(20).
013000 01  WS-CW-INCH-TEXT              PIC X(20).
013100 01  WS-CW-FEET-VALUE             PIC S9(5)V9(5).
013200 01  WS-CW-INCH-VALUE             PIC S9(5)V9(5).
013300 01  WS-TRIM-LEN                  PIC 9(02) COMP.
013400
013500*----------------------------------------------------------------*
013600*    SHARED MANUAL DECIMAL-TEXT PARSER - NO INTRINSIC FUNCTION
013700*    IS USED TO CONVERT TEXT TO NUMERIC, SO THIS SCANS THE TEXT
013800*    A CHARACTER AT A TIME AND BUILDS THE VALUE BY HAND.
013900*----------------------------------------------------------------*
014000 01  WS-PD-TEXT                   PIC X(20).
014100 01  WS-PD-LEN                    PIC 9(02) COMP.
014200 01  WS-PD-VALUE                  PIC S9(5)V9(5).
014300 01  WS-PD-VALID-SW               PIC X(01).
014400 01  WS-PD-NEG-SW                 PIC X(01).
014500 01  WS-PD-INT-PART               PIC S9(7) COMP.
014600 01  WS-PD-FRAC-PART              PIC S9(5) COMP.
014700 01  WS-PD-FRAC-DIGITS            PIC 9(01) COMP.
014800 01  WS-PD-SEEN-DOT-SW            PIC X(01).
014900 01  WS-PD-IX                     PIC 9(02) COMP.
015000 01  WS-PD-CHAR                   PIC X(01).
015100 01  WS-PD-DIGIT                  PIC 9(01).
015200
015300*----------------------------------------------------------------*
015400*    METERS_TO_FEET WORK AREA.
015500*----------------------------------------------------------------*
015600 01  WS-MTF-METERS                PIC S9(5)V9(5).
015700 01  WS-MTF-FEET                  PIC S9(7) COMP.
015800
015900*----------------------------------------------------------------*
016000*    SHOULD_IGNORE_INTERVAL WORK AREA.  THE IGNORE-PAIR TABLE IS
016100*    BUILT OFF A LITERAL STRING REDEFINED AS AN OCCURS TABLE -
016200*    THE USUAL WAY THIS SHOP LOADS A SMALL FIXED LIST WITHOUT A
016300*    SEPARATE CONTROL FILE.
016400*----------------------------------------------------------------*
016500 01  WS-IGN-PAIR-TABLE.
016600     05  FILLER                   PIC X(48) VALUE
016700         "4191  4277  73619 89617 109898109821censq 16653 ".
016800     05  FILLER                   PIC X(48) VALUE
016900         "14748 censq fell  5333  ncamb 12295 12295 ncamb ".
017000 01  WS-IGN-PAIR-ALT REDEFINES WS-IGN-PAIR-TABLE.
017100     05  WS-IGN-PAIR OCCURS 8 TIMES.
017200         10  WS-IGN-FROM-ID       PIC X(06).
017300         10  WS-IGN-TO-ID         PIC X(06).
017400 01  WS-IGN-FROM-ID-IN            PIC X(06).
017500 01  WS-IGN-TO-ID-IN              PIC X(06).
017600 01  WS-IGN-FOUND-SW              PIC X(01).
017700 01  WS-IGN-IX                    PIC 9(02) COMP.
017800 01  WS-IGN-FROM-DESC             PIC X(40).
017900 01  WS-IGN-TO-DESC                PIC X(40).
018000 01  WS-IGN-FROM-STRIP            PIC X(40).
018100 01  WS-IGN-TO-STRIP               PIC X(40).
018200 01  WS-STRIP-SRC                 PIC X(40).
018300 01  WS-STRIP-OUT                 PIC X(40).
018400 01  WS-STRIP-CHANGED-SW          PIC X(01).
018500
018600*----------------------------------------------------------------*
018700*    EXPORT-FOLDER SORT KEY WORK AREA.
018800*----------------------------------------------------------------*
018900 01  WS-SK-NAME                   PIC X(40).
019000 01  WS-SK-WORD1                  PIC X(10).
019100 01  WS-SK-YEAR-TEXT              PIC X(04).
019200 01  WS-SK-YEAR                   PIC 9(04).
019300 01  WS-SK-SEASON                 PIC 9(01) COMP.
019400 01  WS-SK-REMAINDER              PIC X(40).
019500 01  WS-SK-SPACE-POS              PIC 9(02) COMP.
019600 01  WS-SK-ALL-NUM-SW             PIC X(01).
019700 01  WS-SK-IX                     PIC 9(02) COMP.
019800
019900 PROCEDURE DIVISION.
020000*----------------------------------------------------------------*
020100 MAIN-MODULE.
020200*----------------------------------------------------------------*
020300     PERFORM A000-INITIALIZE THRU A999-INITIALIZE-EX.
020400     PERFORM B000-PROCESS-REQUESTS THRU B999-PROCESS-REQUESTS-EX.
020500     PERFORM Z000-END-PROGRAM THRU Z999-END-PROGRAM-EX.
020600     STOP RUN.
020700*----------------------------------------------------------------*
020800 A000-INITIALIZE.
020900*----------------------------------------------------------------*
021000     OPEN INPUT CTLFILE.
021100     OPEN OUTPUT UTLOUT.
021200 A999-INITIALIZE-EX.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 B000-PROCESS-REQUESTS.
021600*----------------------------------------------------------------*
021700     MOVE "N" TO WS-EOF-SW.
021800     PERFORM B010-READ-REQUEST THRU B019-READ-REQUEST-EX
021900         UNTIL WS-EOF-SW = "Y".
022000     CLOSE CTLFILE UTLOUT.
022100 B999-PROCESS-REQUESTS-EX.
022200     EXIT.
022300 B010-READ-REQUEST.
022400     READ CTLFILE AT END
022500         MOVE "Y" TO WS-EOF-SW
022600         GO TO B019-READ-REQUEST-EX.
022700     IF CTL-REC(1:1) = SPACE
022800         GO TO B019-READ-REQUEST-EX.
022900     MOVE SPACES TO WS-REQ-TAG WS-REQ-P1 WS-REQ-P2
023000                    WS-REQ-P3 WS-REQ-P4.
023100     UNSTRING CTL-REC DELIMITED BY "|"
023200         INTO WS-REQ-TAG WS-REQ-P1 WS-REQ-P2
023300              WS-REQ-P3 WS-REQ-P4.
023400     MOVE SPACES TO WS-RESULT-LINE.
023500     MOVE WS-REQ-TAG TO WS-RESULT-TAG.
023600     IF WS-REQ-TAG = "ANG"
023700         PERFORM C000-ANGLE-OFFSET THRU C999-ANGLE-OFFSET-EX
023800         GO TO B019-READ-REQUEST-EX.
023900     IF WS-REQ-TAG = "WID"
024000         PERFORM D000-CLEAN-WIDTH THRU D999-CLEAN-WIDTH-EX
024100         GO TO B019-READ-REQUEST-EX.
024200     IF WS-REQ-TAG = "MTF"
024300         PERFORM E000-METERS-TO-FEET THRU E999-METERS-TO-FEET-EX
024400         GO TO B019-READ-REQUEST-EX.
024500     IF WS-REQ-TAG = "IGN"
024600         PERFORM F000-SHOULD-IGNORE THRU F999-SHOULD-IGNORE-EX
024700         GO TO B019-READ-REQUEST-EX.
024800     IF WS-REQ-TAG = "SRT"
024900         PERFORM G000-EXPORT-SORT-KEY THRU G999-EXPORT-SORT-KEY-EX.
025000 B019-READ-REQUEST-EX.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 C000-ANGLE-OFFSET.
025400*----------------------------------------------------------------*
025500     MOVE WS-REQ-P1 TO WS-PD-TEXT.
025600     MOVE 3 TO WS-PD-LEN.
025700     PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX.
025800     MOVE WS-PD-VALUE TO WS-ANG-BASE.
025900     MOVE WS-REQ-P2 TO WS-PD-TEXT.
026000     MOVE 3 TO WS-PD-LEN.
026100     PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX.
026200     MOVE WS-PD-VALUE TO WS-ANG-ANGLE.
026300     COMPUTE WS-ANG-OFFSET = WS-ANG-ANGLE - WS-ANG-BASE.
026400     IF WS-ANG-OFFSET <= -180
026500         ADD 360 TO WS-ANG-OFFSET.
026600     IF WS-ANG-OFFSET > 180
026700         SUBTRACT 360 FROM WS-ANG-OFFSET.
026800     MOVE WS-ANG-OFFSET TO WS-INT-EDIT.
026900     MOVE 4 TO WS-PTR.
027000     STRING "=" DELIMITED BY SIZE
027100            WS-INT-EDIT DELIMITED BY SIZE
027200         INTO WS-RESULT-LINE WITH POINTER WS-PTR.
027300     WRITE UTL-REC FROM WS-RESULT-LINE.
027400 C999-ANGLE-OFFSET-EX.
027500     EXIT.
027600*----------------------------------------------------------------*
027700 D000-CLEAN-WIDTH.
027800*----------------------------------------------------------------*
027900     MOVE WS-REQ-P1 TO WS-CW-TEXT.
028000     PERFORM D010-SPLIT-PARTS THRU D019-SPLIT-PARTS-EX.
028100     MOVE ZERO TO WS-CW-VALUE.
028200     MOVE "N" TO WS-CW-FOUND-SW.
028300     PERFORM D100-CLEAN-ONE-PART THRU D199-CLEAN-ONE-PART-EX
028400         VARYING WS-CW-IX FROM 1 BY 1
028500         UNTIL WS-CW-IX > WS-CW-PART-CNT.
028600     MOVE 4 TO WS-PTR.
028700     IF WS-CW-FOUND-SW = "N"
028800         STRING "=NONE" DELIMITED BY SIZE
028900             INTO WS-RESULT-LINE WITH POINTER WS-PTR
029000     ELSE
029100         MOVE WS-CW-VALUE TO WS-NUM-EDIT
029200         STRING "=" DELIMITED BY SIZE
029300                WS-NUM-EDIT DELIMITED BY SIZE
029400             INTO WS-RESULT-LINE WITH POINTER WS-PTR.
029500     WRITE UTL-REC FROM WS-RESULT-LINE.
029600 D999-CLEAN-WIDTH-EX.
029700     EXIT.
029800 D010-SPLIT-PARTS.
029900*    SPLITS ON THE FIRST SEMICOLON ONLY - EACH PART IS CLEANED
030000*    ON ITS OWN, NEVER SPLIT A SECOND TIME.
030100     MOVE SPACES TO WS-CW-PART(1) WS-CW-PART(2).
030200     MOVE 1 TO WS-CW-PART-CNT.
030300     MOVE 0 TO WS-CW-SEMI-POS.
030400     PERFORM D012-FIND-SEMI THRU D019-SPLIT-PARTS-EX
030500         VARYING WS-CW-TOKLEN FROM 1 BY 1 UNTIL WS-CW-TOKLEN > 40.
030600 D012-FIND-SEMI.
030700     IF WS-CW-TEXT(WS-CW-TOKLEN:1) = ";"
030800         MOVE WS-CW-TOKLEN TO WS-CW-SEMI-POS
030900         GO TO D015-DO-SPLIT.
031000     GO TO D019-SPLIT-PARTS-EX.
031100 D015-DO-SPLIT.
031200     COMPUTE WS-TMP-LEN = WS-CW-SEMI-POS - 1.
031300     MOVE WS-CW-TEXT(1:WS-TMP-LEN) TO WS-CW-PART(1).
031400     COMPUTE WS-TMP-POS = WS-CW-SEMI-POS + 1.
031500     MOVE WS-CW-TEXT(WS-TMP-POS:) TO WS-CW-PART(2).
031600     MOVE 2 TO WS-CW-PART-CNT.
031700 D019-SPLIT-PARTS-EX.
031800     EXIT.
031900 D100-CLEAN-ONE-PART.
032000     MOVE WS-CW-PART(WS-CW-IX) TO WS-CW-ONE-TEXT.
032100     PERFORM F100-COMPUTE-TRIM-LEN THRU F199-COMPUTE-TRIM-LEN-EX.
032200     IF WS-TRIM-LEN = 0
032300         GO TO D199-CLEAN-ONE-PART-EX.
032400     MOVE "N" TO WS-CW-ONE-FOUND-SW.
032500     MOVE ZERO TO WS-CW-ONE-VALUE.
032600     IF WS-CW-ONE-TEXT(1:WS-TRIM-LEN) = "t"
032700         OR WS-CW-ONE-TEXT(1:WS-TRIM-LEN) = "none"
032800         OR WS-CW-ONE-TEXT(1:WS-TRIM-LEN) = "default"
032900         OR WS-CW-ONE-TEXT(1:WS-TRIM-LEN) = "below_default"
033000         GO TO D199-CLEAN-ONE-PART-EX.
033100     IF WS-TRIM-LEN < 3
033200         GO TO D160-TRY-QUOTE.
033300     COMPUTE WS-TMP-POS = WS-TRIM-LEN - 1.
033400     IF WS-CW-ONE-TEXT(WS-TMP-POS:2) = " m"
033500         COMPUTE WS-TMP-LEN = WS-TRIM-LEN - 2
033600         MOVE WS-CW-ONE-TEXT(1:WS-TMP-LEN) TO WS-PD-TEXT
033700         MOVE WS-TMP-LEN TO WS-PD-LEN
033800         PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX
033900         IF WS-PD-VALID-SW = "Y"
034000             MOVE WS-PD-VALUE TO WS-CW-ONE-VALUE
034100             MOVE "Y" TO WS-CW-ONE-FOUND-SW
034200         END-IF
034300         GO TO D190-ADD-PART.
034400     IF WS-TRIM-LEN < 4
034500         GO TO D160-TRY-QUOTE.
034600     COMPUTE WS-TMP-POS = WS-TRIM-LEN - 2.
034700     IF WS-CW-ONE-TEXT(WS-TMP-POS:3) = " ft"
034800         COMPUTE WS-TMP-LEN = WS-TRIM-LEN - 3
034900         MOVE WS-CW-ONE-TEXT(1:WS-TMP-LEN) TO WS-PD-TEXT
035000         MOVE WS-TMP-LEN TO WS-PD-LEN
035100         PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX
035200         IF WS-PD-VALID-SW = "Y"
035300             COMPUTE WS-CW-ONE-VALUE ROUNDED =
035400                 WS-PD-VALUE * 0.3048
035500             MOVE "Y" TO WS-CW-ONE-FOUND-SW
035600         END-IF
035700         GO TO D190-ADD-PART.
035800     IF WS-TRIM-LEN < 6
035900         GO TO D160-TRY-QUOTE.
036000     COMPUTE WS-TMP-POS = WS-TRIM-LEN - 4.
036100     IF WS-CW-ONE-TEXT(WS-TMP-POS:5) = " feet"
036200         COMPUTE WS-TMP-LEN = WS-TRIM-LEN - 5
036300         MOVE WS-CW-ONE-TEXT(1:WS-TMP-LEN) TO WS-PD-TEXT
036400         MOVE WS-TMP-LEN TO WS-PD-LEN
036500         PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX
036600         IF WS-PD-VALID-SW = "Y"
036700             COMPUTE WS-CW-ONE-VALUE ROUNDED =
036800                 WS-PD-VALUE * 0.3048
036900             MOVE "Y" TO WS-CW-ONE-FOUND-SW
037000         END-IF
037100         GO TO D190-ADD-PART.
037200 D160-TRY-QUOTE.
037300     PERFORM D120-SCAN-FOR-QUOTE THRU D129-SCAN-FOR-QUOTE-EX.
037400     IF WS-CW-QPOS NOT = 0
037500         PERFORM D130-FEET-INCHES THRU D139-FEET-INCHES-EX
037600         GO TO D190-ADD-PART.
037700     MOVE WS-CW-ONE-TEXT TO WS-PD-TEXT.
037800     MOVE WS-TRIM-LEN TO WS-PD-LEN.
037900     PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX.
038000     IF WS-PD-VALID-SW = "Y"
038100         MOVE WS-PD-VALUE TO WS-CW-ONE-VALUE
038200         MOVE "Y" TO WS-CW-ONE-FOUND-SW.
038300 D190-ADD-PART.
038400     IF WS-CW-ONE-FOUND-SW = "Y"
038500         ADD WS-CW-ONE-VALUE TO WS-CW-VALUE
038600         MOVE "Y" TO WS-CW-FOUND-SW.
038700 D199-CLEAN-ONE-PART-EX.
038800     EXIT.
038900 D120-SCAN-FOR-QUOTE.
039000     MOVE 0 TO WS-CW-QPOS.
039100     PERFORM D122-QUOTE-SCAN THRU D129-SCAN-FOR-QUOTE-EX
039200         VARYING WS-CW-TOKLEN FROM 1 BY 1
039300         UNTIL WS-CW-TOKLEN > WS-TRIM-LEN.
039400 D122-QUOTE-SCAN.
039500     IF WS-CW-ONE-TEXT(WS-CW-TOKLEN:1) = "'"
039600         MOVE WS-CW-TOKLEN TO WS-CW-QPOS
039700         GO TO D129-SCAN-FOR-QUOTE-EX.
039800 D129-SCAN-FOR-QUOTE-EX.
039900     EXIT.
040000 D130-FEET-INCHES.
040100     MOVE 0 TO WS-CW-DPOS.
040200     PERFORM D132-DQUOTE-SCAN THRU D139-FEET-INCHES-EX
040300         VARYING WS-CW-TOKLEN FROM 1 BY 1
040400         UNTIL WS-CW-TOKLEN > WS-TRIM-LEN.
040500     MOVE SPACES TO WS-CW-FEET-TEXT.
040600     COMPUTE WS-TMP-LEN = WS-CW-QPOS - 1.
040700     MOVE WS-CW-ONE-TEXT(1:WS-TMP-LEN) TO WS-CW-FEET-TEXT.
040800     MOVE WS-TMP-LEN TO WS-PD-LEN.
040900     MOVE WS-CW-FEET-TEXT TO WS-PD-TEXT.
041000     PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX.
041100     MOVE WS-PD-VALUE TO WS-CW-FEET-VALUE.
041200     MOVE ZERO TO WS-CW-INCH-VALUE.
041300     IF WS-CW-DPOS NOT = 0
041400         MOVE SPACES TO WS-CW-INCH-TEXT
041500         COMPUTE WS-TMP-POS = WS-CW-QPOS + 1
041600         COMPUTE WS-TMP-LEN = WS-CW-DPOS - WS-CW-QPOS - 1
041700         MOVE WS-CW-ONE-TEXT(WS-TMP-POS:WS-TMP-LEN) TO
041800              WS-CW-INCH-TEXT
041900         MOVE WS-TMP-LEN TO WS-PD-LEN
042000         MOVE WS-CW-INCH-TEXT TO WS-PD-TEXT
042100         PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX
042200         MOVE WS-PD-VALUE TO WS-CW-INCH-VALUE.
042300     COMPUTE WS-CW-ONE-VALUE ROUNDED =
042400         (WS-CW-FEET-VALUE + WS-CW-INCH-VALUE / 12) * 0.3048.
042500     MOVE "Y" TO WS-CW-ONE-FOUND-SW.
042600 D132-DQUOTE-SCAN.
042700     IF WS-CW-ONE-TEXT(WS-CW-TOKLEN:1) = '"'
042800         MOVE WS-CW-TOKLEN TO WS-CW-DPOS
042900         GO TO D139-FEET-INCHES-EX.
043000 D139-FEET-INCHES-EX.
043100     EXIT.
043200*----------------------------------------------------------------*
043300 E000-METERS-TO-FEET.
043400*----------------------------------------------------------------*
043500     MOVE WS-REQ-P1 TO WS-PD-TEXT.
043600     MOVE 20 TO WS-PD-LEN.
043700     PERFORM F100-COMPUTE-TRIM-LEN-2 THRU F199-COMPUTE-TRIM-LEN-2-EX.
043800     PERFORM H000-PARSE-DECIMAL THRU H999-PARSE-DECIMAL-EX.
043900     MOVE WS-PD-VALUE TO WS-MTF-METERS.
044000     COMPUTE WS-MTF-FEET = WS-MTF-METERS * 3.281.
044100     MOVE WS-MTF-FEET TO WS-INT-EDIT.
044200     MOVE 4 TO WS-PTR.
044300     STRING "=" DELIMITED BY SIZE
044400            WS-INT-EDIT DELIMITED BY SIZE
044500         INTO WS-RESULT-LINE WITH POINTER WS-PTR.
044600     WRITE UTL-REC FROM WS-RESULT-LINE.
044700 E999-METERS-TO-FEET-EX.
044800     EXIT.
044900*----------------------------------------------------------------*
045000 F000-SHOULD-IGNORE.
045100*----------------------------------------------------------------*
045200     MOVE WS-REQ-P1 TO WS-IGN-FROM-ID-IN.
045300     MOVE WS-REQ-P2 TO WS-IGN-FROM-DESC.
045400     MOVE WS-REQ-P3 TO WS-IGN-TO-ID-IN.
045500     MOVE WS-REQ-P4 TO WS-IGN-TO-DESC.
045600     MOVE "N" TO WS-IGN-FOUND-SW.
045700     SET WS-IGN-IX TO 1.
045800 F010-SCAN-IGN-PAIR.
045900     IF WS-IGN-IX > 8
046000         GO TO F050-CHECK-DESC.
046100     IF WS-IGN-FROM-ID(WS-IGN-IX) = WS-IGN-FROM-ID-IN
046200         AND WS-IGN-TO-ID(WS-IGN-IX) = WS-IGN-TO-ID-IN
046300         MOVE "Y" TO WS-IGN-FOUND-SW
046400         GO TO F090-WRITE-RESULT.
046500     ADD 1 TO WS-IGN-IX.
046600     GO TO F010-SCAN-IGN-PAIR.
046700 F050-CHECK-DESC.
046800     MOVE WS-IGN-FROM-DESC TO WS-STRIP-SRC.
046900     PERFORM F200-STRIP-DESC THRU F299-STRIP-DESC-EX.
047000     MOVE WS-STRIP-OUT TO WS-IGN-FROM-STRIP.
047100     MOVE WS-IGN-TO-DESC TO WS-STRIP-SRC.
047200     PERFORM F200-STRIP-DESC THRU F299-STRIP-DESC-EX.
047300     MOVE WS-STRIP-OUT TO WS-IGN-TO-STRIP.
047400     IF WS-IGN-FROM-STRIP = WS-IGN-TO-STRIP
047500         MOVE "Y" TO WS-IGN-FOUND-SW.
047600     GO TO F090-WRITE-RESULT.
047700 F090-WRITE-RESULT.
047800     MOVE 4 TO WS-PTR.
047900     IF WS-IGN-FOUND-SW = "Y"
048000         STRING "=Y" DELIMITED BY SIZE
048100             INTO WS-RESULT-LINE WITH POINTER WS-PTR
048200     ELSE
048300         STRING "=N" DELIMITED BY SIZE
048400             INTO WS-RESULT-LINE WITH POINTER WS-PTR.
048500     WRITE UTL-REC FROM WS-RESULT-LINE.
048600 F999-SHOULD-IGNORE-EX.
048700     EXIT.
048800*----------------------------------------------------------------*
048900 F100-COMPUTE-TRIM-LEN.
049000*----------------------------------------------------------------*
049100*    BACKS WS-TRIM-LEN OFF THE END OF WS-CW-ONE-TEXT UNTIL IT
049200*    HITS A NON-BLANK CHARACTER.
049300*----------------------------------------------------------------*
049400     MOVE 40 TO WS-TRIM-LEN.
049500 F110-TRIM-BACK.
049600     IF WS-TRIM-LEN = 0
049700         GO TO F199-COMPUTE-TRIM-LEN-EX.
049800     IF WS-CW-ONE-TEXT(WS-TRIM-LEN:1) NOT = SPACE
049900         GO TO F199-COMPUTE-TRIM-LEN-EX.
050000     SUBTRACT 1 FROM WS-TRIM-LEN.
050100     GO TO F110-TRIM-BACK.
050200 F199-COMPUTE-TRIM-LEN-EX.
050300     EXIT.
050400 F100-COMPUTE-TRIM-LEN-2.
050500*    SAME BACK-OFF, FOR THE METERS_TO_FEET INPUT TEXT.
050600 F110-TRIM-BACK-2.
050700     IF WS-PD-LEN = 0
050800         GO TO F199-COMPUTE-TRIM-LEN-2-EX.
050900     IF WS-PD-TEXT(WS-PD-LEN:1) NOT = SPACE
051000         GO TO F199-COMPUTE-TRIM-LEN-2-EX.
051100     SUBTRACT 1 FROM WS-PD-LEN.
051200     GO TO F110-TRIM-BACK-2.
051300 F199-COMPUTE-TRIM-LEN-2-EX.
051400     EXIT.
051500 F200-STRIP-DESC.
051600*    COPIES EVERY NON-DIGIT CHARACTER OF WS-STRIP-SRC INTO
051700*    WS-STRIP-OUT, THEN REMOVES "INBOUND" AND "OUTBOUND".
051800     MOVE SPACES TO WS-STRIP-OUT.
051900     MOVE 1 TO WS-PTR.
052000     PERFORM F210-COPY-NONDIGIT THRU F219-COPY-NONDIGIT-EX
052100         VARYING WS-PD-IX FROM 1 BY 1 UNTIL WS-PD-IX > 40.
052200     PERFORM F220-REMOVE-WORD THRU F229-REMOVE-WORD-EX.
052300 F299-STRIP-DESC-EX.
052400     EXIT.
052500 F210-COPY-NONDIGIT.
052600     MOVE WS-STRIP-SRC(WS-PD-IX:1) TO WS-PD-CHAR.
052700     IF WS-PD-CHAR NOT NUMERIC
052800         MOVE WS-PD-CHAR TO WS-STRIP-OUT(WS-PTR:1)
052900         ADD 1 TO WS-PTR.
053000 F219-COPY-NONDIGIT-EX.
053100     EXIT.
053200*    KEEPS SCANNING LEFT TO RIGHT UNTIL A WHOLE PASS FINDS NO
053300*    MORE "INBOUND"/"OUTBOUND" TEXT -- A STOP NAME CAN CARRY
053400*    MORE THAN ONE OF EITHER WORD.
053500 F220-REMOVE-WORD.
053600     MOVE "Y" TO WS-STRIP-CHANGED-SW.
053700     PERFORM F221-ONE-PASS THRU F221-ONE-PASS-EX
053800         UNTIL WS-STRIP-CHANGED-SW = "N".
053900 F229-REMOVE-WORD-EX.
054000     EXIT.
054100 F221-ONE-PASS.
054200     MOVE "N" TO WS-STRIP-CHANGED-SW.
054300     PERFORM F222-CUT-ONE-WORD THRU F222-CUT-ONE-WORD-EX
054400         VARYING WS-PD-IX FROM 1 BY 1 UNTIL WS-PD-IX > 33.
054500 F221-ONE-PASS-EX.
054600     EXIT.
054700 F222-CUT-ONE-WORD.
054800     IF WS-STRIP-OUT(WS-PD-IX:7) = "Inbound"
054900         COMPUTE WS-TMP-POS = WS-PD-IX + 7
055000         MOVE WS-STRIP-OUT(WS-TMP-POS:) TO
055100              WS-STRIP-OUT(WS-PD-IX:)
055200         MOVE "Y" TO WS-STRIP-CHANGED-SW
055300         GO TO F222-CUT-ONE-WORD-EX.
055400     IF WS-STRIP-OUT(WS-PD-IX:8) = "Outbound"
055500         COMPUTE WS-TMP-POS = WS-PD-IX + 8
055600         MOVE WS-STRIP-OUT(WS-TMP-POS:) TO
055700              WS-STRIP-OUT(WS-PD-IX:)
055800         MOVE "Y" TO WS-STRIP-CHANGED-SW.
055900 F222-CUT-ONE-WORD-EX.
056000     EXIT.
056100*----------------------------------------------------------------*
056200 G000-EXPORT-SORT-KEY.
056300*----------------------------------------------------------------*
056400     MOVE WS-REQ-P1 TO WS-SK-NAME.
056500     MOVE 0 TO WS-SK-SPACE-POS.
056600     PERFORM G010-FIND-FIRST-SPACE THRU G019-FIND-FIRST-SPACE-EX.
056700     MOVE 0 TO WS-SK-YEAR.
056800     MOVE 0 TO WS-SK-SEASON.
056900     MOVE WS-SK-NAME TO WS-SK-REMAINDER.
057000     IF WS-SK-SPACE-POS = 0
057100         GO TO G090-WRITE-SORT-RESULT.
057200     MOVE SPACES TO WS-SK-WORD1.
057300     COMPUTE WS-TMP-LEN = WS-SK-SPACE-POS - 1.
057400     MOVE WS-SK-NAME(1:WS-TMP-LEN) TO WS-SK-WORD1.
057500     MOVE 9 TO WS-SK-SEASON.
057600     IF WS-SK-WORD1 = "Winter"
057700         MOVE 0 TO WS-SK-SEASON.
057800     IF WS-SK-WORD1 = "Spring"
057900         MOVE 1 TO WS-SK-SEASON.
058000     IF WS-SK-WORD1 = "Summer"
058100         MOVE 2 TO WS-SK-SEASON.
058200     IF WS-SK-WORD1 = "Fall"
058300         MOVE 3 TO WS-SK-SEASON.
058400     IF WS-SK-SEASON = 9
058500         MOVE 0 TO WS-SK-SEASON
058600         GO TO G090-WRITE-SORT-RESULT.
058700     COMPUTE WS-TMP-POS = WS-SK-SPACE-POS + 1.
058800     MOVE WS-SK-NAME(WS-TMP-POS:4) TO WS-SK-YEAR-TEXT.
058900     PERFORM G030-CHECK-ALL-NUMERIC THRU G039-CHECK-ALL-NUMERIC-EX.
059000     IF WS-SK-ALL-NUM-SW = "N"
059100         MOVE 0 TO WS-SK-SEASON
059200         GO TO G090-WRITE-SORT-RESULT.
059300     COMPUTE WS-TMP-POS = WS-SK-SPACE-POS + 5.
059400     IF WS-SK-NAME(WS-TMP-POS:1) NOT = SPACE
059500         MOVE 0 TO WS-SK-SEASON
059600         GO TO G090-WRITE-SORT-RESULT.
059700     MOVE WS-SK-YEAR-TEXT TO WS-SK-YEAR.
059800     MOVE SPACES TO WS-SK-REMAINDER.
059900     COMPUTE WS-TMP-POS = WS-SK-SPACE-POS + 6.
060000     MOVE WS-SK-NAME(WS-TMP-POS:) TO WS-SK-REMAINDER.
060100 G090-WRITE-SORT-RESULT.
060200     MOVE WS-SK-SEASON TO WS-INT-EDIT.
060300     MOVE 4 TO WS-PTR.
060400     STRING "=" DELIMITED BY SIZE
060500            WS-SK-YEAR DELIMITED BY SIZE
060600            "," DELIMITED BY SIZE
060700            WS-INT-EDIT DELIMITED BY SIZE
060800            "," DELIMITED BY SIZE
060900            WS-SK-REMAINDER DELIMITED BY SPACE
061000         INTO WS-RESULT-LINE WITH POINTER WS-PTR.
061100     WRITE UTL-REC FROM WS-RESULT-LINE.
061200 G999-EXPORT-SORT-KEY-EX.
061300     EXIT.
061400 G010-FIND-FIRST-SPACE.
061500     PERFORM G012-SPACE-SCAN THRU G019-FIND-FIRST-SPACE-EX
061600         VARYING WS-SK-IX FROM 1 BY 1 UNTIL WS-SK-IX > 40.
061700 G012-SPACE-SCAN.
061800     IF WS-SK-NAME(WS-SK-IX:1) = SPACE
061900         MOVE WS-SK-IX TO WS-SK-SPACE-POS
062000         GO TO G019-FIND-FIRST-SPACE-EX.
062100 G019-FIND-FIRST-SPACE-EX.
062200     EXIT.
062300 G030-CHECK-ALL-NUMERIC.
062400     MOVE "Y" TO WS-SK-ALL-NUM-SW.
062500     IF WS-SK-YEAR-TEXT NOT NUMERIC
062600         MOVE "N" TO WS-SK-ALL-NUM-SW.
062700 G039-CHECK-ALL-NUMERIC-EX.
062800     EXIT.
062900*----------------------------------------------------------------*
063000 H000-PARSE-DECIMAL.
063100*----------------------------------------------------------------*
063200*    MANUALLY CONVERTS WS-PD-TEXT(1:WS-PD-LEN) INTO WS-PD-VALUE,
063300*    A CHARACTER AT A TIME - ONE LEADING "-", DIGITS, ONE "."
063400*    AND UP TO TWO FRACTIONAL DIGITS.  WS-PD-VALID-SW IS "N"
063500*    WHEN THE TEXT IS NOT A PLAIN NUMBER.
063600*----------------------------------------------------------------*
063700     MOVE "Y" TO WS-PD-VALID-SW.
063800     MOVE "N" TO WS-PD-NEG-SW.
063900     MOVE "N" TO WS-PD-SEEN-DOT-SW.
064000     MOVE 0 TO WS-PD-INT-PART WS-PD-FRAC-PART WS-PD-FRAC-DIGITS.
064100     IF WS-PD-LEN = 0
064200         MOVE "N" TO WS-PD-VALID-SW
064300         MOVE 0 TO WS-PD-VALUE
064400         GO TO H999-PARSE-DECIMAL-EX.
064500     PERFORM H010-SCAN-CHAR THRU H019-SCAN-CHAR-EX
064600         VARYING WS-PD-IX FROM 1 BY 1 UNTIL WS-PD-IX > WS-PD-LEN.
064700     PERFORM H020-COMBINE THRU H029-COMBINE-EX.
064800 H999-PARSE-DECIMAL-EX.
064900     EXIT.
065000 H010-SCAN-CHAR.
065100     MOVE WS-PD-TEXT(WS-PD-IX:1) TO WS-PD-CHAR.
065200     IF WS-PD-CHAR = "-" AND WS-PD-IX = 1
065300         MOVE "Y" TO WS-PD-NEG-SW
065400         GO TO H019-SCAN-CHAR-EX.
065500     IF WS-PD-CHAR = "."
065600         MOVE "Y" TO WS-PD-SEEN-DOT-SW
065700         GO TO H019-SCAN-CHAR-EX.
065800     IF WS-PD-CHAR NOT NUMERIC
065900         MOVE "N" TO WS-PD-VALID-SW
066000         GO TO H019-SCAN-CHAR-EX.
066100     MOVE WS-PD-CHAR TO WS-PD-DIGIT.
066200     IF WS-PD-SEEN-DOT-SW = "Y"
066300         IF WS-PD-FRAC-DIGITS < 2
066400             COMPUTE WS-PD-FRAC-PART =
066500                 WS-PD-FRAC-PART * 10 + WS-PD-DIGIT
066600             ADD 1 TO WS-PD-FRAC-DIGITS
066700         END-IF
066800         GO TO H019-SCAN-CHAR-EX.
066900     COMPUTE WS-PD-INT-PART = WS-PD-INT-PART * 10 + WS-PD-DIGIT.
067000 H019-SCAN-CHAR-EX.
067100     EXIT.
067200 H020-COMBINE.
067300     IF WS-PD-FRAC-DIGITS = 0
067400         COMPUTE WS-PD-VALUE = WS-PD-INT-PART
067500     ELSE
067600         IF WS-PD-FRAC-DIGITS = 1
067700             COMPUTE WS-PD-VALUE = WS-PD-INT-PART +
067800                 (WS-PD-FRAC-PART / 10)
067900         ELSE
068000             COMPUTE WS-PD-VALUE = WS-PD-INT-PART +
068100                 (WS-PD-FRAC-PART / 100)
068200         END-IF
068300     END-IF.
068400     IF WS-PD-NEG-SW = "Y"
068500         COMPUTE WS-PD-VALUE = WS-PD-VALUE * -1.
068600 H029-COMBINE-EX.
068700     EXIT.
068800*----------------------------------------------------------------*
068900 Z000-END-PROGRAM.
069000*----------------------------------------------------------------*
069100     IF WS-ABEND-SW = "Y"
069200         DISPLAY "RTGUTIL - ABNORMAL TERMINATION"
069300         MOVE 16 TO RETURN-CODE
069400     ELSE
069500         MOVE 0 TO RETURN-CODE.
069600 Z999-END-PROGRAM-EX.
069700     EXIT.
