000100*----------------------------------------------------------------*
000200* RTGTRPSEL -- FILE-CONTROL FOR THE MERGED TRP FILE.             *
000300*----------------------------------------------------------------*
000400* 1998-11-09  KMH  RATE-447   INITIAL SELECT FOR TRP FILE.
000500     SELECT TRPFILE ASSIGN TO RTTRPI
000600     ORGANIZATION IS LINE SEQUENTIAL
000700     FILE STATUS IS FL-STATUS.
